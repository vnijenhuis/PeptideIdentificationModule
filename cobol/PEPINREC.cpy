000100      ******************************************************************
000200      *                                                                *
000300      *   MEMBER  : PEPINREC                                          *
000400      *   PURPOSE : ONE ROW OF A PROTEIN-PEPTIDE IDENTIFICATION CSV   *
000500      *             (THE NIGHTLY PEAKS "DB SEARCH PROTEIN-PEPTIDES"   *
000600      *             EXPORT) AFTER THE HEADER-DRIVEN COLUMN LOOKUP IN  *
000700      *             PEPQCLOD HAS PICKED OUT THE SIX COLUMNS THIS SHOP *
000800      *             CARES ABOUT AND MOVED THEM INTO A FIXED LAYOUT.   *
000900      *                                                                *
001000      *   THE SOURCE CSV DOES NOT CARRY THESE SIX COLUMNS IN A FIXED  *
001100      *   ORDER - THAT IS WHY PEPQCLOD LOCATES THEM BY HEADER TEXT    *
001200      *   BEFORE EVER MOVING A DETAIL ROW IN HERE.  SEE PARAGRAPH     *
001300      *   210-LOCATE-HEADER-COLUMNS.                                  *
001400      *                                                                *
001500      ******************************************************************
001600       01  PQ-INPUT-REC.
001700           05  PQI-PROTEIN-GROUP       PIC X(20).
001800           05  PQI-ACCESSION           PIC X(40).
001900           05  PQI-PEPTIDE-SEQUENCE    PIC X(80).
002000           05  PQI-PEPTIDE-STRIP-SEQ   PIC X(80).
002100      *         MOD-MASS-STRIPPED COPY OF PQI-PEPTIDE-SEQUENCE, USED
002200      *         ONLY AS THE MERGE KEY - NEVER WRITTEN TO ANY REPORT.
002300           05  PQI-SCORE               PIC 9(3)V9(2) COMP-3.
002400           05  PQI-MASS                PIC X(20).
002500           05  PQI-MASS-NUMERIC REDEFINES PQI-MASS
002600                                       PIC 9(14)V9(6).
002700      *         ALTERNATE NUMERIC VIEW OF THE MASS TEXT, KEPT FOR
002800      *         SHOP UTILITY PROGRAMS THAT WANT TO SORT OR RANGE-CHECK
002900      *         ON MASS - THE PRODUCTION MATRIX REPORT NEVER USES IT.
003000           05  PQI-LENGTH              PIC 9(3)    COMP-3.
003100           05  PQI-ROW-NUMBER          PIC 9(7)    COMP.
003200      *         1-BASED ROW COUNTER WITHIN THE CURRENT SAMPLE FILE -
003300      *         THIS IS THE "PSM COUNT" THE MERGE LOGIC ACCUMULATES.
003400           05  FILLER                  PIC X(10).
