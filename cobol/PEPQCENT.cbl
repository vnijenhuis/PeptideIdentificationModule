000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  PEPQCENT.
000400 AUTHOR. R. HOLLOWAY.
000500 INSTALLATION. PROTEOMICS CORE - DATA SYSTEMS.
000600 DATE-WRITTEN. 02/14/89.
000700 DATE-COMPILED. 02/14/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*                                                                *
001100*   CHANGE LOG                                                  *
001200*                                                                *
001300*   021489 RH  REQ-1205  ORIGINAL PROGRAM.  FIRST STEP OF THE    *
001400*                        PEPQC NIGHTLY SUITE - RESOLVES THE      *
001500*                        THREE TWO-LEVEL ENTRY LISTS (SAMPLES,   *
001600*                        PUBLIC DATABASES, REFERENCE DATABASES)  *
001700*                        INTO FLAT WORK FILES FOR PEPQCFAS AND   *
001800*                        PEPQCLOD TO READ.                       *
001900*   081790 RH  REQ-1277  ADDED THE PLACEHOLDER-RECORD LOGIC FOR  *
002000*                        A TOP-LEVEL LINE THAT IS NOT A .TXT     *
002100*                        FILE - JOB WAS ABENDING INSTEAD OF      *
002200*                        SKIPPING AND WARNING.                   *
002300*   030291 DE  REQ-1391  DATASET-KEY DERIVATION WAS COUNTING     *
002400*                        PATH SEGMENTS FROM THE FRONT - CHANGED  *
002500*                        TO COUNT FROM THE END OF THE PATH AS    *
002600*                        DOCUMENTED BY THE PEAKS EXPORT TEAM.    *
002700*   112593 RH  REQ-1511  RAISED THE DATASET-INDEX TABLE FROM 20  *
002800*                        TO 50 ENTRIES - THE MARROW STUDY HAD    *
002900*                        MORE DATASETS THAN THE TABLE HELD.      *
003000*   061496 TN  REQ-1622  COMMENT REKEY AFTER THE COPYLIB MOVE TO *
003100*                        THE NEW LIBRARIAN.  NO LOGIC CHANGE.    *
003200*   112098 RH  Y2K-0041  YEAR 2000 READINESS REVIEW - WS-RUN-    *
003300*                        DATE IS DISPLAY-ONLY, NO COMPARISON OR  *
003400*                        ARITHMETIC IS DONE ON IT.  NO CODE      *
003500*                        CHANGE REQUIRED, SIGNED OFF.            *
003600*   042500 DE  REQ-1734  ADDED THE UPSI-0 DIAGNOSTIC SWITCH SO   *
003700*                        OPERATIONS CAN GET A SEGMENT-BY-SEGMENT *
003800*                        LISTING WITHOUT A RECOMPILE WHEN A      *
003900*                        DATASET-KEY LOOKS WRONG.                *
004000*   090702 MTS REQ-1819  EXTENSION CHECK NOW ACCEPTS MIXED CASE  *
004100*                        (.CSV, .Csv, .csv) - THE GRANT LAB      *
004200*                        EXPORTS LOWERCASE EXTENSIONS.           *
004300*                                                                *
004400******************************************************************
004500
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. IBM-390.
004900 OBJECT-COMPUTER. IBM-390.
005000 SPECIAL-NAMES.
005100     CLASS VALID-FILE-CHAR IS "A" THRU "Z" "a" THRU "z"
005200                               "0" THRU "9" "." "/" "_" "-"
005300     UPSI-0 ON STATUS IS WS-DIAG-SWITCH-ON
005400            OFF STATUS IS WS-DIAG-SWITCH-OFF.
005500
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT SYSOUT
005900     ASSIGN TO UT-S-SYSOUT
006000       ORGANIZATION IS SEQUENTIAL.
006100
006200     SELECT ENTRY-CSV-FILE
006300     ASSIGN TO UT-S-ENTCSV
006400       ORGANIZATION IS SEQUENTIAL
006500       FILE STATUS IS CFCODE.
006600
006700     SELECT ENTRY-PUB-FILE
006800     ASSIGN TO UT-S-ENTPUB
006900       ORGANIZATION IS SEQUENTIAL
007000       FILE STATUS IS PFCODE.
007100
007200     SELECT ENTRY-REF-FILE
007300     ASSIGN TO UT-S-ENTREF
007400       ORGANIZATION IS SEQUENTIAL
007500       FILE STATUS IS RFCODE.
007600
007700****** ASSIGN-TO IS RESET AT RUN TIME FROM WS-DYNAMIC-FILENAME
007800****** BEFORE EACH OPEN - ONE PER-DATASET LIST FILE AT A TIME
007900     SELECT DATASET-LIST-FILE
008000     ASSIGN TO WS-DYNAMIC-FILENAME
008100       ORGANIZATION IS SEQUENTIAL
008200       FILE STATUS IS DFCODE.
008300
008400     SELECT WKCSVLST
008500     ASSIGN TO UT-S-WKCSVLS
008600       ORGANIZATION IS SEQUENTIAL
008700       FILE STATUS IS WCCODE.
008800
008900     SELECT WKPUBLST
009000     ASSIGN TO UT-S-WKPUBLS
009100       ORGANIZATION IS SEQUENTIAL
009200       FILE STATUS IS WPCODE.
009300
009400     SELECT WKREFLST
009500     ASSIGN TO UT-S-WKREFLS
009600       ORGANIZATION IS SEQUENTIAL
009700       FILE STATUS IS WRCODE.
009800
009900 DATA DIVISION.
010000 FILE SECTION.
010100 FD  SYSOUT
010200     RECORDING MODE IS F
010300     LABEL RECORDS ARE STANDARD
010400     RECORD CONTAINS 130 CHARACTERS
010500     BLOCK CONTAINS 0 RECORDS
010600     DATA RECORD IS SYSOUT-REC.
010700 01  SYSOUT-REC                     PIC X(130).
010800
010900****** TOP-LEVEL ENTRY FILE - ONE LINE PER PER-DATASET .TXT FILE
011000 FD  ENTRY-CSV-FILE
011100     RECORDING MODE IS V
011200     LABEL RECORDS ARE STANDARD
011300     DATA RECORD IS ENTRY-CSV-REC.
011400 01  ENTRY-CSV-REC                  PIC X(250).
011500
011600 FD  ENTRY-PUB-FILE
011700     RECORDING MODE IS V
011800     LABEL RECORDS ARE STANDARD
011900     DATA RECORD IS ENTRY-PUB-REC.
012000 01  ENTRY-PUB-REC                  PIC X(250).
012100
012200 FD  ENTRY-REF-FILE
012300     RECORDING MODE IS V
012400     LABEL RECORDS ARE STANDARD
012500     DATA RECORD IS ENTRY-REF-REC.
012600 01  ENTRY-REF-REC                  PIC X(250).
012700
012800****** PER-DATASET LIST FILE - OPENED/CLOSED ONCE PER TOP-LEVEL
012900****** LINE, LEAF PATHS ONLY (CSV OR FASTA DEPENDING ON PHASE)
013000 FD  DATASET-LIST-FILE
013100     RECORDING MODE IS V
013200     LABEL RECORDS ARE STANDARD
013300     DATA RECORD IS DATASET-LIST-REC.
013400 01  DATASET-LIST-REC               PIC X(250).
013500
013600 FD  WKCSVLST
013700     RECORDING MODE IS F
013800     LABEL RECORDS ARE STANDARD
013900     RECORD CONTAINS 299 CHARACTERS
014000     BLOCK CONTAINS 0 RECORDS
014100     DATA RECORD IS WKCSVLST-REC.
014200     COPY DBFILMAP REPLACING ==PQF-FILE-LIST-REC==
014210                          BY ==WKCSVLST-REC==.
014400
014500 FD  WKPUBLST
014600     RECORDING MODE IS F
014700     LABEL RECORDS ARE STANDARD
014800     RECORD CONTAINS 299 CHARACTERS
014900     BLOCK CONTAINS 0 RECORDS
015000     DATA RECORD IS WKPUBLST-REC.
015100     COPY DBFILMAP REPLACING ==PQF-FILE-LIST-REC==
015110                          BY ==WKPUBLST-REC==.
015300
015400 FD  WKREFLST
015500     RECORDING MODE IS F
015600     LABEL RECORDS ARE STANDARD
015700     RECORD CONTAINS 299 CHARACTERS
015800     BLOCK CONTAINS 0 RECORDS
015900     DATA RECORD IS WKREFLST-REC.
016000     COPY DBFILMAP REPLACING ==PQF-FILE-LIST-REC==
016010                          BY ==WKREFLST-REC==.
016200
016300** QSAM FILE
016400 WORKING-STORAGE SECTION.
016500
016550 77  WS-DYNAMIC-FILENAME         PIC X(250).
016700
016800 01  FILE-STATUS-CODES.
016900     05  CFCODE                  PIC X(2).
017000         88 NO-MORE-CSV-LIST  VALUE "10".
017100     05  PFCODE                  PIC X(2).
017200         88 NO-MORE-PUB-LIST  VALUE "10".
017300     05  RFCODE                  PIC X(2).
017400         88 NO-MORE-REF-LIST  VALUE "10".
017500     05  DFCODE                  PIC X(2).
017600         88 NO-MORE-DATASET-LINES VALUE "10".
017700     05  WCCODE                  PIC X(2).
017800     05  WPCODE                  PIC X(2).
017900     05  WRCODE                  PIC X(2).
018000
018100 01  WS-RUN-DATE.
018200     05  WS-RUN-DATE-YMD         PIC 9(6).
018300     05  WS-RUN-DATE-SPLIT REDEFINES WS-RUN-DATE-YMD.
018400         10  WS-RUN-DATE-YY      PIC 9(2).
018500         10  WS-RUN-DATE-MM      PIC 9(2).
018600         10  WS-RUN-DATE-DD      PIC 9(2).
018700
018800****** GENERAL PATH-PARSING WORK AREA - REUSED FOR EVERY LINE
018900****** FROM WHICHEVER OF THE THREE PHASES IS CURRENTLY RUNNING
019000 01  WS-PATH-WORK.
019100     05  WS-PATH-TEXT            PIC X(250).
019200     05  WS-PATH-CHARS REDEFINES WS-PATH-TEXT
019300             OCCURS 250 TIMES
019400             PIC X(01).
019500     05  WS-PATH-LEN             PIC 9(3)    COMP.
019600
019700 01  WS-EXT-CHECK-AREA           PIC X(9).
019800 01  WS-EXT-CHECK-6 REDEFINES WS-EXT-CHECK-AREA
019900                                 PIC X(6).
020000 01  WS-EXT-CHECK-3 REDEFINES WS-EXT-CHECK-AREA
020100                                 PIC X(3).
020200
020300 01  WS-PATH-SEGMENTS.
020400     05  WS-SEGMENT-COUNT        PIC 9(2)    COMP.
020500     05  WS-SEGMENT-ENTRY OCCURS 20 TIMES
020600             INDEXED BY WS-SEG-IDX.
020700         10  WS-SEGMENT-TEXT     PIC X(30).
020800     05  WS-SEG-START            PIC 9(3)    COMP.
020900     05  WS-TBL-SCAN-POS         PIC 9(3)    COMP.
021000
021100 01  WS-DATASET-INDEX-TABLE.
021200     05  WS-DS-COUNT             PIC 9(2)    COMP.
021300     05  WS-DS-ENTRY
021400             OCCURS 1 TO 50 TIMES DEPENDING ON WS-DS-COUNT
021500             INDEXED BY WS-DS-IDX.
021600         10  WS-DS-KEY           PIC X(30).
021700         10  WS-DS-NEXT-INDEX    PIC 9(4)    COMP-3.
021800
021900 01  WS-MISC-SWITCHES.
022000     05  WS-EXT-VALID-SW         PIC X(01).
022100         88  EXT-IS-VALID            VALUE "Y".
022200         88  EXT-IS-INVALID          VALUE "N".
022300     05  WS-VALIDATE-KIND-SW     PIC X(01).
022400         88  VALIDATE-AS-TXT         VALUE "T".
022500         88  VALIDATE-AS-CSV         VALUE "C".
022600         88  VALIDATE-AS-FASTA       VALUE "F".
022700     05  WS-KEY-MODE-SW          PIC X(01).
022800         88  KEY-THIRD-FROM-LAST     VALUE "3".
022900         88  KEY-SECOND-FROM-LAST    VALUE "2".
023000     05  WS-DS-FOUND-SW          PIC X(01).
023100         88  DS-WAS-FOUND            VALUE "Y".
023200         88  DS-WAS-NOT-FOUND        VALUE "N".
023300
023400 77  WS-DERIVED-KEY              PIC X(30).
023500 77  WS-DS-FILE-INDEX            PIC 9(4)    COMP-3.
023600
023700 01  COUNTERS-AND-ACCUMULATORS.
023800     05  CSV-TOP-LINES-READ      PIC S9(7)   COMP.
023900     05  CSV-LEAF-LINES-WRITTEN  PIC S9(7)   COMP.
024000     05  PUB-TOP-LINES-READ      PIC S9(7)   COMP.
024100     05  PUB-LEAF-LINES-WRITTEN  PIC S9(7)   COMP.
024200     05  REF-TOP-LINES-READ      PIC S9(7)   COMP.
024300     05  REF-LEAF-LINES-WRITTEN  PIC S9(7)   COMP.
024400     05  SKIPPED-TOP-LINES       PIC S9(5)   COMP.
024500
024600 COPY ABENDREC.
024700
024800 PROCEDURE DIVISION.
024900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
025000     PERFORM 100-MAINLINE THRU 100-EXIT.
025100     PERFORM 900-CLEANUP THRU 900-EXIT.
025200     MOVE ZERO TO RETURN-CODE.
025300     GOBACK.
025400
025500 000-HOUSEKEEPING.
025600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
025700     DISPLAY "******** BEGIN JOB PEPQCENT ********".
025800     ACCEPT WS-RUN-DATE-YMD FROM DATE.
025900     OPEN INPUT  ENTRY-CSV-FILE, ENTRY-PUB-FILE, ENTRY-REF-FILE.
026000     OPEN OUTPUT WKCSVLST, WKPUBLST, WKREFLST, SYSOUT.
026100     INITIALIZE COUNTERS-AND-ACCUMULATORS.
026200 000-EXIT.
026300     EXIT.
026400
026500 100-MAINLINE.
026600     MOVE "100-MAINLINE" TO PARA-NAME.
026700     PERFORM 200-RESOLVE-CSV-LIST THRU 200-EXIT.
026800     PERFORM 300-RESOLVE-PUB-LIST THRU 300-EXIT.
026900     PERFORM 400-RESOLVE-REF-LIST THRU 400-EXIT.
027000 100-EXIT.
027100     EXIT.
027200
027300******************************************************************
027400*   200- RESOLVE THE PROTEIN-PEPTIDE SAMPLE ENTRY LIST          *
027500******************************************************************
027600 200-RESOLVE-CSV-LIST.
027700     MOVE "200-RESOLVE-CSV-LIST" TO PARA-NAME.
027800     MOVE ZERO TO WS-DS-COUNT.
027900     READ ENTRY-CSV-FILE
028000         AT END SET NO-MORE-CSV-LIST TO TRUE
028100     END-READ.
028200     PERFORM 210-PROCESS-CSV-TOP-LINE THRU 210-EXIT
028300         UNTIL NO-MORE-CSV-LIST.
028400 200-EXIT.
028500     EXIT.
028600
028700 210-PROCESS-CSV-TOP-LINE.
028800     ADD 1 TO CSV-TOP-LINES-READ.
028900     MOVE ENTRY-CSV-REC TO WS-PATH-TEXT.
029000     PERFORM 805-COMPUTE-PATH-LENGTH THRU 805-EXIT.
029100     SET VALIDATE-AS-TXT TO TRUE.
029200     PERFORM 820-VALIDATE-EXTENSION THRU 820-EXIT.
029300     IF EXT-IS-VALID
029400         MOVE ENTRY-CSV-REC TO WS-DYNAMIC-FILENAME
029500         PERFORM 230-READ-ONE-DATASET-CSV-LIST
029600             THRU 230-EXIT
029700     ELSE
029800         ADD 1 TO SKIPPED-TOP-LINES
029900         PERFORM 215-WRITE-CSV-PLACEHOLDER THRU 215-EXIT
030000         DISPLAY "** WARNING - NOT A .TXT FILE, SKIPPED **"
030100         DISPLAY ENTRY-CSV-REC
030200     END-IF.
030300     READ ENTRY-CSV-FILE
030400         AT END SET NO-MORE-CSV-LIST TO TRUE
030500     END-READ.
030600 210-EXIT.
030700     EXIT.
030800
030900 215-WRITE-CSV-PLACEHOLDER.
031000     INITIALIZE WKCSVLST-REC.
031100     MOVE SPACES TO PQF-DATASET-KEY OF WKCSVLST-REC.
031200     MOVE ZERO TO PQF-FILE-INDEX OF WKCSVLST-REC.
031300     SET PQF-KIND-CSV OF WKCSVLST-REC TO TRUE.
031400     SET PQF-FILE-IS-INVALID OF WKCSVLST-REC TO TRUE.
031500     MOVE SPACES TO PQF-FILE-PATH OF WKCSVLST-REC.
031600     WRITE WKCSVLST-REC.
031700 215-EXIT.
031800     EXIT.
031900
032000 230-READ-ONE-DATASET-CSV-LIST.
032100     OPEN INPUT DATASET-LIST-FILE.
032200     READ DATASET-LIST-FILE
032300         AT END SET NO-MORE-DATASET-LINES TO TRUE
032400     END-READ.
032500     PERFORM 235-PROCESS-ONE-CSV-LEAF THRU 235-EXIT
032600         UNTIL NO-MORE-DATASET-LINES.
032700     CLOSE DATASET-LIST-FILE.
032800 230-EXIT.
032900     EXIT.
033000
033100 235-PROCESS-ONE-CSV-LEAF.
033200     MOVE DATASET-LIST-REC TO WS-PATH-TEXT.
033300     PERFORM 805-COMPUTE-PATH-LENGTH THRU 805-EXIT.
033400     PERFORM 810-SPLIT-PATH-INTO-SEGMENTS THRU 810-EXIT.
033500     SET KEY-THIRD-FROM-LAST TO TRUE.
033600     PERFORM 840-DERIVE-DATASET-KEY THRU 840-EXIT.
033700     SET VALIDATE-AS-CSV TO TRUE.
033800     PERFORM 820-VALIDATE-EXTENSION THRU 820-EXIT.
033900     PERFORM 830-FIND-OR-ADD-DATASET THRU 830-EXIT.
034000     INITIALIZE WKCSVLST-REC.
034100     MOVE WS-DERIVED-KEY     TO PQF-DATASET-KEY OF WKCSVLST-REC.
034200     MOVE WS-DS-FILE-INDEX   TO PQF-FILE-INDEX  OF WKCSVLST-REC.
034300     SET PQF-KIND-CSV OF WKCSVLST-REC TO TRUE.
034400     IF EXT-IS-VALID
034500         SET PQF-FILE-IS-VALID OF WKCSVLST-REC TO TRUE
034600     ELSE
034700         SET PQF-FILE-IS-INVALID OF WKCSVLST-REC TO TRUE
034800     END-IF.
034900     MOVE DATASET-LIST-REC TO PQF-FILE-PATH OF WKCSVLST-REC.
035000     WRITE WKCSVLST-REC.
035100     ADD 1 TO CSV-LEAF-LINES-WRITTEN.
035200     IF WS-DIAG-SWITCH-ON
035300         DISPLAY "CSV LEAF KEY=" WS-DERIVED-KEY
035400                 " IDX=" WS-DS-FILE-INDEX
035500     END-IF.
035600     READ DATASET-LIST-FILE
035700         AT END SET NO-MORE-DATASET-LINES TO TRUE
035800     END-READ.
035900 235-EXIT.
036000     EXIT.
036100
036200******************************************************************
036300*   300- RESOLVE THE PUBLIC DATABASE ENTRY LIST                 *
036400******************************************************************
036500 300-RESOLVE-PUB-LIST.
036600     MOVE "300-RESOLVE-PUB-LIST" TO PARA-NAME.
036700     MOVE ZERO TO WS-DS-COUNT.
036800     READ ENTRY-PUB-FILE
036900         AT END SET NO-MORE-PUB-LIST TO TRUE
037000     END-READ.
037100     PERFORM 310-PROCESS-PUB-TOP-LINE THRU 310-EXIT
037200         UNTIL NO-MORE-PUB-LIST.
037300 300-EXIT.
037400     EXIT.
037500
037600 310-PROCESS-PUB-TOP-LINE.
037700     ADD 1 TO PUB-TOP-LINES-READ.
037800     MOVE ENTRY-PUB-REC TO WS-PATH-TEXT.
037900     PERFORM 805-COMPUTE-PATH-LENGTH THRU 805-EXIT.
038000     SET VALIDATE-AS-TXT TO TRUE.
038100     PERFORM 820-VALIDATE-EXTENSION THRU 820-EXIT.
038200     IF EXT-IS-VALID
038300         MOVE ENTRY-PUB-REC TO WS-DYNAMIC-FILENAME
038400         PERFORM 330-READ-ONE-DATASET-PUB-LIST
038500             THRU 330-EXIT
038600     ELSE
038700         ADD 1 TO SKIPPED-TOP-LINES
038800         PERFORM 315-WRITE-PUB-PLACEHOLDER THRU 315-EXIT
038900         DISPLAY "** WARNING - NOT A .TXT FILE, SKIPPED **"
039000         DISPLAY ENTRY-PUB-REC
039100     END-IF.
039200     READ ENTRY-PUB-FILE
039300         AT END SET NO-MORE-PUB-LIST TO TRUE
039400     END-READ.
039500 310-EXIT.
039600     EXIT.
039700
039800 315-WRITE-PUB-PLACEHOLDER.
039900     INITIALIZE WKPUBLST-REC.
040000     MOVE SPACES TO PQF-DATASET-KEY OF WKPUBLST-REC.
040100     MOVE ZERO TO PQF-FILE-INDEX OF WKPUBLST-REC.
040200     SET PQF-KIND-PUBLIC-FASTA OF WKPUBLST-REC TO TRUE.
040300     SET PQF-FILE-IS-INVALID OF WKPUBLST-REC TO TRUE.
040400     MOVE SPACES TO PQF-FILE-PATH OF WKPUBLST-REC.
040500     WRITE WKPUBLST-REC.
040600 315-EXIT.
040700     EXIT.
040800
040900 330-READ-ONE-DATASET-PUB-LIST.
041000     OPEN INPUT DATASET-LIST-FILE.
041100     READ DATASET-LIST-FILE
041200         AT END SET NO-MORE-DATASET-LINES TO TRUE
041300     END-READ.
041400     PERFORM 335-PROCESS-ONE-PUB-LEAF THRU 335-EXIT
041500         UNTIL NO-MORE-DATASET-LINES.
041600     CLOSE DATASET-LIST-FILE.
041700 330-EXIT.
041800     EXIT.
041900
042000 335-PROCESS-ONE-PUB-LEAF.
042100     MOVE DATASET-LIST-REC TO WS-PATH-TEXT.
042200     PERFORM 805-COMPUTE-PATH-LENGTH THRU 805-EXIT.
042300     PERFORM 810-SPLIT-PATH-INTO-SEGMENTS THRU 810-EXIT.
042400     SET KEY-SECOND-FROM-LAST TO TRUE.
042500     PERFORM 840-DERIVE-DATASET-KEY THRU 840-EXIT.
042600     SET VALIDATE-AS-FASTA TO TRUE.
042700     PERFORM 820-VALIDATE-EXTENSION THRU 820-EXIT.
042800     PERFORM 830-FIND-OR-ADD-DATASET THRU 830-EXIT.
042900     INITIALIZE WKPUBLST-REC.
043000     MOVE WS-DERIVED-KEY     TO PQF-DATASET-KEY OF WKPUBLST-REC.
043100     MOVE WS-DS-FILE-INDEX   TO PQF-FILE-INDEX  OF WKPUBLST-REC.
043200     SET PQF-KIND-PUBLIC-FASTA OF WKPUBLST-REC TO TRUE.
043300     IF EXT-IS-VALID
043400         SET PQF-FILE-IS-VALID OF WKPUBLST-REC TO TRUE
043500     ELSE
043600         SET PQF-FILE-IS-INVALID OF WKPUBLST-REC TO TRUE
043700     END-IF.
043800     MOVE DATASET-LIST-REC TO PQF-FILE-PATH OF WKPUBLST-REC.
043900     WRITE WKPUBLST-REC.
044000     ADD 1 TO PUB-LEAF-LINES-WRITTEN.
044100     READ DATASET-LIST-FILE
044200         AT END SET NO-MORE-DATASET-LINES TO TRUE
044300     END-READ.
044400 335-EXIT.
044500     EXIT.
044600
044700******************************************************************
044800*   400- RESOLVE THE REFERENCE DATABASE ENTRY LIST               *
044900******************************************************************
045000 400-RESOLVE-REF-LIST.
045100     MOVE "400-RESOLVE-REF-LIST" TO PARA-NAME.
045200     MOVE ZERO TO WS-DS-COUNT.
045300     READ ENTRY-REF-FILE
045400         AT END SET NO-MORE-REF-LIST TO TRUE
045500     END-READ.
045600     PERFORM 410-PROCESS-REF-TOP-LINE THRU 410-EXIT
045700         UNTIL NO-MORE-REF-LIST.
045800 400-EXIT.
045900     EXIT.
046000
046100 410-PROCESS-REF-TOP-LINE.
046200     ADD 1 TO REF-TOP-LINES-READ.
046300     MOVE ENTRY-REF-REC TO WS-PATH-TEXT.
046400     PERFORM 805-COMPUTE-PATH-LENGTH THRU 805-EXIT.
046500     SET VALIDATE-AS-TXT TO TRUE.
046600     PERFORM 820-VALIDATE-EXTENSION THRU 820-EXIT.
046700     IF EXT-IS-VALID
046800         MOVE ENTRY-REF-REC TO WS-DYNAMIC-FILENAME
046900         PERFORM 430-READ-ONE-DATASET-REF-LIST
047000             THRU 430-EXIT
047100     ELSE
047200         ADD 1 TO SKIPPED-TOP-LINES
047300         PERFORM 415-WRITE-REF-PLACEHOLDER THRU 415-EXIT
047400         DISPLAY "** WARNING - NOT A .TXT FILE, SKIPPED **"
047500         DISPLAY ENTRY-REF-REC
047600     END-IF.
047700     READ ENTRY-REF-FILE
047800         AT END SET NO-MORE-REF-LIST TO TRUE
047900     END-READ.
048000 410-EXIT.
048100     EXIT.
048200
048300 415-WRITE-REF-PLACEHOLDER.
048400     INITIALIZE WKREFLST-REC.
048500     MOVE SPACES TO PQF-DATASET-KEY OF WKREFLST-REC.
048600     MOVE ZERO TO PQF-FILE-INDEX OF WKREFLST-REC.
048700     SET PQF-KIND-REFERENCE-FASTA OF WKREFLST-REC TO TRUE.
048800     SET PQF-FILE-IS-INVALID OF WKREFLST-REC TO TRUE.
048900     MOVE SPACES TO PQF-FILE-PATH OF WKREFLST-REC.
049000     WRITE WKREFLST-REC.
049100 415-EXIT.
049200     EXIT.
049300
049400 430-READ-ONE-DATASET-REF-LIST.
049500     OPEN INPUT DATASET-LIST-FILE.
049600     READ DATASET-LIST-FILE
049700         AT END SET NO-MORE-DATASET-LINES TO TRUE
049800     END-READ.
049900     PERFORM 435-PROCESS-ONE-REF-LEAF THRU 435-EXIT
050000         UNTIL NO-MORE-DATASET-LINES.
050100     CLOSE DATASET-LIST-FILE.
050200 430-EXIT.
050300     EXIT.
050400
050500 435-PROCESS-ONE-REF-LEAF.
050600     MOVE DATASET-LIST-REC TO WS-PATH-TEXT.
050700     PERFORM 805-COMPUTE-PATH-LENGTH THRU 805-EXIT.
050800     PERFORM 810-SPLIT-PATH-INTO-SEGMENTS THRU 810-EXIT.
050900     SET KEY-SECOND-FROM-LAST TO TRUE.
051000     PERFORM 840-DERIVE-DATASET-KEY THRU 840-EXIT.
051100     SET VALIDATE-AS-FASTA TO TRUE.
051200     PERFORM 820-VALIDATE-EXTENSION THRU 820-EXIT.
051300****** FILE-INDEX FOR THE REFERENCE LIST DOUBLES AS THE SAMPLE
051400****** NUMBER THAT REFERENCE FILE BELONGS TO - SEE DBFILMAP
051500     PERFORM 830-FIND-OR-ADD-DATASET THRU 830-EXIT.
051600     INITIALIZE WKREFLST-REC.
051700     MOVE WS-DERIVED-KEY     TO PQF-DATASET-KEY OF WKREFLST-REC.
051800     MOVE WS-DS-FILE-INDEX   TO PQF-FILE-INDEX  OF WKREFLST-REC.
051900     SET PQF-KIND-REFERENCE-FASTA OF WKREFLST-REC TO TRUE.
052000     IF EXT-IS-VALID
052100         SET PQF-FILE-IS-VALID OF WKREFLST-REC TO TRUE
052200     ELSE
052300         SET PQF-FILE-IS-INVALID OF WKREFLST-REC TO TRUE
052400     END-IF.
052500     MOVE DATASET-LIST-REC TO PQF-FILE-PATH OF WKREFLST-REC.
052600     WRITE WKREFLST-REC.
052700     ADD 1 TO REF-LEAF-LINES-WRITTEN.
052800     READ DATASET-LIST-FILE
052900         AT END SET NO-MORE-DATASET-LINES TO TRUE
053000     END-READ.
053100 435-EXIT.
053200     EXIT.
053300
053400******************************************************************
053500*   800- SHARED PATH-PARSING UTILITIES                          *
053600******************************************************************
053700 805-COMPUTE-PATH-LENGTH.
053800****** FIND THE LAST NON-SPACE POSITION IN WS-PATH-TEXT - NO
053900****** INTRINSIC FUNCTION, COUNT BACKWARD FROM THE END
054000     MOVE 250 TO WS-PATH-LEN.
054100     PERFORM 806-BACK-UP-ONE THRU 806-EXIT
054200         UNTIL WS-PATH-CHARS(WS-PATH-LEN) NOT = SPACE
054300            OR WS-PATH-LEN = 1.
054400 805-EXIT.
054500     EXIT.
054600
054700 806-BACK-UP-ONE.
054800     SUBTRACT 1 FROM WS-PATH-LEN.
054900 806-EXIT.
055000     EXIT.
055100
055200 810-SPLIT-PATH-INTO-SEGMENTS.
055300     MOVE ZERO TO WS-SEGMENT-COUNT.
055400     MOVE 1 TO WS-SEG-START.
055500     PERFORM 812-SCAN-ONE-PATH-CHAR THRU 812-EXIT
055600         VARYING WS-TBL-SCAN-POS FROM 1 BY 1
055700             UNTIL WS-TBL-SCAN-POS > WS-PATH-LEN.
055800     PERFORM 815-CLOSE-FINAL-SEGMENT THRU 815-EXIT.
055900 810-EXIT.
056000     EXIT.
056100
056200 812-SCAN-ONE-PATH-CHAR.
056300     IF WS-PATH-CHARS(WS-TBL-SCAN-POS) = "/"
056400         PERFORM 814-CLOSE-ONE-SEGMENT THRU 814-EXIT
056500         MOVE WS-TBL-SCAN-POS TO WS-SEG-START
056600         ADD 1 TO WS-SEG-START
056700     END-IF.
056800 812-EXIT.
056900     EXIT.
057000
057100 814-CLOSE-ONE-SEGMENT.
057200     IF WS-SEGMENT-COUNT < 20
057300         ADD 1 TO WS-SEGMENT-COUNT
057400         SET WS-SEG-IDX TO WS-SEGMENT-COUNT
057500         MOVE SPACES TO WS-SEGMENT-TEXT(WS-SEG-IDX)
057600         IF WS-TBL-SCAN-POS > WS-SEG-START
057700             MOVE WS-PATH-TEXT(WS-SEG-START:
057800                  WS-TBL-SCAN-POS - WS-SEG-START)
057900                  TO WS-SEGMENT-TEXT(WS-SEG-IDX)
058000         END-IF
058100     END-IF.
058200 814-EXIT.
058300     EXIT.
058400
058500 815-CLOSE-FINAL-SEGMENT.
058600     MOVE WS-PATH-LEN TO WS-TBL-SCAN-POS.
058700     ADD 1 TO WS-TBL-SCAN-POS.
058800     PERFORM 814-CLOSE-ONE-SEGMENT THRU 814-EXIT.
058900 815-EXIT.
059000     EXIT.
059100
059200 820-VALIDATE-EXTENSION.
059300     SET EXT-IS-INVALID TO TRUE.
059400     MOVE SPACES TO WS-EXT-CHECK-AREA.
059500     IF VALIDATE-AS-TXT
059600         IF WS-PATH-LEN > 4
059700             MOVE WS-PATH-TEXT(WS-PATH-LEN - 3:4)
059800                  TO WS-EXT-CHECK-AREA(1:4)
059900             INSPECT WS-EXT-CHECK-AREA(1:4) CONVERTING
060000                 "abcdefghijklmnopqrstuvwxyz"
060100                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
060200             IF WS-EXT-CHECK-AREA(1:4) = ".TXT"
060300                 SET EXT-IS-VALID TO TRUE
060400             END-IF
060500         END-IF
060600     ELSE
060700         IF VALIDATE-AS-CSV
060800             IF WS-PATH-LEN > 4
060900                 MOVE WS-PATH-TEXT(WS-PATH-LEN - 3:4)
061000                      TO WS-EXT-CHECK-AREA(1:4)
061100                 INSPECT WS-EXT-CHECK-AREA(1:4) CONVERTING
061200                     "abcdefghijklmnopqrstuvwxyz"
061300                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
061400                 IF WS-EXT-CHECK-AREA(1:4) = ".CSV"
061500                     SET EXT-IS-VALID TO TRUE
061600                 END-IF
061700             END-IF
061800         ELSE
061900             PERFORM 825-VALIDATE-FASTA-EXTENSION
062000                 THRU 825-EXIT
062100         END-IF
062200     END-IF.
062300 820-EXIT.
062400     EXIT.
062500
062600 825-VALIDATE-FASTA-EXTENSION.
062700     IF WS-PATH-LEN > 9
062800         MOVE WS-PATH-TEXT(WS-PATH-LEN - 8:9)
062900              TO WS-EXT-CHECK-AREA
063000         INSPECT WS-EXT-CHECK-AREA CONVERTING
063100             "abcdefghijklmnopqrstuvwxyz"
063200             TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
063300         IF WS-EXT-CHECK-AREA = ".FASTA.GZ"
063400             SET EXT-IS-VALID TO TRUE
063500         END-IF
063600     END-IF.
063700     IF NOT EXT-IS-VALID AND WS-PATH-LEN > 6
063800         MOVE WS-PATH-TEXT(WS-PATH-LEN - 5:6)
063900              TO WS-EXT-CHECK-6
064000         INSPECT WS-EXT-CHECK-6 CONVERTING
064100             "abcdefghijklmnopqrstuvwxyz"
064200             TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
064300         IF WS-EXT-CHECK-6 = ".FASTA" OR WS-EXT-CHECK-6 = ".FA.GZ"
064400             SET EXT-IS-VALID TO TRUE
064500         END-IF
064600     END-IF.
064700     IF NOT EXT-IS-VALID AND WS-PATH-LEN > 3
064800         MOVE WS-PATH-TEXT(WS-PATH-LEN - 2:3)
064900              TO WS-EXT-CHECK-3
065000         INSPECT WS-EXT-CHECK-3 CONVERTING
065100             "abcdefghijklmnopqrstuvwxyz"
065200             TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
065300         IF WS-EXT-CHECK-3 = ".FA"
065400             SET EXT-IS-VALID TO TRUE
065500         END-IF
065600     END-IF.
065700 825-EXIT.
065800     EXIT.
065900
066000 830-FIND-OR-ADD-DATASET.
066100     SET DS-WAS-NOT-FOUND TO TRUE.
066200     IF WS-DS-COUNT > 0
066300         SET WS-DS-IDX TO 1
066400         SEARCH WS-DS-ENTRY
066500             AT END
066600                 SET DS-WAS-NOT-FOUND TO TRUE
066700             WHEN WS-DS-KEY(WS-DS-IDX) = WS-DERIVED-KEY
066800                 SET DS-WAS-FOUND TO TRUE
066900         END-SEARCH
067000     END-IF.
067100     IF DS-WAS-NOT-FOUND
067200         PERFORM 835-ADD-NEW-DATASET THRU 835-EXIT
067300     ELSE
067400         MOVE WS-DS-NEXT-INDEX(WS-DS-IDX) TO WS-DS-FILE-INDEX
067500         ADD 1 TO WS-DS-NEXT-INDEX(WS-DS-IDX)
067600     END-IF.
067700 830-EXIT.
067800     EXIT.
067900
068000 835-ADD-NEW-DATASET.
068100     IF WS-DS-COUNT < 50
068200         ADD 1 TO WS-DS-COUNT
068300         SET WS-DS-IDX TO WS-DS-COUNT
068400         MOVE WS-DERIVED-KEY TO WS-DS-KEY(WS-DS-IDX)
068500         MOVE ZERO TO WS-DS-NEXT-INDEX(WS-DS-IDX)
068600     END-IF.
068700     MOVE ZERO TO WS-DS-FILE-INDEX.
068800     ADD 1 TO WS-DS-NEXT-INDEX(WS-DS-IDX).
068900 835-EXIT.
069000     EXIT.
069100
069200 840-DERIVE-DATASET-KEY.
069300     MOVE SPACES TO WS-DERIVED-KEY.
069400     IF KEY-THIRD-FROM-LAST
069500         IF WS-SEGMENT-COUNT > 2
069600             SET WS-SEG-IDX TO WS-SEGMENT-COUNT
069700             SET WS-SEG-IDX DOWN BY 2
069800             MOVE WS-SEGMENT-TEXT(WS-SEG-IDX) TO WS-DERIVED-KEY
069900         END-IF
070000     ELSE
070100         IF WS-SEGMENT-COUNT > 1
070200             SET WS-SEG-IDX TO WS-SEGMENT-COUNT
070300             SET WS-SEG-IDX DOWN BY 1
070400             MOVE WS-SEGMENT-TEXT(WS-SEG-IDX) TO WS-DERIVED-KEY
070500         END-IF
070600     END-IF.
070700 840-EXIT.
070800     EXIT.
070900
071000 900-CLEANUP.
071100     MOVE "900-CLEANUP" TO PARA-NAME.
071200     CLOSE ENTRY-CSV-FILE, ENTRY-PUB-FILE, ENTRY-REF-FILE,
071300           WKCSVLST, WKPUBLST, WKREFLST, SYSOUT.
071400     DISPLAY "** CSV TOP LINES READ     **" CSV-TOP-LINES-READ.
071500     DISPLAY "** CSV LEAF LINES WRITTEN **" CSV-LEAF-LINES-WRITTEN.
071600     DISPLAY "** PUB TOP LINES READ     **" PUB-TOP-LINES-READ.
071700     DISPLAY "** PUB LEAF LINES WRITTEN **" PUB-LEAF-LINES-WRITTEN.
071800     DISPLAY "** REF TOP LINES READ     **" REF-TOP-LINES-READ.
071900     DISPLAY "** REF LEAF LINES WRITTEN **" REF-LEAF-LINES-WRITTEN.
072000     DISPLAY "** TOP LINES SKIPPED      **" SKIPPED-TOP-LINES.
072100     DISPLAY "******** NORMAL END OF JOB PEPQCENT ********".
072200 900-EXIT.
072300     EXIT.
