000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  BOYRSRCH.
000400 AUTHOR. D. ESCOBAR.
000500 INSTALLATION. PROTEOMICS CORE - DATA SYSTEMS.
000600 DATE-WRITTEN. 04/01/88.
000700 DATE-COMPILED. 04/01/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*                                                                *
001100*   CHANGE LOG                                                  *
001200*                                                                *
001300*   040188 DE  REQ-1140  ORIGINAL PROGRAM.  BAD-CHARACTER-SHIFT  *
001400*                        BOYER-MOORE EXACT SUBSTRING SEARCH FOR  *
001500*                        USE BY PEPQCPUB AND PEPQCMTX.  SEQUENCE *
001600*                        ALPHABET IS TREATED AS THE 26 UPPER     *
001700*                        CASE LETTERS - NO WILDCARD RESIDUES.    *
001800*   091289 DE  REQ-1206  CORRECTED SHIFT COMPUTATION WHEN THE    *
001900*                        MISMATCHED PROTEIN CHARACTER HAD NEVER  *
002000*                        BEEN SEEN IN THE PEPTIDE - WAS LOOPING  *
002100*                        THE SAME POSITION TWICE.                *
002200*   022791 RKP REQ-1388  RAISED BOYR-PROTEIN-SEQ FROM 2000 TO    *
002300*                        4000 BYTES - TITIN FRAGMENT ENTRIES IN  *
002400*                        THE REFERENCE FASTA FILES WERE BEING    *
002500*                        SILENTLY TRUNCATED.                     *
002600*   051593 DE  REQ-1450  ADDED ZERO-LENGTH GUARD - A BLANK       *
002700*                        PEPTIDE SEQUENCE WAS FALLING THROUGH TO *
002800*                        THE SCAN AND REPORTING A FALSE MATCH.   *
002900*   061496 TN  REQ-1622  NO LOGIC CHANGE - REKEYED COMMENTS AFTER*
003000*                        THE COPYLIB MOVE TO THE NEW LIBRARIAN.  *
003100*   112098 DE  Y2K-0041  YEAR 2000 READINESS REVIEW - PROGRAM    *
003200*                        CARRIES NO DATE FIELDS, NO YEAR LOGIC.  *
003300*                        NO CODE CHANGE REQUIRED, SIGNED OFF.    *
003400*   030299 DE  REQ-1711  DOCUMENTED THE ALPHABET-TABLE LOOKUP    *
003500*                        TECHNIQUE BELOW FOR THE BENEFIT OF      *
003600*                        WHOEVER MAINTAINS THIS NEXT.            *
003700*   081502 MTS REQ-1805  NO LOGIC CHANGE - ADDED INLINE COMMENTS *
003800*                        REQUESTED BY QA DURING THE AUDIT OF ALL *
003900*                        PROTEOMICS CORE CALLED SUBPROGRAMS.     *
004000*                                                                *
004100******************************************************************
004200*                                                                *
004300*   THIS PROGRAM DOES NOT USE FUNCTION ORD OR ANY OTHER          *
004400*   INTRINSIC FUNCTION TO GET A LETTER'S POSITION IN THE         *
004500*   ALPHABET - SEE PARAGRAPH 800-FIND-ALPHA-POSITION, WHICH      *
004600*   SEARCHES A 26-ENTRY TABLE INSTEAD.  THIS RUNS ON EVERY       *
004700*   COMPILER IN THE SHOP, INCLUDING THE OLDER ONES ON THE        *
004800*   BATCH LPAR THAT DO NOT CARRY THE NEWER INTRINSIC FUNCTION    *
004900*   LIBRARY.                                                     *
005000*                                                                *
005100******************************************************************
005200
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER. IBM-390.
005600 OBJECT-COMPUTER. IBM-390.
005700 SPECIAL-NAMES.
005800     CLASS VALID-RESIDUE-LETTER IS "A" THRU "Z".
005900
006000 DATA DIVISION.
006100 FILE SECTION.
006200
006300 WORKING-STORAGE SECTION.
006400
006500 01  WS-ALPHABET-TABLE.
006600     05  WS-ALPHABET-STR         PIC X(26)
006700             VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
006800     05  WS-ALPHA-ENTRY REDEFINES WS-ALPHABET-STR
006900             OCCURS 26 TIMES
007000             INDEXED BY WS-ALPHA-IDX
007100             PIC X(01).
007200     05  FILLER                  PIC X(04)   VALUE SPACES.
007300
007400 01  WS-LAST-OCC-TABLE.
007500     05  WS-LAST-OCC OCCURS 26 TIMES
007600             PIC 9(3)    COMP.
007700     05  FILLER                  PIC X(04)   VALUE SPACES.
007800
007900 01  WS-MISC-SWITCHES.
008100     05  WS-DONE-SW              PIC X(01).
008200     05  WS-SEARCH-CHAR          PIC X(01).
008300     05  FILLER                  PIC X(08)   VALUE SPACES.
008400
008500 01  WS-SUBSCRIPTS.
008700     05  WS-BLD-IDX              PIC 9(3)    COMP.
008800     05  WS-CHAR-POS             PIC 9(3)    COMP.
008900     05  WS-LAST-OCC-VAL         PIC 9(3)    COMP.
009000     05  WS-SHIFT-AMT            PIC S9(4)   COMP.
009100     05  WS-SHIFT-POS            PIC 9(4)    COMP.
009200     05  WS-CMP-POS              PIC S9(4)   COMP.
009300     05  WS-PROT-POS             PIC 9(4)    COMP.
009400     05  FILLER                  PIC X(07)   VALUE SPACES.
009410
009420 77  WS-MISMATCH-SW              PIC X(01)   VALUE "N".
009440 77  WS-TBL-IDX                  PIC 9(3)    COMP.
009500
009600 LINKAGE SECTION.
009700 01  BOYR-SEARCH-REC.
009800     05  BOYR-PROTEIN-SEQ        PIC X(4000).
009900     05  BOYR-PROTEIN-CHARS REDEFINES BOYR-PROTEIN-SEQ
010000             OCCURS 4000 TIMES
010100             PIC X(01).
010200     05  BOYR-PROTEIN-LEN        PIC 9(4)    COMP.
010300     05  BOYR-PEPTIDE-SEQ        PIC X(80).
010400     05  BOYR-PEPTIDE-CHARS REDEFINES BOYR-PEPTIDE-SEQ
010500             OCCURS 80 TIMES
010600             PIC X(01).
010700     05  BOYR-PEPTIDE-LEN        PIC 9(3)    COMP.
010800     05  BOYR-MATCH-SW           PIC X(01).
010900         88  BOYR-MATCH-FOUND        VALUE "Y".
011000         88  BOYR-NO-MATCH            VALUE "N".
011100     05  FILLER                  PIC X(10).
011200
011300 01  BOYR-RETURN-CODE            PIC S9(4)   COMP.
011400
011500 PROCEDURE DIVISION USING BOYR-SEARCH-REC, BOYR-RETURN-CODE.
011600
011700 000-BOYRSRCH-CONTROL.
011800     MOVE "N" TO BOYR-MATCH-SW.
011900     IF BOYR-PEPTIDE-LEN = ZERO OR BOYR-PROTEIN-LEN = ZERO
012000         GO TO 000-EXIT.
012100     IF BOYR-PEPTIDE-LEN > BOYR-PROTEIN-LEN
012200         GO TO 000-EXIT.
012300     PERFORM 100-BUILD-SHIFT-TABLE THRU 100-EXIT.
012400     PERFORM 200-SCAN-FOR-MATCH THRU 200-EXIT.
012500 000-EXIT.
012600     MOVE ZERO TO BOYR-RETURN-CODE.
012700     GOBACK.
012800
012900******************************************************************
013000*    100- BUILD THE BAD-CHARACTER LAST-OCCURRENCE TABLE         *
013100******************************************************************
013200 100-BUILD-SHIFT-TABLE.
013300     PERFORM 110-CLEAR-ONE-SLOT THRU 110-EXIT
013400         VARYING WS-TBL-IDX FROM 1 BY 1
013500             UNTIL WS-TBL-IDX > 26.
013600     PERFORM 120-SET-ONE-OCCURRENCE THRU 120-EXIT
013700         VARYING WS-BLD-IDX FROM 1 BY 1
013800             UNTIL WS-BLD-IDX > BOYR-PEPTIDE-LEN.
013900 100-EXIT.
014000     EXIT.
014100
014200 110-CLEAR-ONE-SLOT.
014300     MOVE ZERO TO WS-LAST-OCC(WS-TBL-IDX).
014400 110-EXIT.
014500     EXIT.
014600
014700 120-SET-ONE-OCCURRENCE.
014800     MOVE BOYR-PEPTIDE-CHARS(WS-BLD-IDX) TO WS-SEARCH-CHAR.
014900     PERFORM 800-FIND-ALPHA-POSITION THRU 800-EXIT.
015000     IF WS-CHAR-POS > ZERO
015100         MOVE WS-BLD-IDX TO WS-LAST-OCC(WS-CHAR-POS).
015200 120-EXIT.
015300     EXIT.
015400
015500******************************************************************
015600*    200- SLIDE THE PEPTIDE ACROSS THE PROTEIN RIGHT TO LEFT     *
015700******************************************************************
015800 200-SCAN-FOR-MATCH.
015900     MOVE "N" TO WS-DONE-SW.
016000     MOVE 1 TO WS-SHIFT-AMT.
016100     PERFORM 210-TEST-ONE-POSITION THRU 210-EXIT
016200         VARYING WS-SHIFT-POS FROM ZERO BY WS-SHIFT-AMT
016300             UNTIL WS-DONE-SW = "Y"
016400                OR (WS-SHIFT-POS + BOYR-PEPTIDE-LEN)
016500                         > BOYR-PROTEIN-LEN.
016600 200-EXIT.
016700     EXIT.
016800
016900 210-TEST-ONE-POSITION.
017000     MOVE "N" TO WS-MISMATCH-SW.
017100     PERFORM 215-COMPARE-ONE-CHAR THRU 215-EXIT
017200         VARYING WS-CMP-POS FROM BOYR-PEPTIDE-LEN BY -1
017300             UNTIL WS-CMP-POS < 1
017400                OR WS-MISMATCH-SW = "Y".
017500     IF WS-MISMATCH-SW = "N"
017600         SET BOYR-MATCH-FOUND TO TRUE
017700         MOVE "Y" TO WS-DONE-SW
017800         MOVE 1 TO WS-SHIFT-AMT
017900     ELSE
018000         PERFORM 230-COMPUTE-SHIFT THRU 230-EXIT.
018100 210-EXIT.
018200     EXIT.
018300
018400 215-COMPARE-ONE-CHAR.
018500     COMPUTE WS-PROT-POS = WS-SHIFT-POS + WS-CMP-POS.
018600     IF BOYR-PEPTIDE-CHARS(WS-CMP-POS)
018700             NOT = BOYR-PROTEIN-CHARS(WS-PROT-POS)
018800         MOVE "Y" TO WS-MISMATCH-SW.
018900 215-EXIT.
019000     EXIT.
019100
019200 230-COMPUTE-SHIFT.
019300     MOVE BOYR-PROTEIN-CHARS(WS-PROT-POS) TO WS-SEARCH-CHAR.
019400     PERFORM 800-FIND-ALPHA-POSITION THRU 800-EXIT.
019500     IF WS-CHAR-POS = ZERO
019600         MOVE 1 TO WS-LAST-OCC-VAL
019700     ELSE
019800         MOVE WS-LAST-OCC(WS-CHAR-POS) TO WS-LAST-OCC-VAL.
019900     COMPUTE WS-SHIFT-AMT = WS-CMP-POS - WS-LAST-OCC-VAL.
020000     IF WS-SHIFT-AMT < 1
020100         MOVE 1 TO WS-SHIFT-AMT.
020200 230-EXIT.
020300     EXIT.
020400
020500******************************************************************
020600*    800- LOOK UP A LETTER'S 1-26 POSITION WITHOUT AN INTRINSIC *
020700*         FUNCTION - SEE THE COMMENT BLOCK AT THE TOP OF THIS   *
020800*         PROGRAM.  RETURNS ZERO IN WS-CHAR-POS WHEN THE        *
020900*         CHARACTER IS NOT AN UPPER CASE LETTER AT ALL.         *
021000******************************************************************
021100 800-FIND-ALPHA-POSITION.
021200     SET WS-ALPHA-IDX TO 1.
021300     SEARCH WS-ALPHA-ENTRY
021400         AT END
021500             MOVE ZERO TO WS-CHAR-POS
021600         WHEN WS-ALPHA-ENTRY(WS-ALPHA-IDX) = WS-SEARCH-CHAR
021700             SET WS-CHAR-POS TO WS-ALPHA-IDX.
021800 800-EXIT.
021900     EXIT.
