000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  SEQSTRIP.
000400 AUTHOR. R. HOLLOWAY.
000500 INSTALLATION. PROTEOMICS CORE - DATA SYSTEMS.
000600 DATE-WRITTEN. 03/21/88.
000700 DATE-COMPILED. 03/21/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*                                                                *
001100*   CHANGE LOG                                                  *
001200*                                                                *
001300*   032188 RH  REQ-1140  ORIGINAL PROGRAM.  STRIPS THE LEADING   *
001400*                        AND TRAILING FLANKING-RESIDUE MARKERS   *
001500*                        ("X.", ".X") OFF A RAW PEPTIDE SEQUENCE *
001600*                        AND SEPARATELY BUILDS A MODIFICATION-   *
001700*                        MASS-STRIPPED COMPARE KEY FOR PEPQCLOD. *
001800*   100588 RH  REQ-1162  FIXED A CASE WHERE A SEQUENCE WITH NO   *
001900*                        TRAILING FLANK BUT A TRAILING "."       *
002000*                        WAS HAVING ITS LAST RESIDUE EATEN.      *
002100*   042990 DE  REQ-1299  ADDED THE MODIFICATION-MASS STRIP LOGIC *
002200*                        (PARAGRAPH 300) WHEN THE "(+N.NN)"      *
002300*                        ANNOTATION STYLE CAME IN WITH THE NEW   *
002400*                        SEARCH ENGINE RELEASE.                  *
002500*   071593 RH  REQ-1455  RAISED THE RAW SEQUENCE AREA TO 84      *
002600*                        BYTES - 80 RESIDUES PLUS BOTH FLANKS    *
002700*                        WAS CLIPPING THE LONGEST TRYPTIC ROWS.  *
002800*   052696 TN  REQ-1605  NO LOGIC CHANGE - REKEYED COMMENTS AFTER*
002900*                        THE COPYLIB MOVE TO THE NEW LIBRARIAN.  *
003000*   112098 RH  Y2K-0041  YEAR 2000 READINESS REVIEW - PROGRAM    *
003100*                        CARRIES NO DATE FIELDS, NO YEAR LOGIC.  *
003200*                        NO CODE CHANGE REQUIRED, SIGNED OFF.    *
003300*   040300 DE  REQ-1722  A MODIFICATION MASS TOKEN THAT RUNS TO  *
003400*                        THE END OF THE SEQUENCE WITH NO CLOSING *
003500*                        PAREN NO LONGER LOOPS - TREATED AS      *
003600*                        CLOSED AT END OF STRING.                *
003700*                                                                *
003800******************************************************************
003900
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-390.
004300 OBJECT-COMPUTER. IBM-390.
004400 SPECIAL-NAMES.
004500     CLASS VALID-RESIDUE-LETTER IS "A" THRU "Z".
004600
004700 DATA DIVISION.
004800 FILE SECTION.
004900
005000 WORKING-STORAGE SECTION.
005100
005200 01  WS-WORK-AREA.
005300     05  WS-WORK-SEQ             PIC X(84).
005400     05  WS-WORK-CHARS REDEFINES WS-WORK-SEQ
005500             OCCURS 84 TIMES
005600             PIC X(01).
005700     05  WS-WORK-LEN             PIC 9(3)    COMP.
005800     05  FILLER                  PIC X(06)   VALUE SPACES.
005900
006000 01  WS-COMPARE-AREA.
006100     05  WS-COMPARE-SEQ          PIC X(80).
006200     05  WS-COMPARE-CHARS REDEFINES WS-COMPARE-SEQ
006300             OCCURS 80 TIMES
006400             PIC X(01).
006500     05  WS-COMPARE-LEN          PIC 9(3)    COMP.
006600     05  FILLER                  PIC X(06)   VALUE SPACES.
006700
006800 01  WS-MISC-SWITCHES.
006900     05  WS-INSIDE-PAREN-SW      PIC X(01).
007000         88  WS-INSIDE-PAREN         VALUE "Y".
007100         88  WS-OUTSIDE-PAREN         VALUE "N".
007200     05  FILLER                  PIC X(09)   VALUE SPACES.
007300
007400 77  WS-SRC-IDX                  PIC 9(3)    COMP.
007420 77  WS-OUT-IDX                  PIC 9(3)    COMP.
007800
007900 LINKAGE SECTION.
008000 01  SEQSTRIP-REC.
008100     05  SEQSTRIP-RAW-SEQ        PIC X(84).
008200     05  SEQSTRIP-RAW-CHARS REDEFINES SEQSTRIP-RAW-SEQ
008300             OCCURS 84 TIMES
008400             PIC X(01).
008500     05  SEQSTRIP-RAW-LEN        PIC 9(3)    COMP.
008600     05  SEQSTRIP-TRIMMED-SEQ    PIC X(80).
008700     05  SEQSTRIP-COMPARE-SEQ    PIC X(80).
008800     05  FILLER                  PIC X(10).
008900
009000 01  SEQSTRIP-RETURN-CODE        PIC S9(4)   COMP.
009100
009200 PROCEDURE DIVISION USING SEQSTRIP-REC, SEQSTRIP-RETURN-CODE.
009300
009400 000-SEQSTRIP-CONTROL.
009500     MOVE SPACES TO SEQSTRIP-TRIMMED-SEQ.
009600     MOVE SPACES TO SEQSTRIP-COMPARE-SEQ.
009700     IF SEQSTRIP-RAW-LEN = ZERO
009800         GO TO 000-EXIT.
009900     PERFORM 100-STRIP-FLANKING-RESIDUES THRU 100-EXIT.
010000     PERFORM 300-STRIP-MODIFICATION-MASS THRU 300-EXIT.
010100 000-EXIT.
010200     MOVE ZERO TO SEQSTRIP-RETURN-CODE.
010300     GOBACK.
010400
010500******************************************************************
010600*    100- DROP ONE LEADING "X." AND ONE TRAILING ".X"           *
010700******************************************************************
010800 100-STRIP-FLANKING-RESIDUES.
010900     MOVE SEQSTRIP-RAW-SEQ TO WS-WORK-SEQ.
011000     MOVE SEQSTRIP-RAW-LEN TO WS-WORK-LEN.
011100     MOVE 1 TO WS-SRC-IDX.
011200     IF WS-WORK-LEN > 1
011300         IF WS-WORK-CHARS(2) = "."
011400             IF VALID-RESIDUE-LETTER(WS-WORK-CHARS(1))
011500                 MOVE 3 TO WS-SRC-IDX.
011600     PERFORM 120-STRIP-TRAILING-FLANK THRU 120-EXIT.
011700 100-EXIT.
011800     EXIT.
011900
012000 120-STRIP-TRAILING-FLANK.
012100     COMPUTE WS-OUT-IDX = WS-WORK-LEN - 1.
012200     IF WS-WORK-LEN > 1
012300         IF WS-WORK-CHARS(WS-OUT-IDX) = "."
012400             IF VALID-RESIDUE-LETTER(WS-WORK-CHARS(WS-WORK-LEN))
012500                 SUBTRACT 2 FROM WS-WORK-LEN.
012600     PERFORM 140-COPY-TRIMMED-RESULT THRU 140-EXIT.
012700 120-EXIT.
012800     EXIT.
012900
013000 140-COPY-TRIMMED-RESULT.
013100     MOVE SPACES TO SEQSTRIP-TRIMMED-SEQ.
013200     MOVE 1 TO WS-OUT-IDX.
013300     PERFORM 145-COPY-ONE-CHAR THRU 145-EXIT
013400         VARYING WS-SRC-IDX FROM WS-SRC-IDX BY 1
013500             UNTIL WS-SRC-IDX > WS-WORK-LEN.
013600 140-EXIT.
013700     EXIT.
013800
013900 145-COPY-ONE-CHAR.
014000     IF WS-OUT-IDX < 81
014100         MOVE WS-WORK-CHARS(WS-SRC-IDX)
014200             TO SEQSTRIP-TRIMMED-SEQ(WS-OUT-IDX:1)
014300         ADD 1 TO WS-OUT-IDX.
014400 145-EXIT.
014500     EXIT.
014600
014700******************************************************************
014800*    300- BUILD THE MODIFICATION-MASS-STRIPPED COMPARE KEY      *
014900*         FROM THE TRIMMED SEQUENCE - ANY "(....)" TOKEN IS     *
015000*         DROPPED ENTIRELY, A TOKEN WITH NO CLOSING PAREN IS    *
015100*         TREATED AS RUNNING TO END OF STRING (REQ-1722).       *
015200******************************************************************
015300 300-STRIP-MODIFICATION-MASS.
015400     MOVE SEQSTRIP-TRIMMED-SEQ TO WS-COMPARE-SEQ.
015500     MOVE SPACES TO SEQSTRIP-COMPARE-SEQ.
015600     MOVE "N" TO WS-INSIDE-PAREN-SW.
015700     MOVE 1 TO WS-OUT-IDX.
015800     PERFORM 320-FILTER-ONE-CHAR THRU 320-EXIT
015900         VARYING WS-SRC-IDX FROM 1 BY 1
016000             UNTIL WS-SRC-IDX > 80.
016100 300-EXIT.
016200     EXIT.
016300
016400 320-FILTER-ONE-CHAR.
016500     IF WS-COMPARE-CHARS(WS-SRC-IDX) = "("
016600         MOVE "Y" TO WS-INSIDE-PAREN-SW
016700     ELSE
016800         IF WS-COMPARE-CHARS(WS-SRC-IDX) = ")"
016900             MOVE "N" TO WS-INSIDE-PAREN-SW
017000         ELSE
017100             IF WS-OUTSIDE-PAREN
017200                 PERFORM 340-EMIT-COMPARE-CHAR THRU 340-EXIT.
017300 320-EXIT.
017400     EXIT.
017500
017600 340-EMIT-COMPARE-CHAR.
017700     IF WS-OUT-IDX < 81
017800         MOVE WS-COMPARE-CHARS(WS-SRC-IDX)
017900             TO SEQSTRIP-COMPARE-SEQ(WS-OUT-IDX:1)
018000         ADD 1 TO WS-OUT-IDX.
018100 340-EXIT.
018200     EXIT.
