000100      ******************************************************************
000200      *                                                                *
000300      *   MEMBER  : PEPWKREC                                          *
000400      *   PURPOSE : THE PROTEIN-PEPTIDE WORKING RECORD.  THIS IS THE  *
000500      *             SHOP'S MASTER IN-MEMORY LAYOUT FOR ONE UNIQUE      *
000600      *             (MODIFICATION-MASS-STRIPPED) PEPTIDE SEQUENCE     *
000700      *             WITHIN ONE SAMPLE.  IT IS BUILT BY PEPQCLOD,      *
000800      *             THINNED BY PEPQCPUB, FLAGGED BY PEPQCMTX, AND      *
000900      *             FINALLY ROLLED UP INTO THE OUTPUT MATRICES.        *
001000      *                                                                *
001100      *   ONE SEQUENCE CAN BE SEEN UNDER MORE THAN ONE PROTEIN GROUP  *
001200      *   WITHIN A SAMPLE'S SEARCH RESULTS - PQW-GROUP-ENTRY CARRIES  *
001300      *   ONE OCCURRENCE PER GROUP, EACH WITH ITS OWN ACCESSION LIST, *
001400      *   SCORE LIST AND RUNNING SPECTRUM (PSM) COUNT.  THE GROUP,    *
001500      *   ACCESSION AND SCORE TABLES ARE SIZED TO COVER ANY SAMPLE    *
001600      *   THIS SHOP HAS EVER PROCESSED - RAISE THE OCCURS LIMITS IF   *
001700      *   A FUTURE STUDY NEEDS MORE THAN THESE BOUNDS.                *
001800      *                                                                *
001900      ******************************************************************
002000       01  PQ-WORK-REC.
002100
002200      *----------------------------------------------------------------
002300      *    DEDUPLICATION / IDENTIFICATION PORTION
002400      *----------------------------------------------------------------
002500           05  PQW-SEQUENCE            PIC X(80).
002600      *         THE STORED SEQUENCE - FLANKING RESIDUES STRIPPED BUT
002700      *         MODIFICATION-MASS ANNOTATIONS LIKE (+15.99) STILL IN.
002800           05  PQW-COMPARE-SEQUENCE    PIC X(80).
002900      *         MOD-MASS-STRIPPED COPY OF PQW-SEQUENCE - THE ACTUAL
003000      *         DEDUPLICATION / MERGE KEY (SEE PEPQCLOD 250-PARAGRAPH).
003100
003200      *----------------------------------------------------------------
003300      *    SAMPLE / DATASET IDENTIFICATION PORTION
003400      *----------------------------------------------------------------
003500           05  PQW-SAMPLE-NAME         PIC X(30).
003600           05  PQW-SAMPLE-INDEX        PIC 9(4)    COMP-3.
003700           05  PQW-DATASET-NAME        PIC X(30).
003800           05  PQW-DATASET-KEY REDEFINES PQW-DATASET-NAME
003900                                       PIC X(30).
004000      *         REDEFINITION KEPT FOR THE CONTROL-BREAK COMPARES IN
004100      *         PEPQCMTX - READS MORE NATURALLY THERE AS A "KEY".
004200
004300      *----------------------------------------------------------------
004400      *    CARRIED-THROUGH DESCRIPTIVE FIELDS (FIRST-SEEN VALUES)
004500      *----------------------------------------------------------------
004600           05  PQW-MASS                PIC X(20).
004700           05  PQW-MASS-NUMERIC REDEFINES PQW-MASS
004800                                       PIC 9(14)V9(6).
004900           05  PQW-LENGTH              PIC 9(3)    COMP-3.
005000
005100      *----------------------------------------------------------------
005200      *    FLAG PORTION
005300      *----------------------------------------------------------------
005400           05  PQW-UNIQUE-TO-GROUP-SW  PIC X(01)   VALUE "Y".
005500               88  PQW-UNIQUE-TO-GROUP        VALUE "Y".
005600               88  PQW-NOT-UNIQUE-TO-GROUP    VALUE "N".
005700           05  PQW-UNIQUE-TO-DB-SW     PIC X(01)   VALUE "Y".
005800               88  PQW-UNIQUE-TO-DATABASE     VALUE "Y".
005900               88  PQW-NOT-UNIQUE-TO-DATABASE VALUE "N".
006000
006100      *----------------------------------------------------------------
006200      *    PROTEIN-GROUP TABLE - ONE ENTRY PER DISTINCT GROUP THIS
006300      *    SEQUENCE HAS BEEN SEEN UNDER, WITHIN THIS SAMPLE
006400      *----------------------------------------------------------------
006500           05  PQW-GROUP-COUNT         PIC 9(3)    COMP-3.
006600           05  PQW-GROUP-ENTRY OCCURS 1 TO 50 TIMES
006700                   DEPENDING ON PQW-GROUP-COUNT
006800                   INDEXED BY PQW-GRP-IDX.
006900               10  PQW-PROTEIN-GROUP       PIC X(20).
007000               10  PQW-SPECTRUM-COUNT      PIC 9(5)    COMP-3.
007100      *                 RUNNING PSM COUNT FOR THIS GROUP, THIS SAMPLE.
007200               10  PQW-ACCESSION-COUNT     PIC 9(2)    COMP-3.
007300               10  PQW-ACCESSION-ENTRY OCCURS 1 TO 20 TIMES
007400                       DEPENDING ON PQW-ACCESSION-COUNT
007500                       INDEXED BY PQW-ACC-IDX.
007600                   15  PQW-ACCESSION           PIC X(40).
007700               10  PQW-SCORE-COUNT         PIC 9(2)    COMP-3.
007800               10  PQW-SCORE-ENTRY OCCURS 1 TO 20 TIMES
007900                       DEPENDING ON PQW-SCORE-COUNT
008000                       INDEXED BY PQW-SCR-IDX.
008100                   15  PQW-SCORE               PIC 9(3)V9(2) COMP-3.
008200
008300           05  FILLER                  PIC X(20).
008400
008500      ******************************************************************
008600      *    FIELD USAGE NOTES - READ BEFORE CHANGING THIS MEMBER        *
008700      ******************************************************************
008800      *
008900      *   PQW-SEQUENCE / PQW-COMPARE-SEQUENCE
009000      *       TWO COPIES OF THE SAME PEPTIDE ARE CARRIED BECAUSE THE
009100      *       REPORT MUST SHOW THE MODIFICATION ANNOTATION BUT THE
009200      *       MERGE/DEDUP/MATCH LOGIC MUST IGNORE IT.  NEVER COLLAPSE
009300      *       THESE TWO FIELDS INTO ONE - RKP TRIED THAT IN THE ORIGINAL
009400      *       DESIGN PASS AND THE Q3-88 PILOT RUN MERGED SEQUENCES THAT
009500      *       ONLY DIFFERED BY MODIFICATION MASS, WHICH IS WRONG.
009600      *
009700      *   PQW-GROUP-ENTRY / PQW-ACCESSION-ENTRY / PQW-SCORE-ENTRY
009800      *       THREE LEVELS OF OCCURS, EACH DEPENDING ON ITS OWN COUNT
009900      *       FIELD.  THE COUNT FIELD FOR A GIVEN LEVEL MUST BE SET
010000      *       BEFORE ANY ELEMENT AT THAT LEVEL IS INDEXED INTO - THE
010100      *       RUNTIME DOES NOT INITIALIZE UNUSED OCCURRENCES FOR YOU.
010200      *
010300      *   PQW-UNIQUE-TO-GROUP-SW / PQW-UNIQUE-TO-DB-SW
010400      *       BOTH DEFAULT TO "Y" (STILL UNIQUE UNTIL DISPROVEN) - DO
010500      *       NOT LOW-VALUE OR SPACE-INITIALIZE THIS RECORD WITH A
010600      *       BLANKET "MOVE LOW-VALUES TO PQ-WORK-REC", SET THESE TWO
010700      *       SWITCHES EXPLICITLY AFTER ANY SUCH INITIALIZATION.
010800      *
010900      *   SIZING
011000      *       50 PROTEIN GROUPS, 20 ACCESSIONS PER GROUP, 20 SCORES PER
011100      *       GROUP HAS COVERED EVERY STUDY RUN THROUGH THIS SHOP SINCE
011200      *       THE ORIGINAL DESIGN.  A SAMPLE THAT OVERFLOWS ANY OF THESE
011300      *       LIMITS SHOULD ABEND RATHER THAN SILENTLY TRUNCATE DATA -
011400      *       SEE PEPQCLOD PARAGRAPH 250-MERGE-INTO-TABLE.
011500      *
011600      ******************************************************************
