000100      ******************************************************************
000200      *                                                                *
000300      *   MEMBER  : DBFILMAP                                          *
000400      *   PURPOSE : ONE LINE OF A RESOLVED "DATASET TO FILE LIST"     *
000500      *             MAP.  BUILT BY PEPQCENT FROM THE ENTRY TEXT FILES *
000600      *             AND RE-READ BY PEPQCFAS (FASTA LISTS) AND PEPQCLOD*
000700      *             (PROTEIN-PEPTIDE CSV LIST).  ONE RECORD PER LEAF  *
000800      *             FILE NAMED UNDER A DATASET, IN SOURCE FILE ORDER. *
000900      *                                                                *
001000      *   FILE-INDEX CARRIES THE 0-BASED POSITION OF THIS LEAF FILE   *
001100      *   WITHIN ITS DATASET'S LIST - FOR THE REFERENCE-DATABASE LIST *
001200      *   THIS DOUBLES AS THE SAMPLE NUMBER THE FILE BELONGS TO.      *
001300      *                                                                *
001400      ******************************************************************
001500       01  PQF-FILE-LIST-REC.
001600           05  PQF-DATASET-KEY         PIC X(30).
001700           05  PQF-FILE-INDEX          PIC 9(4)    COMP-3.
001800           05  PQF-FILE-KIND           PIC X(01).
001900               88  PQF-KIND-CSV            VALUE "C".
002000               88  PQF-KIND-PUBLIC-FASTA   VALUE "P".
002100               88  PQF-KIND-REFERENCE-FASTA VALUE "R".
002200           05  PQF-FILE-VALID-SW       PIC X(01).
002300               88  PQF-FILE-IS-VALID       VALUE "Y".
002400               88  PQF-FILE-IS-INVALID     VALUE "N".
002500           05  PQF-FILE-PATH           PIC X(250).
002600           05  FILLER                  PIC X(14).
