000100      ******************************************************************
000200      *                                                                *
000300      *   MEMBER  : PROTSEQ                                           *
000400      *   PURPOSE : ONE FLATTENED FASTA PROTEIN ENTRY - ONE RECORD    *
000500      *             PER ">" HEADER IN A PUBLIC OR REFERENCE DATABASE  *
000600      *             FASTA FILE, WRITTEN BY PEPQCFAS AND RE-READ BY    *
000700      *             PEPQCPUB (PUBLIC) AND PEPQCMTX (REFERENCE).       *
000800      *                                                                *
000900      *   ON WKREFSEQ, PQS-DATASET-KEY/PQS-FILE-INDEX IDENTIFY WHICH  *
001000      *   SAMPLE'S REFERENCE DATABASE THIS PROTEIN CAME FROM - PEPQCMTX*
001100      *   RELOADS ONLY THE ENTRIES FOR THE CURRENT DATASET/SAMPLE.    *
001200      *   ON WKPUBSEQ THE KEY/INDEX ARE CARRIED BUT NOT USED FOR      *
001300      *   SELECTION - THE PUBLIC DATABASE IS TREATED AS ONE COMBINED  *
001400      *   POOL REGARDLESS OF WHICH ENTRY LIST LINE IT CAME FROM.      *
001500      *                                                                *
001600      ******************************************************************
001700       01  PQS-PROTEIN-SEQ-REC.
001800           05  PQS-DATASET-KEY         PIC X(30).
001900           05  PQS-FILE-INDEX          PIC 9(4)    COMP-3.
002000           05  PQS-SEQUENCE-LEN        PIC 9(4)    COMP.
002100           05  PQS-SEQUENCE            PIC X(4000).
002200           05  FILLER                  PIC X(10).
