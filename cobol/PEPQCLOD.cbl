000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  PEPQCLOD.
000400 AUTHOR. K. VANCE.
000500 INSTALLATION. PROTEOMICS CORE - DATA SYSTEMS.
000600 DATE-WRITTEN. 04/10/89.
000700 DATE-COMPILED. 04/10/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*                                                                *
001100*   CHANGE LOG                                                  *
001200*                                                                *
001300*   041089 KV  REQ-1310  ORIGINAL PROGRAM.  READS EACH SAMPLE'S  *
001400*                        PROTEIN-PEPTIDE CSV NAMED ON WKCSVLST,  *
001500*                        LOCATES ITS COLUMNS BY HEADER TEXT, AND *
001600*                        MERGES ROWS INTO ONE WORKING RECORD PER *
001700*                        UNIQUE (MOD-MASS-STRIPPED) SEQUENCE.    *
001800*   082289 KV  REQ-1347  ENSEMBL/DECOY ACCESSION FILTER ADDED -  *
001900*                        CONTROLLED BY UPSI-1, OFF BY DEFAULT.   *
002000*   030590 DE  REQ-1401  THE HEADER SCAN WAS MATCHING "PEPTIDE"  *
002100*                        INSIDE "PEPTIDE COUNT" - NARROWED THE   *
002200*                        SEQUENCE COLUMN TEST TO AN EXACT MATCH  *
002300*                        ON "PEPTIDE SEQUENCE" OR "PEPTIDE".     *
002400*   112591 KV  REQ-1512  RAISED THE IN-MEMORY WORK TABLE FROM    *
002500*                        2000 TO 5000 UNIQUE SEQUENCES - THE     *
002600*                        AFFYMETRIX PILOT SAMPLES OVERFLOWED IT. *
002700*   061496 TN  REQ-1622  COMMENT REKEY AFTER THE COPYLIB MOVE TO *
002800*                        THE NEW LIBRARIAN.  NO LOGIC CHANGE.    *
002900*   112098 KV  Y2K-0041  YEAR 2000 READINESS REVIEW - PROGRAM    *
003000*                        CARRIES NO DATE FIELDS, NO YEAR LOGIC.  *
003100*                        NO CODE CHANGE REQUIRED, SIGNED OFF.    *
003200*   042500 DE  REQ-1734  ADDED THE UPSI-0 DIAGNOSTIC SWITCH, SAME*
003300*                        CONVENTION AS PEPQCENT/PEPQCFAS, SO     *
003400*                        OPERATIONS CAN TRACE SAMPLE PROGRESS    *
003500*                        WITHOUT A RECOMPILE.                    *
003600*   090401 KV  REQ-1805  A SCORE TEXT FIELD WITH NO DECIMAL POINT*
003700*                        AT ALL WAS LEFT WITH GARBAGE IN THE     *
003800*                        FRACTION PART - NOW FORCED TO ZERO WHEN *
003900*                        NO "." IS SEEN IN THE COLUMN TEXT.      *
004000*                                                                *
004100******************************************************************
004200
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-390.
004600 OBJECT-COMPUTER. IBM-390.
004700 SPECIAL-NAMES.
004800     CLASS VALID-DIGIT IS "0" THRU "9"
004900     UPSI-0 ON STATUS IS WS-DIAG-SWITCH-ON
005000            OFF STATUS IS WS-DIAG-SWITCH-OFF
005100     UPSI-1 ON STATUS IS WS-ENSEMBL-FILTER-ON
005200            OFF STATUS IS WS-ENSEMBL-FILTER-OFF.
005300
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT SYSOUT
005700     ASSIGN TO UT-S-SYSOUT
005800       ORGANIZATION IS SEQUENTIAL.
005900
006000     SELECT WKCSVLST
006100     ASSIGN TO UT-S-WKCSVLS
006200       ORGANIZATION IS SEQUENTIAL
006300       FILE STATUS IS LCCODE.
006400
006500****** ASSIGN-TO IS RESET AT RUN TIME FROM WS-DYNAMIC-FILENAME
006600****** BEFORE EACH OPEN - ONE SAMPLE CSV FILE AT A TIME
006700     SELECT CSV-FILE
006800     ASSIGN TO WS-DYNAMIC-FILENAME
006900       ORGANIZATION IS SEQUENTIAL
007000       FILE STATUS IS CFCODE.
007100
007200     SELECT WKPPWORK
007300     ASSIGN TO UT-S-WKPPWRK
007400       ORGANIZATION IS SEQUENTIAL
007500       FILE STATUS IS WPCODE.
007600
007700 DATA DIVISION.
007800 FILE SECTION.
007900 FD  SYSOUT
008000     RECORDING MODE IS F
008100     LABEL RECORDS ARE STANDARD
008200     RECORD CONTAINS 130 CHARACTERS
008300     BLOCK CONTAINS 0 RECORDS
008400     DATA RECORD IS SYSOUT-REC.
008500 01  SYSOUT-REC                     PIC X(130).
008600
008700 FD  WKCSVLST
008800     RECORDING MODE IS F
008900     LABEL RECORDS ARE STANDARD
009000     RECORD CONTAINS 299 CHARACTERS
009100     BLOCK CONTAINS 0 RECORDS
009200     DATA RECORD IS WKCSVLST-REC.
009300     COPY DBFILMAP REPLACING ==PQF-FILE-LIST-REC==
009400                          BY ==WKCSVLST-REC==.
009500
009600****** ONE LINE OF THE CURRENTLY OPEN SAMPLE CSV - HEADER LINE
009700****** AND DETAIL LINES BOTH COME THROUGH HERE
009800 FD  CSV-FILE
009900     RECORDING MODE IS V
010000     LABEL RECORDS ARE STANDARD
010100     DATA RECORD IS CSV-FILE-REC.
010200 01  CSV-FILE-REC                   PIC X(500).
010300
010400 FD  WKPPWORK
010500     RECORDING MODE IS V
010600     LABEL RECORDS ARE STANDARD
010700     DATA RECORD IS WKPPWORK-REC.
010800     COPY PEPWKREC REPLACING ==PQ-WORK-REC==
010900                          BY ==WKPPWORK-REC==.
011000
011100** QSAM FILE
011200 WORKING-STORAGE SECTION.
011300
011350 77  WS-DYNAMIC-FILENAME         PIC X(250).
011500
011600 01  FILE-STATUS-CODES.
011700     05  LCCODE                  PIC X(2).
011800         88 NO-MORE-SAMPLE-FILES  VALUE "10".
011900     05  CFCODE                  PIC X(2).
012000         88 NO-MORE-CSV-LINES     VALUE "10".
012100     05  WPCODE                  PIC X(2).
012200     05  FILLER                  PIC X(10)   VALUE SPACES.
012300
012400****** THE CURRENT CSV TEXT LINE, CHARACTER-ARRAY VIEW FOR THE
012500****** COMMA-DELIMITED COLUMN SPLITTER (805-810 PARAGRAPHS)
012600 01  WS-LINE-WORK-AREA.
012700     05  WS-LINE-TEXT             PIC X(500).
012800     05  WS-LINE-CHARS REDEFINES WS-LINE-TEXT
012900             OCCURS 500 TIMES
013000             PIC X(01).
013100     05  WS-LINE-LEN              PIC 9(3)    COMP.
013200     05  FILLER                   PIC X(06)   VALUE SPACES.
013300
013400****** ONE CSV ROW SPLIT INTO COLUMNS - REBUILT FOR EVERY LINE,
013500****** HEADER OR DETAIL
013600 01  WS-CSV-COLUMNS.
013700     05  WS-CSV-COLUMN-COUNT      PIC 9(2)    COMP.
013800     05  WS-CSV-COLUMN-ENTRY OCCURS 1 TO 40 TIMES
013900             DEPENDING ON WS-CSV-COLUMN-COUNT
014000             INDEXED BY WS-COL-IDX.
014100         10  WS-CSV-COLUMN-TEXT   PIC X(80).
014200         10  WS-CSV-COLUMN-UPPER  PIC X(80).
014300
014400****** HEADER-DRIVEN COLUMN POSITIONS - LOCATED ONCE PER SAMPLE
014500****** FILE BY 210-LOCATE-HEADER-COLUMNS, ZERO MEANS "NOT FOUND"
014600 01  WS-HEADER-POSITIONS.
014700     05  WS-COL-PROTEIN-GROUP     PIC 9(2)    COMP.
014800     05  WS-COL-ACCESSION         PIC 9(2)    COMP.
014900     05  WS-COL-SEQUENCE          PIC 9(2)    COMP.
015000     05  WS-COL-SCORE             PIC 9(2)    COMP.
015100     05  WS-COL-MASS              PIC 9(2)    COMP.
015200     05  WS-COL-LENGTH            PIC 9(2)    COMP.
015300     05  FILLER                   PIC X(06)   VALUE SPACES.
015400
015500****** GENERIC "DOES HAYSTACK CONTAIN TOKEN" SCRATCH AREA - USED
015600****** BY 820-SCAN-FOR-TOKEN FOR EVERY HEADER TEST AND FOR THE
015700****** DECOY-ACCESSION TEST IN 235-FILTER-ACCESSION
015800 01  WS-TOKEN-SCAN-AREA.
015900     05  WS-GENERIC-HAYSTACK      PIC X(80).
016000     05  WS-SEARCH-TOKEN          PIC X(20).
016100     05  WS-SEARCH-TOKEN-LEN      PIC 9(2)    COMP.
016200     05  WS-SCAN-POS              PIC 9(2)    COMP.
016300     05  WS-SCAN-LAST-POS         PIC 9(2)    COMP.
016400     05  WS-TOKEN-FOUND-SW        PIC X(01).
016500         88  WS-TOKEN-FOUND           VALUE "Y".
016600         88  WS-TOKEN-NOT-FOUND       VALUE "N".
016700     05  WS-EXACT-MATCH-SW        PIC X(01).
016800         88  WS-EXACT-MATCH           VALUE "Y".
016900         88  WS-NOT-EXACT-MATCH       VALUE "N".
017000     05  FILLER                   PIC X(10)   VALUE SPACES.
017100
017200****** GENERIC TEXT-TO-NUMBER SCRATCH AREA - USED BY 730-PARSE-
017300****** NUMERIC-COLUMN FOR BOTH THE SCORE AND LENGTH COLUMNS
017400 01  WS-NUMERIC-PARSE-AREA.
017500     05  WS-NUM-TEXT              PIC X(80).
017600     05  WS-NUM-CHARS REDEFINES WS-NUM-TEXT
017700             OCCURS 80 TIMES
017800             PIC X(01).
017900     05  WS-NUM-LEN               PIC 9(2)    COMP.
018000     05  WS-NUM-SUB               PIC 9(2)    COMP.
018100     05  WS-NUM-INT-PART          PIC 9(5)    COMP-3.
018200     05  WS-NUM-DEC-PART          PIC 9(2)    COMP-3.
018300     05  WS-NUM-DEC-DIGITS        PIC 9(1)    COMP.
018400     05  WS-NUM-ONE-DIGIT         PIC 9(1).
018500     05  WS-NUM-DEC-SEEN-SW       PIC X(01).
018600         88  WS-SEEN-DECIMAL-POINT   VALUE "Y".
018700         88  WS-NO-DECIMAL-POINT     VALUE "N".
018800     05  FILLER                   PIC X(08)   VALUE SPACES.
018900
019000****** THE FIXED-LAYOUT DETAIL ROW, BUILT FROM THE CSV COLUMNS
019100****** ONCE THE HEADER POSITIONS ARE KNOWN
019200 01  WS-CURRENT-ROW.
019300     COPY PEPINREC.
019400
019500****** PATH-SEGMENT WORK AREA - USED ONLY TO PULL THE SAMPLE
019600****** FOLDER NAME (SECOND-TO-LAST SEGMENT) OUT OF THE FILE PATH
019700 01  WS-PATH-WORK.
019800     05  WS-PATH-TEXT             PIC X(250).
019900     05  WS-PATH-CHARS REDEFINES WS-PATH-TEXT
020000             OCCURS 250 TIMES
020100             PIC X(01).
020200     05  WS-PATH-LEN              PIC 9(3)    COMP.
020300     05  WS-PATH-SLASH-1          PIC 9(3)    COMP.
020400     05  WS-PATH-SLASH-2          PIC 9(3)    COMP.
020500     05  FILLER                   PIC X(06)   VALUE SPACES.
020600
020700 01  WS-CURRENT-DATASET-KEY       PIC X(30).
020800 01  WS-CURRENT-SAMPLE-NAME       PIC X(30).
020900 01  WS-CURRENT-SAMPLE-INDEX      PIC 9(4)    COMP-3.
021000
021100****** THE IN-MEMORY MERGE TABLE FOR THE SAMPLE CURRENTLY OPEN -
021200****** REBUILT (COUNT RESET TO ZERO) AT THE START OF EVERY SAMPLE.
021300****** SEE THE USAGE NOTES AFTER 250-MERGE-INTO-TABLE BEFORE YOU
021400****** TOUCH THE SUBSCRIPTING HERE - FOUR LEVELS OF OCCURS DEEP.
021500 01  WS-WORK-TABLE-CONTROL.
021600     05  WS-WORK-TABLE-COUNT      PIC 9(4)    COMP.
021700     05  FILLER                   PIC X(06)   VALUE SPACES.
021800****** LEVEL 02 (NOT 05) ON PURPOSE - PQW-SEQUENCE AND THE REST
021900****** OF THE COPIED-IN FIELDS ARE THEMSELVES LEVEL 05, SO THE
022000****** WRAPPING GROUP HAS TO SIT AT A SHALLOWER LEVEL THAN THEM
022100****** OR THEY NEST AS SIBLINGS INSTEAD OF CHILDREN.
022200 01  WS-WORK-TABLE.
022300     COPY PEPWKREC REPLACING ==01  PQ-WORK-REC== BY
022400          ==02  WS-WORK-ENTRY OCCURS 1 TO 5000 TIMES
022500              DEPENDING ON WS-WORK-TABLE-COUNT
022600              INDEXED BY WS-WRK-IDX==.
022700
022800 01  WS-MATCH-INDICATORS.
022900     05  WS-SEQ-FOUND-SW          PIC X(01).
023000         88  WS-SEQUENCE-FOUND        VALUE "Y".
023100         88  WS-SEQUENCE-NOT-FOUND    VALUE "N".
023200     05  WS-GROUP-FOUND-SW        PIC X(01).
023300         88  WS-GROUP-MATCH-FOUND     VALUE "Y".
023400         88  WS-GROUP-MATCH-NOT-FOUND VALUE "N".
023500     05  WS-ACC-FOUND-SW          PIC X(01).
023600         88  WS-ACC-ALREADY-ON-LIST   VALUE "Y".
023700         88  WS-ACC-NOT-ON-LIST       VALUE "N".
023800     05  WS-ACCESSION-IS-DECOY-SW PIC X(01).
023900         88  WS-ACCESSION-IS-DECOY    VALUE "Y".
024000         88  WS-ACCESSION-IS-CLEAN    VALUE "N".
024100     05  FILLER                   PIC X(10)   VALUE SPACES.
024200
024300 01  COUNTERS-AND-ACCUMULATORS.
024400     05  SAMPLE-FILES-PROCESSED  PIC S9(5)   COMP.
024500     05  ROWS-READ-THIS-SAMPLE   PIC S9(7)   COMP.
024600     05  ROWS-DROPPED-THIS-SAMPLE PIC S9(7)  COMP.
024700     05  WORK-RECS-WRITTEN       PIC S9(7)   COMP.
024800     05  WS-TAB-SUB              PIC 9(2)    COMP.
024900     05  FILLER                  PIC X(10)   VALUE SPACES.
025000
025100****** LOCAL CALL AREA FOR SEQSTRIP - SAME LAYOUT AS ITS OWN
025200****** LINKAGE SECTION
025300 01  SEQSTRIP-REC.
025400     05  SEQSTRIP-RAW-SEQ        PIC X(84).
025500     05  SEQSTRIP-RAW-CHARS REDEFINES SEQSTRIP-RAW-SEQ
025600             OCCURS 84 TIMES
025700             PIC X(01).
025800     05  SEQSTRIP-RAW-LEN        PIC 9(3)    COMP.
025900     05  SEQSTRIP-TRIMMED-SEQ    PIC X(80).
026000     05  SEQSTRIP-COMPARE-SEQ    PIC X(80).
026100     05  FILLER                  PIC X(10)   VALUE SPACES.
026200
026300 01  SEQSTRIP-RETURN-CODE        PIC S9(4)   COMP.
026400
026500 COPY ABENDREC.
026600
026700 PROCEDURE DIVISION.
026800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
026900     PERFORM 100-MAINLINE THRU 100-EXIT.
027000     PERFORM 900-CLEANUP THRU 900-EXIT.
027100     MOVE ZERO TO RETURN-CODE.
027200     GOBACK.
027300
027400 000-HOUSEKEEPING.
027500     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
027600     DISPLAY "******** BEGIN JOB PEPQCLOD ********".
027700     OPEN INPUT  WKCSVLST.
027800     OPEN OUTPUT WKPPWORK, SYSOUT.
027900     INITIALIZE COUNTERS-AND-ACCUMULATORS.
028000 000-EXIT.
028100     EXIT.
028200
028300 100-MAINLINE.
028400     MOVE "100-MAINLINE" TO PARA-NAME.
028500     READ WKCSVLST
028600         AT END SET NO-MORE-SAMPLE-FILES TO TRUE
028700     END-READ.
028800     PERFORM 200-PROCESS-SAMPLE-FILE THRU 200-EXIT
028900         UNTIL NO-MORE-SAMPLE-FILES.
029000 100-EXIT.
029100     EXIT.
029200
029300******************************************************************
029400*   200- ONE ENTRY FROM WKCSVLST IS ONE SAMPLE FILE.  PQF-FILE-  *
029500*        INDEX ALREADY CARRIES THIS FILE'S 0-BASED ORDINAL       *
029600*        POSITION WITHIN ITS DATASET'S LIST - THAT ORDINAL IS    *
029700*        THE SAME NUMBER THE SPEC CALLS SAMPLE-INDEX.            *
029800******************************************************************
029900 200-PROCESS-SAMPLE-FILE.
030000     IF PQF-FILE-IS-VALID OF WKCSVLST-REC
030100         MOVE PQF-DATASET-KEY OF WKCSVLST-REC
030200             TO WS-CURRENT-DATASET-KEY
030300         MOVE PQF-FILE-INDEX OF WKCSVLST-REC
030400             TO WS-CURRENT-SAMPLE-INDEX
030500         PERFORM 260-DERIVE-SAMPLE-NAME THRU 260-EXIT
030600         MOVE PQF-FILE-PATH OF WKCSVLST-REC TO WS-DYNAMIC-FILENAME
030700         MOVE ZERO TO WS-COL-PROTEIN-GROUP WS-COL-ACCESSION
030800                      WS-COL-SEQUENCE WS-COL-SCORE
030900                      WS-COL-MASS WS-COL-LENGTH
031000         MOVE ZERO TO WS-WORK-TABLE-COUNT
031100         MOVE ZERO TO ROWS-READ-THIS-SAMPLE
031200         MOVE ZERO TO ROWS-DROPPED-THIS-SAMPLE
031300         IF WS-DIAG-SWITCH-ON
031400             DISPLAY "SAMPLE KEY=" WS-CURRENT-DATASET-KEY
031500                     " NAME=" WS-CURRENT-SAMPLE-NAME
031600                     " IDX=" WS-CURRENT-SAMPLE-INDEX
031700         END-IF
031800         OPEN INPUT CSV-FILE
031900         READ CSV-FILE INTO WS-LINE-TEXT
032000             AT END SET NO-MORE-CSV-LINES TO TRUE
032100         END-READ
032200         IF NOT NO-MORE-CSV-LINES
032300             PERFORM 210-LOCATE-HEADER-COLUMNS THRU 210-EXIT
032400             READ CSV-FILE INTO WS-LINE-TEXT
032500                 AT END SET NO-MORE-CSV-LINES TO TRUE
032600             END-READ
032700             PERFORM 230-EDIT-DETAIL-RECORD THRU 230-EXIT
032800                 UNTIL NO-MORE-CSV-LINES
032900         END-IF
033000         CLOSE CSV-FILE
033100         PERFORM 270-WRITE-SAMPLE-TABLE THRU 270-EXIT
033200         ADD 1 TO SAMPLE-FILES-PROCESSED
033300         DISPLAY "** SAMPLE " WS-CURRENT-SAMPLE-NAME
033400                 " - " WS-WORK-TABLE-COUNT
033500                 " UNIQUE PROTEIN-PEPTIDE OBJECTS COLLECTED **"
033600     END-IF.
033700     READ WKCSVLST
033800         AT END SET NO-MORE-SAMPLE-FILES TO TRUE
033900     END-READ.
034000 200-EXIT.
034100     EXIT.
034200
034300******************************************************************
034400*   260- SAMPLE-NAME IS THE SECOND-TO-LAST "/"-SEPARATED SEGMENT *
034500*        OF THE LEAF FILE'S PATH - FIND THE LAST TWO SLASHES BY  *
034600*        SCANNING BACKWARD, NO INTRINSIC FUNCTIONS INVOLVED.     *
034700******************************************************************
034800 260-DERIVE-SAMPLE-NAME.
034900     MOVE SPACES TO WS-CURRENT-SAMPLE-NAME.
035000     MOVE PQF-FILE-PATH OF WKCSVLST-REC TO WS-PATH-TEXT.
035100     MOVE 250 TO WS-PATH-LEN.
035200     PERFORM 262-BACK-UP-PATH-LEN THRU 262-EXIT
035300         UNTIL WS-PATH-CHARS(WS-PATH-LEN) NOT = SPACE
035400            OR WS-PATH-LEN = 1.
035500     MOVE ZERO TO WS-PATH-SLASH-1.
035600     MOVE ZERO TO WS-PATH-SLASH-2.
035700     MOVE WS-PATH-LEN TO WS-TAB-SUB.
035800     PERFORM 264-SCAN-BACK-FOR-SLASH THRU 264-EXIT
035900         UNTIL WS-TAB-SUB = ZERO OR WS-PATH-SLASH-2 NOT = ZERO.
036000     IF WS-PATH-SLASH-1 > ZERO AND WS-PATH-SLASH-2 > ZERO
036100         PERFORM 266-COPY-SAMPLE-NAME THRU 266-EXIT
036200     END-IF.
036300 260-EXIT.
036400     EXIT.
036500
036600 262-BACK-UP-PATH-LEN.
036700     SUBTRACT 1 FROM WS-PATH-LEN.
036800 262-EXIT.
036900     EXIT.
037000
037100 264-SCAN-BACK-FOR-SLASH.
037200     IF WS-PATH-CHARS(WS-TAB-SUB) = "/"
037300         IF WS-PATH-SLASH-1 = ZERO
037400             MOVE WS-TAB-SUB TO WS-PATH-SLASH-1
037500         ELSE
037600             MOVE WS-TAB-SUB TO WS-PATH-SLASH-2
037700         END-IF
037800     END-IF.
037900     SUBTRACT 1 FROM WS-TAB-SUB.
038000 264-EXIT.
038100     EXIT.
038200
038300 266-COPY-SAMPLE-NAME.
038400     COMPUTE WS-TAB-SUB =
038500         WS-PATH-SLASH-1 - WS-PATH-SLASH-2 - 1.
038600     IF WS-TAB-SUB > 30
038700         MOVE 30 TO WS-TAB-SUB
038800     END-IF.
038900     IF WS-TAB-SUB > ZERO
039000         MOVE WS-PATH-TEXT(WS-PATH-SLASH-2 + 1 : WS-TAB-SUB)
039100             TO WS-CURRENT-SAMPLE-NAME
039200     END-IF.
039300 266-EXIT.
039400     EXIT.
039500
039600******************************************************************
039700*   210- THE HEADER LINE IS ONE CSV ROW - SPLIT IT INTO COLUMNS  *
039800*        THE SAME WAY A DETAIL ROW IS SPLIT, THEN MATCH EACH     *
039900*        COLUMN'S UPPERCASED TEXT AGAINST THE SIX HEADER TESTS   *
040000*        THE SPEC CALLS FOR (REQ-1401 NARROWED THE SEQUENCE      *
040100*        TEST TO AN EXACT MATCH).                                *
040200******************************************************************
040300 210-LOCATE-HEADER-COLUMNS.
040400     PERFORM 805-COMPUTE-LINE-LENGTH THRU 805-EXIT.
040500     PERFORM 810-SPLIT-CSV-LINE THRU 810-EXIT.
040600     PERFORM 215-TEST-ONE-HEADER-COLUMN THRU 215-EXIT
040700         VARYING WS-COL-IDX FROM 1 BY 1
040800             UNTIL WS-COL-IDX > WS-CSV-COLUMN-COUNT.
040900 210-EXIT.
041000     EXIT.
041100
041200 215-TEST-ONE-HEADER-COLUMN.
041300     MOVE WS-CSV-COLUMN-UPPER(WS-COL-IDX) TO WS-GENERIC-HAYSTACK.
041400     IF WS-COL-PROTEIN-GROUP = ZERO
041500         MOVE "PROTEIN GROUP" TO WS-SEARCH-TOKEN
041600         MOVE 13 TO WS-SEARCH-TOKEN-LEN
041700         PERFORM 820-SCAN-FOR-TOKEN THRU 820-EXIT
041800         IF WS-TOKEN-FOUND
041900             MOVE WS-COL-IDX TO WS-COL-PROTEIN-GROUP
042000         END-IF
042100     END-IF.
042200     IF WS-COL-ACCESSION = ZERO
042300         MOVE "PROTEIN ACCESSION" TO WS-SEARCH-TOKEN
042400         MOVE 17 TO WS-SEARCH-TOKEN-LEN
042500         PERFORM 820-SCAN-FOR-TOKEN THRU 820-EXIT
042600         IF WS-TOKEN-FOUND
042700             MOVE WS-COL-IDX TO WS-COL-ACCESSION
042800         END-IF
042900     END-IF.
043000     IF WS-COL-SEQUENCE = ZERO
043100         PERFORM 825-TEST-SEQUENCE-HEADER THRU 825-EXIT
043200     END-IF.
043300     IF WS-COL-SCORE = ZERO
043400         MOVE "-10LGP" TO WS-SEARCH-TOKEN
043500         MOVE 6 TO WS-SEARCH-TOKEN-LEN
043600         PERFORM 820-SCAN-FOR-TOKEN THRU 820-EXIT
043700         IF WS-TOKEN-FOUND
043800             MOVE WS-COL-IDX TO WS-COL-SCORE
043900         END-IF
044000     END-IF.
044100     IF WS-COL-MASS = ZERO
044200         IF WS-CSV-COLUMN-UPPER(WS-COL-IDX) (1:4) = "MASS"
044300             AND WS-CSV-COLUMN-UPPER(WS-COL-IDX) (5:1) = SPACE
044400             MOVE WS-COL-IDX TO WS-COL-MASS
044500         END-IF
044600     END-IF.
044700     IF WS-COL-LENGTH = ZERO
044800         IF WS-CSV-COLUMN-UPPER(WS-COL-IDX) (1:6) = "LENGTH"
044900             AND WS-CSV-COLUMN-UPPER(WS-COL-IDX) (7:1) = SPACE
045000             MOVE WS-COL-IDX TO WS-COL-LENGTH
045100         END-IF
045200     END-IF.
045300 215-EXIT.
045400     EXIT.
045500
045600 825-TEST-SEQUENCE-HEADER.
045700     IF WS-CSV-COLUMN-UPPER(WS-COL-IDX) (1:16) = "PEPTIDE SEQUENCE"
045800         AND WS-CSV-COLUMN-UPPER(WS-COL-IDX) (17:1) = SPACE
045900         MOVE WS-COL-IDX TO WS-COL-SEQUENCE
046000     ELSE
046100         IF WS-CSV-COLUMN-UPPER(WS-COL-IDX) (1:7) = "PEPTIDE"
046200             AND WS-CSV-COLUMN-UPPER(WS-COL-IDX) (8:1) = SPACE
046300             MOVE WS-COL-IDX TO WS-COL-SEQUENCE
046400         END-IF
046500     END-IF.
046600 825-EXIT.
046700     EXIT.
046800
046900******************************************************************
047000*   820- LINEAR "CONTAINS" SCAN - IS WS-SEARCH-TOKEN PRESENT     *
047100*        ANYWHERE IN WS-GENERIC-HAYSTACK?  CALLER LOADS THE      *
047200*        HAYSTACK, THE TOKEN AND THE TOKEN'S LENGTH FIRST.       *
047300******************************************************************
047400 820-SCAN-FOR-TOKEN.
047500     SET WS-TOKEN-NOT-FOUND TO TRUE.
047600     COMPUTE WS-SCAN-LAST-POS = 80 - WS-SEARCH-TOKEN-LEN + 1.
047700     MOVE 1 TO WS-SCAN-POS.
047800     PERFORM 822-COMPARE-AT-POS THRU 822-EXIT
047900         VARYING WS-SCAN-POS FROM 1 BY 1
048000             UNTIL WS-SCAN-POS > WS-SCAN-LAST-POS
048100                OR WS-TOKEN-FOUND.
048200 820-EXIT.
048300     EXIT.
048400
048500 822-COMPARE-AT-POS.
048600     IF WS-GENERIC-HAYSTACK(WS-SCAN-POS : WS-SEARCH-TOKEN-LEN)
048700         = WS-SEARCH-TOKEN(1 : WS-SEARCH-TOKEN-LEN)
048800         SET WS-TOKEN-FOUND TO TRUE
048900     END-IF.
049000 822-EXIT.
049100     EXIT.
049200
049300******************************************************************
049400*   230- EDIT ONE DETAIL ROW - STRIP FLANKING RESIDUES (CALL     *
049500*        SEQSTRIP), APPLY THE ENSEMBL/DECOY FILTER, DROP BLANK-  *
049600*        ACCESSION ROWS, AND MERGE THE SURVIVOR INTO THE TABLE.  *
049700******************************************************************
049800 230-EDIT-DETAIL-RECORD.
049900     ADD 1 TO ROWS-READ-THIS-SAMPLE.
050000     PERFORM 805-COMPUTE-LINE-LENGTH THRU 805-EXIT.
050100     PERFORM 810-SPLIT-CSV-LINE THRU 810-EXIT.
050200     INITIALIZE WS-CURRENT-ROW.
050300     MOVE ROWS-READ-THIS-SAMPLE TO PQI-ROW-NUMBER.
050400     IF WS-COL-PROTEIN-GROUP > ZERO
050500         MOVE WS-CSV-COLUMN-TEXT(WS-COL-PROTEIN-GROUP)
050600             TO PQI-PROTEIN-GROUP
050700     END-IF.
050800     IF WS-COL-ACCESSION > ZERO
050900         MOVE WS-CSV-COLUMN-TEXT(WS-COL-ACCESSION) TO PQI-ACCESSION
051000     END-IF.
051100     IF WS-COL-MASS > ZERO
051200         MOVE WS-CSV-COLUMN-TEXT(WS-COL-MASS) TO PQI-MASS
051300     END-IF.
051400     IF WS-COL-SCORE > ZERO
051500         MOVE WS-CSV-COLUMN-TEXT(WS-COL-SCORE) TO WS-NUM-TEXT
051600         PERFORM 730-PARSE-NUMERIC-COLUMN THRU 730-EXIT
051700         COMPUTE PQI-SCORE = WS-NUM-INT-PART +
051800             (WS-NUM-DEC-PART / 100)
051900     END-IF.
052000     IF WS-COL-LENGTH > ZERO
052100         MOVE WS-CSV-COLUMN-TEXT(WS-COL-LENGTH) TO WS-NUM-TEXT
052200         PERFORM 730-PARSE-NUMERIC-COLUMN THRU 730-EXIT
052300         MOVE WS-NUM-INT-PART TO PQI-LENGTH
052400     END-IF.
052500     MOVE SPACES TO SEQSTRIP-RAW-SEQ.
052600     IF WS-COL-SEQUENCE > ZERO
052700         MOVE WS-CSV-COLUMN-TEXT(WS-COL-SEQUENCE)
052800             TO SEQSTRIP-RAW-SEQ
052900     END-IF.
053000     PERFORM 235-FILTER-ACCESSION THRU 235-EXIT.
053100     IF PQI-ACCESSION NOT = SPACES
053200         PERFORM 240-STRIP-PEPTIDE-SEQUENCE THRU 240-EXIT
053300         PERFORM 250-MERGE-INTO-TABLE THRU 250-EXIT
053400     ELSE
053500         ADD 1 TO ROWS-DROPPED-THIS-SAMPLE
053600     END-IF.
053700     READ CSV-FILE INTO WS-LINE-TEXT
053800         AT END SET NO-MORE-CSV-LINES TO TRUE
053900     END-READ.
054000     IF ROWS-READ-THIS-SAMPLE / 2000 * 2000 = ROWS-READ-THIS-SAMPLE
054100         DISPLAY "   ... " ROWS-READ-THIS-SAMPLE " ROWS READ"
054200     END-IF.
054300 230-EXIT.
054400     EXIT.
054500
054600******************************************************************
054700*   235- ENSEMBL/DECOY FILTER - ONLY APPLIED WHEN UPSI-1 IS ON.  *
054800*        AN ENSEMBL TRANSCRIPT ACCESSION STARTS "ENST" FOLLOWED  *
054900*        BY DIGITS; A DECOY ACCESSION CONTAINS "DECOY" ANYWHERE. *
055000******************************************************************
055100 235-FILTER-ACCESSION.
055200     IF WS-ENSEMBL-FILTER-ON
055300         SET WS-ACCESSION-IS-CLEAN TO TRUE
055400         IF PQI-ACCESSION(1:4) = "ENST"
055500             IF PQI-ACCESSION(5:1) IS NUMERIC
055600                 SET WS-ACCESSION-IS-DECOY TO TRUE
055700             END-IF
055800         END-IF
055900         IF WS-ACCESSION-IS-CLEAN
056000             MOVE SPACES TO WS-GENERIC-HAYSTACK
056100             MOVE PQI-ACCESSION TO WS-GENERIC-HAYSTACK(1:40)
056200             INSPECT WS-GENERIC-HAYSTACK
056300                 CONVERTING "abcdefghijklmnopqrstuvwxyz"
056400                        TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
056500             MOVE "DECOY" TO WS-SEARCH-TOKEN
056600             MOVE 5 TO WS-SEARCH-TOKEN-LEN
056700             PERFORM 820-SCAN-FOR-TOKEN THRU 820-EXIT
056800             IF WS-TOKEN-FOUND
056900                 SET WS-ACCESSION-IS-DECOY TO TRUE
057000             END-IF
057100         END-IF
057200         IF WS-ACCESSION-IS-DECOY
057300             MOVE SPACES TO PQI-ACCESSION
057400         END-IF
057500     END-IF.
057600 235-EXIT.
057700     EXIT.
057800
057900******************************************************************
058000*   240- STRIP THE LEADING/TRAILING FLANKING RESIDUE AND BUILD   *
058100*        THE MODIFICATION-MASS-STRIPPED COMPARE KEY BY CALLING   *
058200*        THE SHARED SEQSTRIP SUBPROGRAM.                         *
058300******************************************************************
058400 240-STRIP-PEPTIDE-SEQUENCE.
058500     PERFORM 845-COMPUTE-RAW-LEN THRU 845-EXIT.
058600     CALL "SEQSTRIP" USING SEQSTRIP-REC, SEQSTRIP-RETURN-CODE.
058700     MOVE SEQSTRIP-TRIMMED-SEQ TO PQI-PEPTIDE-SEQUENCE.
058800     MOVE SEQSTRIP-COMPARE-SEQ TO PQI-PEPTIDE-STRIP-SEQ.
058900 240-EXIT.
059000     EXIT.
059100
059200 845-COMPUTE-RAW-LEN.
059300     MOVE 84 TO SEQSTRIP-RAW-LEN.
059400     PERFORM 846-BACK-UP-RAW-LEN THRU 846-EXIT
059500         UNTIL SEQSTRIP-RAW-CHARS(SEQSTRIP-RAW-LEN) NOT = SPACE
059600            OR SEQSTRIP-RAW-LEN = 1.
059700     IF SEQSTRIP-RAW-CHARS(SEQSTRIP-RAW-LEN) = SPACE
059800         MOVE ZERO TO SEQSTRIP-RAW-LEN
059900     END-IF.
060000 845-EXIT.
060100     EXIT.
060200
060300 846-BACK-UP-RAW-LEN.
060400     SUBTRACT 1 FROM SEQSTRIP-RAW-LEN.
060500 846-EXIT.
060600     EXIT.
060700
060800******************************************************************
060900*   250- MERGE THE EDITED ROW INTO THE IN-MEMORY TABLE, KEYED BY *
061000*        THE MODIFICATION-MASS-STRIPPED COMPARE SEQUENCE.        *
061100*                                                                 *
061200*   READ THIS BEFORE CHANGING THE SUBSCRIPTING BELOW - THE TABLE *
061300*   IS FOUR LEVELS OF OCCURS DEEP (WS-WORK-ENTRY, THEN THE THREE *
061400*   LEVELS COPIED IN FROM PEPWKREC ITSELF).  PQW-SEQUENCE AND     *
061500*   THE OTHER ITEMS DIRECT UNDER WS-WORK-ENTRY TAKE ONE           *
061600*   SUBSCRIPT (WS-WRK-IDX).  PQW-PROTEIN-GROUP AND THE OTHER      *
061700*   ITEMS UNDER PQW-GROUP-ENTRY TAKE TWO (WS-WRK-IDX,             *
061800*   PQW-GRP-IDX).  PQW-ACCESSION AND PQW-SCORE TAKE THREE.  A     *
061900*   NATIVE SEARCH ON A NESTED LEVEL ONLY SCANS THE CURRENT        *
062000*   OUTER OCCURRENCE - SET THE OUTER INDEX FIRST.                 *
062100******************************************************************
062200 250-MERGE-INTO-TABLE.
062300     SET WS-SEQUENCE-NOT-FOUND TO TRUE.
062400     IF WS-WORK-TABLE-COUNT > ZERO
062500         SET WS-WRK-IDX TO 1
062600         SEARCH WS-WORK-ENTRY
062700             AT END SET WS-SEQUENCE-NOT-FOUND TO TRUE
062800             WHEN PQW-COMPARE-SEQUENCE(WS-WRK-IDX) =
062900                     PQI-PEPTIDE-STRIP-SEQ
063000                 SET WS-SEQUENCE-FOUND TO TRUE
063100         END-SEARCH
063200     END-IF.
063300     IF WS-SEQUENCE-FOUND
063400         PERFORM 255-MERGE-EXISTING-SEQUENCE THRU 255-EXIT
063500     ELSE
063600         PERFORM 257-ADD-NEW-SEQUENCE THRU 257-EXIT
063700     END-IF.
063800 250-EXIT.
063900     EXIT.
064000
064100 255-MERGE-EXISTING-SEQUENCE.
064200     SET WS-GROUP-MATCH-NOT-FOUND TO TRUE.
064300     IF PQW-GROUP-COUNT(WS-WRK-IDX) > ZERO
064400         SET PQW-GRP-IDX TO 1
064500         SEARCH PQW-GROUP-ENTRY
064600             AT END SET WS-GROUP-MATCH-NOT-FOUND TO TRUE
064700             WHEN PQW-PROTEIN-GROUP(WS-WRK-IDX, PQW-GRP-IDX) =
064800                     PQI-PROTEIN-GROUP
064900                 SET WS-GROUP-MATCH-FOUND TO TRUE
065000         END-SEARCH
065100     END-IF.
065200     IF WS-GROUP-MATCH-FOUND
065300         ADD 1 TO PQW-SPECTRUM-COUNT(WS-WRK-IDX, PQW-GRP-IDX)
065400         PERFORM 258-ADD-ACCESSION-TO-GROUP THRU 258-EXIT
065500     ELSE
065600         PERFORM 259-ADD-GROUP-TO-SEQUENCE THRU 259-EXIT
065700     END-IF.
065800 255-EXIT.
065900     EXIT.
066000
066100 257-ADD-NEW-SEQUENCE.
066200     IF WS-WORK-TABLE-COUNT = 5000
066300         MOVE "257-ADD-NEW-SEQUENCE" TO PARA-NAME
066400         MOVE "WORK TABLE FULL AT 5000 ENTRIES" TO ABEND-REASON
066500         DISPLAY "** ABEND - " PARA-NAME " - " ABEND-REASON
066600         MOVE 16 TO RETURN-CODE
066700         DIVIDE ZERO-VAL INTO ONE-VAL
066800     END-IF.
066900     ADD 1 TO WS-WORK-TABLE-COUNT.
067000     SET WS-WRK-IDX TO WS-WORK-TABLE-COUNT.
067100     MOVE PQI-PEPTIDE-SEQUENCE TO PQW-SEQUENCE(WS-WRK-IDX).
067200     MOVE PQI-PEPTIDE-STRIP-SEQ TO
067300         PQW-COMPARE-SEQUENCE(WS-WRK-IDX).
067400     MOVE WS-CURRENT-SAMPLE-NAME TO PQW-SAMPLE-NAME(WS-WRK-IDX).
067500     MOVE WS-CURRENT-SAMPLE-INDEX TO
067600         PQW-SAMPLE-INDEX(WS-WRK-IDX).
067700     MOVE WS-CURRENT-DATASET-KEY TO
067800         PQW-DATASET-NAME(WS-WRK-IDX).
067900     MOVE PQI-MASS TO PQW-MASS(WS-WRK-IDX).
068000     MOVE PQI-LENGTH TO PQW-LENGTH(WS-WRK-IDX).
068100     SET PQW-UNIQUE-TO-GROUP(WS-WRK-IDX) TO TRUE.
068200     SET PQW-UNIQUE-TO-DATABASE(WS-WRK-IDX) TO TRUE.
068300     MOVE 1 TO PQW-GROUP-COUNT(WS-WRK-IDX).
068400     SET PQW-GRP-IDX TO 1.
068500     MOVE PQI-PROTEIN-GROUP TO
068600         PQW-PROTEIN-GROUP(WS-WRK-IDX, PQW-GRP-IDX).
068700     MOVE 1 TO PQW-SPECTRUM-COUNT(WS-WRK-IDX, PQW-GRP-IDX).
068800     MOVE 1 TO PQW-ACCESSION-COUNT(WS-WRK-IDX, PQW-GRP-IDX).
068900     SET PQW-ACC-IDX TO 1.
069000     MOVE PQI-ACCESSION TO
069100         PQW-ACCESSION(WS-WRK-IDX, PQW-GRP-IDX, PQW-ACC-IDX).
069200     MOVE 1 TO PQW-SCORE-COUNT(WS-WRK-IDX, PQW-GRP-IDX).
069300     SET PQW-SCR-IDX TO 1.
069400     MOVE PQI-SCORE TO
069500         PQW-SCORE(WS-WRK-IDX, PQW-GRP-IDX, PQW-SCR-IDX).
069600 257-EXIT.
069700     EXIT.
069800
069900 258-ADD-ACCESSION-TO-GROUP.
070000     SET WS-ACC-NOT-ON-LIST TO TRUE.
070100     IF PQW-ACCESSION-COUNT(WS-WRK-IDX, PQW-GRP-IDX) > ZERO
070200         SET PQW-ACC-IDX TO 1
070300         SEARCH PQW-ACCESSION-ENTRY
070400             AT END SET WS-ACC-NOT-ON-LIST TO TRUE
070500             WHEN PQW-ACCESSION(WS-WRK-IDX, PQW-GRP-IDX, PQW-ACC-IDX)
070600                     = PQI-ACCESSION
070700                 SET WS-ACC-ALREADY-ON-LIST TO TRUE
070800         END-SEARCH
070900     END-IF.
071000     IF WS-ACC-NOT-ON-LIST
071100         IF PQW-ACCESSION-COUNT(WS-WRK-IDX, PQW-GRP-IDX) < 20
071200             ADD 1 TO PQW-ACCESSION-COUNT(WS-WRK-IDX, PQW-GRP-IDX)
071300             SET PQW-ACC-IDX TO
071400                 PQW-ACCESSION-COUNT(WS-WRK-IDX, PQW-GRP-IDX)
071500             MOVE PQI-ACCESSION TO
071600                 PQW-ACCESSION(WS-WRK-IDX, PQW-GRP-IDX, PQW-ACC-IDX)
071700         END-IF
071800         IF PQW-SCORE-COUNT(WS-WRK-IDX, PQW-GRP-IDX) < 20
071900             ADD 1 TO PQW-SCORE-COUNT(WS-WRK-IDX, PQW-GRP-IDX)
072000             SET PQW-SCR-IDX TO
072100                 PQW-SCORE-COUNT(WS-WRK-IDX, PQW-GRP-IDX)
072200             MOVE PQI-SCORE TO
072300                 PQW-SCORE(WS-WRK-IDX, PQW-GRP-IDX, PQW-SCR-IDX)
072400         END-IF
072500     END-IF.
072600 258-EXIT.
072700     EXIT.
072800
072900 259-ADD-GROUP-TO-SEQUENCE.
073000     IF PQW-GROUP-COUNT(WS-WRK-IDX) = 50
073100         MOVE "259-ADD-GROUP-TO-SEQUENCE" TO PARA-NAME
073200         MOVE "GROUP TABLE FULL AT 50 ENTRIES FOR ONE SEQUENCE"
073300             TO ABEND-REASON
073400         DISPLAY "** ABEND - " PARA-NAME " - " ABEND-REASON
073500         MOVE 16 TO RETURN-CODE
073600         DIVIDE ZERO-VAL INTO ONE-VAL
073700     END-IF.
073800     SET PQW-NOT-UNIQUE-TO-GROUP(WS-WRK-IDX) TO TRUE.
073900     ADD 1 TO PQW-GROUP-COUNT(WS-WRK-IDX).
074000     SET PQW-GRP-IDX TO PQW-GROUP-COUNT(WS-WRK-IDX).
074100     MOVE PQI-PROTEIN-GROUP TO
074200         PQW-PROTEIN-GROUP(WS-WRK-IDX, PQW-GRP-IDX).
074300     MOVE 1 TO PQW-SPECTRUM-COUNT(WS-WRK-IDX, PQW-GRP-IDX).
074400     MOVE 1 TO PQW-ACCESSION-COUNT(WS-WRK-IDX, PQW-GRP-IDX).
074500     SET PQW-ACC-IDX TO 1.
074600     MOVE PQI-ACCESSION TO
074700         PQW-ACCESSION(WS-WRK-IDX, PQW-GRP-IDX, PQW-ACC-IDX).
074800     MOVE 1 TO PQW-SCORE-COUNT(WS-WRK-IDX, PQW-GRP-IDX).
074900     SET PQW-SCR-IDX TO 1.
075000     MOVE PQI-SCORE TO
075100         PQW-SCORE(WS-WRK-IDX, PQW-GRP-IDX, PQW-SCR-IDX).
075200 259-EXIT.
075300     EXIT.
075400
075500******************************************************************
075600*   270- WRITE EVERY ENTRY OF THE SAMPLE'S FINISHED WORK TABLE   *
075700*        OUT TO WKPPWORK, IN TABLE ORDER.                        *
075800******************************************************************
075900 270-WRITE-SAMPLE-TABLE.
076000     IF WS-WORK-TABLE-COUNT > ZERO
076100         PERFORM 275-WRITE-ONE-TABLE-ENTRY THRU 275-EXIT
076200             VARYING WS-WRK-IDX FROM 1 BY 1
076300                 UNTIL WS-WRK-IDX > WS-WORK-TABLE-COUNT
076400     END-IF.
076500 270-EXIT.
076600     EXIT.
076700
076800 275-WRITE-ONE-TABLE-ENTRY.
076900     MOVE WS-WORK-ENTRY(WS-WRK-IDX) TO WKPPWORK-REC.
077000     WRITE WKPPWORK-REC.
077100     ADD 1 TO WORK-RECS-WRITTEN.
077200 275-EXIT.
077300     EXIT.
077400
077500******************************************************************
077600*   805/810- SPLIT WS-LINE-TEXT INTO COMMA-DELIMITED COLUMNS.    *
077700*        805 FINDS THE LINE LENGTH (BACKWARD SCAN, NO INTRINSIC  *
077800*        FUNCTION), 810 WALKS THE LINE BUILDING ONE COLUMN ENTRY *
077900*        PER COMMA-SEPARATED FIELD AND A SECOND, UPPER-CASED     *
078000*        COPY OF EACH FOR THE HEADER-NAME TESTS.                 *
078100******************************************************************
078200 805-COMPUTE-LINE-LENGTH.
078300     MOVE 500 TO WS-LINE-LEN.
078400     PERFORM 806-BACK-UP-ONE THRU 806-EXIT
078500         UNTIL WS-LINE-CHARS(WS-LINE-LEN) NOT = SPACE
078600            OR WS-LINE-LEN = 1.
078700     IF WS-LINE-CHARS(WS-LINE-LEN) = SPACE
078800         MOVE ZERO TO WS-LINE-LEN
078900     END-IF.
079000 805-EXIT.
079100     EXIT.
079200
079300 806-BACK-UP-ONE.
079400     SUBTRACT 1 FROM WS-LINE-LEN.
079500 806-EXIT.
079600     EXIT.
079700
079800 810-SPLIT-CSV-LINE.
079900     MOVE 1 TO WS-CSV-COLUMN-COUNT.
080000     MOVE SPACES TO WS-CSV-COLUMN-ENTRY(1).
080100     MOVE 1 TO WS-TAB-SUB.
080200     IF WS-LINE-LEN > ZERO
080300         PERFORM 812-SCAN-ONE-CSV-CHAR THRU 812-EXIT
080400             VARYING WS-NUM-SUB FROM 1 BY 1
080500                 UNTIL WS-NUM-SUB > WS-LINE-LEN
080600     END-IF.
080700     PERFORM 816-UPPERCASE-ALL-COLUMNS THRU 816-EXIT
080800         VARYING WS-COL-IDX FROM 1 BY 1
080900             UNTIL WS-COL-IDX > WS-CSV-COLUMN-COUNT.
081000 810-EXIT.
081100     EXIT.
081200
081300 812-SCAN-ONE-CSV-CHAR.
081400     IF WS-LINE-CHARS(WS-NUM-SUB) = ","
081500         IF WS-CSV-COLUMN-COUNT < 40
081600             ADD 1 TO WS-CSV-COLUMN-COUNT
081700             MOVE SPACES TO
081800                 WS-CSV-COLUMN-ENTRY(WS-CSV-COLUMN-COUNT)
081900             MOVE 1 TO WS-TAB-SUB
082000         END-IF
082100     ELSE
082200         IF WS-TAB-SUB < 81
082300             MOVE WS-LINE-CHARS(WS-NUM-SUB)
082400                 TO WS-CSV-COLUMN-TEXT(WS-CSV-COLUMN-COUNT)
082500                     (WS-TAB-SUB : 1)
082600             ADD 1 TO WS-TAB-SUB
082700         END-IF
082800     END-IF.
082900 812-EXIT.
083000     EXIT.
083100
083200 816-UPPERCASE-ALL-COLUMNS.
083300     MOVE WS-CSV-COLUMN-TEXT(WS-COL-IDX) TO
083400         WS-CSV-COLUMN-UPPER(WS-COL-IDX).
083500     INSPECT WS-CSV-COLUMN-UPPER(WS-COL-IDX)
083600         CONVERTING "abcdefghijklmnopqrstuvwxyz"
083700                TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
083800 816-EXIT.
083900     EXIT.
084000
084100******************************************************************
084200*   730- HAND-ROLLED TEXT-TO-NUMBER CONVERSION FOR A CSV COLUMN  *
084300*        THAT MAY CARRY A DECIMAL POINT (SCORE) OR NOT (LENGTH). *
084400*        NO FUNCTION NUMVAL - THIS SHOP'S COMPILER DOES NOT      *
084500*        CARRY INTRINSIC FUNCTIONS.  REQ-1805 FORCES THE         *
084600*        FRACTION TO ZERO WHEN NO "." APPEARS IN THE TEXT.       *
084700******************************************************************
084800 730-PARSE-NUMERIC-COLUMN.
084900     MOVE ZERO TO WS-NUM-INT-PART.
085000     MOVE ZERO TO WS-NUM-DEC-PART.
085100     MOVE ZERO TO WS-NUM-DEC-DIGITS.
085200     SET WS-NO-DECIMAL-POINT TO TRUE.
085300     MOVE 80 TO WS-NUM-LEN.
085400     PERFORM 735-BACK-UP-NUM-LEN THRU 735-EXIT
085500         UNTIL WS-NUM-CHARS(WS-NUM-LEN) NOT = SPACE
085600            OR WS-NUM-LEN = 1.
085700     IF WS-NUM-CHARS(WS-NUM-LEN) = SPACE
085800         MOVE ZERO TO WS-NUM-LEN
085900     END-IF.
086000     IF WS-NUM-LEN > ZERO
086100         PERFORM 738-SCAN-ONE-NUMERIC-CHAR THRU 738-EXIT
086200             VARYING WS-NUM-SUB FROM 1 BY 1
086300                 UNTIL WS-NUM-SUB > WS-NUM-LEN
086400     END-IF.
086500     IF WS-NUM-DEC-DIGITS = 1
086600         COMPUTE WS-NUM-DEC-PART = WS-NUM-DEC-PART * 10
086700     END-IF.
086800 730-EXIT.
086900     EXIT.
087000
087100 735-BACK-UP-NUM-LEN.
087200     SUBTRACT 1 FROM WS-NUM-LEN.
087300 735-EXIT.
087400     EXIT.
087500
087600 738-SCAN-ONE-NUMERIC-CHAR.
087700     IF WS-NUM-CHARS(WS-NUM-SUB) = "."
087800         SET WS-SEEN-DECIMAL-POINT TO TRUE
087900     ELSE
088000         IF WS-NUM-CHARS(WS-NUM-SUB) IS NUMERIC
088100             MOVE WS-NUM-CHARS(WS-NUM-SUB) TO WS-NUM-ONE-DIGIT
088200             IF WS-NO-DECIMAL-POINT
088300                 COMPUTE WS-NUM-INT-PART =
088400                     WS-NUM-INT-PART * 10 + WS-NUM-ONE-DIGIT
088500             ELSE
088600                 IF WS-NUM-DEC-DIGITS < 2
088700                     COMPUTE WS-NUM-DEC-PART =
088800                         WS-NUM-DEC-PART * 10 + WS-NUM-ONE-DIGIT
088900                     ADD 1 TO WS-NUM-DEC-DIGITS
089000                 END-IF
089100             END-IF
089200         END-IF
089300     END-IF.
089400 738-EXIT.
089500     EXIT.
089600
089700 900-CLEANUP.
089800     MOVE "900-CLEANUP" TO PARA-NAME.
089900     CLOSE WKCSVLST, WKPPWORK, SYSOUT.
090000     DISPLAY "** SAMPLE FILES PROCESSED **" SAMPLE-FILES-PROCESSED.
090100     DISPLAY "** WORKING RECORDS WRITTEN **" WORK-RECS-WRITTEN.
090200     DISPLAY "******** NORMAL END OF JOB PEPQCLOD ********".
090300 900-EXIT.
090400     EXIT.
