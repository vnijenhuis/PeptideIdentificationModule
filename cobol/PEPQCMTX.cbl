000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  PEPQCMTX.
000400 AUTHOR. K. VANCE.
000500 INSTALLATION. PROTEOMICS CORE - DATA SYSTEMS.
000600 DATE-WRITTEN. 05/22/89.
000700 DATE-COMPILED. 05/22/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*                                                                *
001100*   CHANGE LOG                                                  *
001200*                                                                *
001300*   052289 KV  REQ-1322  ORIGINAL PROGRAM.  SORTS THE SURVIVORS  *
001400*                        OF PEPQCPUB BY DATASET/SAMPLE/SEQUENCE, *
001500*                        RELOADS EACH SAMPLE'S OWN REFERENCE     *
001600*                        DATABASE AND FLAGS "UNIQUE TO SAMPLE    *
001700*                        DATABASE", THEN APPENDS EVERY RECORD TO *
001800*                        A SINGLE GROWING ACCUMULATOR FILE AND   *
001900*                        BUILDS THE TWO QC MATRIX REPORTS OFF    *
002000*                        THAT ACCUMULATOR EVERY TIME A DATASET   *
002100*                        FINISHES.                               *
002200*   091089 KV  REQ-1348  REFERENCE MATCH COUNT CAPPED AT 2 - NO  *
002300*                        NEED TO KEEP COUNTING ONCE WE KNOW THE  *
002400*                        PEPTIDE IS NOT UNIQUE.                   *
002500*   022390 DE  REQ-1399  BY-PROTEIN-GROUP MATRIX WAS INCLUDING   *
002600*                        A ROW'S LAST PROTEIN GROUP TWICE - DROP  *
002700*                        THE LAST GROUP ENTRY FROM THE MERGE LOOP *
002800*                        THE WAY THE ORIGINAL RESEARCH SPREAD-    *
002900*                        SHEET MACRO DID.  DO NOT "FIX" THIS -    *
003000*                        THE QC BASELINE WAS SIGNED OFF AGAINST   *
003100*                        OUTPUT PRODUCED WITH THIS BEHAVIOR.      *
003200*   080991 KV  REQ-1504  CONFIRMED WITH RESEARCH THAT THE         *
003300*                        ACCUMULATOR FILE IS NOT SUPPOSED TO      *
003400*                        RESET BETWEEN DATASETS - A LATER         *
003500*                        DATASET'S REPORTS ARE EXPECTED TO STILL  *
003600*                        CARRY EVERY EARLIER DATASET'S ROWS.      *
003700*                        DOCUMENTED HERE SO THE NEXT PROGRAMMER   *
003800*                        DOES NOT "FIX" IT EITHER.                *
003900*   112591 KV  REQ-1514  SAMPLE COLUMN LIST (PRESCAN) ADDED SO    *
004000*                        THE COUNT/SCORE COLUMNS LINE UP THE      *
004100*                        SAME WAY ACROSS EVERY ROW OF A GIVEN     *
004200*                        REPORT.                                  *
004300*   040493 RH  REQ-1588  BY-SEQUENCE MATRIX SEEDS ALL OF A        *
004400*                        RECORD'S PROTEIN GROUPS ON A NEW ROW,    *
004500*                        NOT JUST THE FIRST ONE - A SEQUENCE      *
004600*                        SHARED BY THREE GROUPS WAS ONLY SHOWING  *
004700*                        TWO OF THEM ON THE FIRST SIGHTING.        *
004800*   061496 TN  REQ-1622  COMMENT REKEY AFTER THE COPYLIB MOVE TO  *
004900*                        THE NEW LIBRARIAN.  NO LOGIC CHANGE.     *
005000*   112098 KV  Y2K-0041  YEAR 2000 READINESS REVIEW - PROGRAM     *
005100*                        CARRIES NO DATE FIELDS, NO YEAR LOGIC.   *
005200*                        NO CODE CHANGE REQUIRED, SIGNED OFF.     *
005300*   042500 DE  REQ-1735  ADDED THE UPSI-0 PER-RECORD DIAG         *
005400*                        DISPLAY, SAME CONVENTION AS PEPQCPUB.    *
005500*   091700 RH  REQ-1818  OUTPUT CSV DD NAMES NOW BUMP A 2 DIGIT   *
005600*                        SEQUENCE NUMBER PER DATASET INSTEAD OF   *
005700*                        REUSING PQGRP01/PQSEQ01 EVERY TIME - TWO *
005800*                        DATASETS IN ONE RUN WERE OVERLAYING ONE  *
005900*                        ANOTHER'S REPORT IN THE GDG.              *
006000*   030301 DE  REQ-1791  ACCESSION LISTS ON BOTH MATRICES WERE    *
006100*                        COMING OUT EMPTY - NEITHER 530-/540-     *
006200*                        (GROUP) NOR 640-/645- (SEQUENCE) WAS     *
006300*                        EVER MERGING PQW-ACCESSION-ENTRY INTO    *
006400*                        THE MATRIX ROW.  FIXED.                  *
006450*   082203 MW  REQ-1945  OUTPUT IS NOW A PLAIN DIRECTORY, NOT A    *
006460*                        GDG - THE TWO REPORTS ARE BUILT AND      *
006470*                        PROBED RIGHT HERE UNDER THEIR OWN        *
006480*                        "..._COMPARISON_BY_..." NAMES, (n)       *
006490*                        SUFFIXED ON COLLISION, SUPERSEDING       *
006500*                        REQ-1818'S TWO DIGIT DD SUFFIX.  ADDED   *
006510*                        005-VERIFY-OUTPUT-DIR SO A BAD -OUTPUT   *
006520*                        PARM FAILS CLEANLY INSTEAD OF PRODUCING  *
006530*                        A MISLEADING RUNTIME ERROR DEEP IN 550-. *
006535*   091604 MW  REQ-1963  HEADER ROW ON BOTH CSVS WAS HARD-CODED   *
006536*                        TO THE SIX FIXED COLUMNS ONLY - NEVER    *
006537*                        CARRIED A "<SAMPLE> #SPECTRA"/"<SAMPLE>  *
006538*                        SCORE" PAIR PER SAMPLE OR THE TRAILING   *
006539*                        "TOTAL SPECTRA" COLUMN, SO THE HEADER    *
006540*                        RAN SHORT OF THE DATA ROWS 660-/665-     *
006541*                        WERE ALREADY WRITING.  556-/557- (GROUP) *
006542*                        AND 653-/654- (SEQUENCE) NOW WALK        *
006543*                        WS-SAMPLE-LIST THE SAME WAY 660-/665- DO.*
006544*                                                                *
006600******************************************************************
006700
006800 ENVIRONMENT DIVISION.
006900 CONFIGURATION SECTION.
007000 SOURCE-COMPUTER. IBM-390.
007100 OBJECT-COMPUTER. IBM-390.
007200 SPECIAL-NAMES.
007300     UPSI-0 ON STATUS IS WS-DIAG-SWITCH-ON
007400            OFF STATUS IS WS-DIAG-SWITCH-OFF.
007500
007600 INPUT-OUTPUT SECTION.
007700 FILE-CONTROL.
007800     SELECT SYSOUT
007900     ASSIGN TO UT-S-SYSOUT
008000       ORGANIZATION IS SEQUENTIAL.
008100
008200     SELECT WKPUBSRV
008300     ASSIGN TO UT-S-WKPUBSV
008400       ORGANIZATION IS SEQUENTIAL
008500       FILE STATUS IS SVCODE.
008600
008700     SELECT WKSRTOUT
008800     ASSIGN TO UT-S-WKSRTOT
008900       ORGANIZATION IS SEQUENTIAL
009000       FILE STATUS IS STCODE.
009100
009200     SELECT WKREFSEQ
009300     ASSIGN TO UT-S-WKREFSQ
009400       ORGANIZATION IS SEQUENTIAL
009500       FILE STATUS IS RFCODE.
009600
009700     SELECT WKFINAL
009800     ASSIGN TO UT-S-WKFINAL
009900       ORGANIZATION IS SEQUENTIAL
010000       FILE STATUS IS FNCODE.
010100
010200     SELECT CSVGRP
010300     ASSIGN TO DYNAM WS-GROUP-FILE-NAME
010400       ORGANIZATION IS SEQUENTIAL
010500       FILE STATUS IS GCCODE.
010600
010700     SELECT CSVSEQ
010800     ASSIGN TO DYNAM WS-SEQ-FILE-NAME
010900       ORGANIZATION IS SEQUENTIAL
011000       FILE STATUS IS SCCODE.
011050
011060     SELECT WKOUTDIR
011070     ASSIGN TO UT-S-OUTDIR
011080       ORGANIZATION IS SEQUENTIAL
011090       FILE STATUS IS ODCODE.
011100
011200 DATA DIVISION.
011300 FILE SECTION.
011400 FD  SYSOUT
011500     RECORDING MODE IS F
011600     LABEL RECORDS ARE STANDARD
011700     RECORD CONTAINS 130 CHARACTERS
011800     BLOCK CONTAINS 0 RECORDS
011900     DATA RECORD IS SYSOUT-REC.
012000 01  SYSOUT-REC                     PIC X(130).
012100
012200****** THE PUBLIC-DATABASE SURVIVORS OFF PEPQCPUB - UNSORTED, IN
012300****** WHATEVER ORDER PEPQCLOD ORIGINALLY WROTE THEM.  THIS IS THE
012400****** SORT VERB'S USING FILE - THE PROGRAM NEVER OPENS IT ITSELF.
012500 FD  WKPUBSRV
012600     RECORDING MODE IS V
012700     LABEL RECORDS ARE STANDARD
012800     DATA RECORD IS WKPUBSRV-REC.
012900     COPY PEPWKREC REPLACING ==PQ-WORK-REC== BY ==WKPUBSRV-REC==.
013000
013100****** SORT WORK FILE.  NO SELECT/ASSIGN IS NEEDED FOR AN SD - THE
013200****** SORT VERB OWNS THIS FILE'S PHYSICAL I/O ENTIRELY.
013300 SD  WKSRTSRV
013400     DATA RECORD IS WKSRTSRV-REC.
013500     COPY PEPWKREC REPLACING ==PQ-WORK-REC== BY ==WKSRTSRV-REC==.
013600
013700****** THE SORT VERB'S GIVING FILE - ASCENDING BY DATASET KEY,
013800****** SAMPLE INDEX, SEQUENCE.  THE PROGRAM DOES NOT OPEN OR CLOSE
013900****** THIS AROUND THE SORT STATEMENT ITSELF, BUT RE-OPENS IT
014000****** INPUT AFTERWARD TO READ THE SORTED RESULT SEQUENTIALLY.
014100 FD  WKSRTOUT
014200     RECORDING MODE IS V
014300     LABEL RECORDS ARE STANDARD
014400     DATA RECORD IS WKSRTOUT-REC.
014500     COPY PEPWKREC REPLACING ==PQ-WORK-REC== BY ==WKSRTOUT-REC==.
014600
014700****** ONE SAMPLE'S REFERENCE DATABASE, FLATTENED BY PEPQCFAS.
014800****** PQS-DATASET-KEY/PQS-FILE-INDEX ARE USED FOR SELECTION HERE -
014900****** THIS IS THE OTHER CASE CALLED OUT IN THE PROTSEQ COMMENTARY.
015000 FD  WKREFSEQ
015100     RECORDING MODE IS F
015200     LABEL RECORDS ARE STANDARD
015300     RECORD CONTAINS 4047 CHARACTERS
015400     BLOCK CONTAINS 0 RECORDS
015500     DATA RECORD IS WKREFSEQ-REC.
015600     COPY PROTSEQ REPLACING ==PQS-PROTEIN-SEQ-REC== BY ==WKREFSEQ-REC==.
015700
015800****** THE GROWING ACCUMULATOR - REQ-1504.  OPENED OUTPUT ONCE AT
015900****** HOUSEKEEPING TO START IT EMPTY, THEN ALTERNATELY OPENED
016000****** EXTEND (TO APPEND THE CURRENT SAMPLE'S FLAGGED RECORDS) AND
016100****** INPUT (TO REBUILD THE MATRICES AT EVERY DATASET BREAK) FOR
016200****** THE REST OF THE RUN.  IT IS NEVER OPENED OUTPUT AGAIN AFTER
016300****** HOUSEKEEPING - THAT WOULD ERASE EARLIER DATASETS' ROWS.
016400 FD  WKFINAL
016500     RECORDING MODE IS V
016600     LABEL RECORDS ARE STANDARD
016700     DATA RECORD IS WKFINAL-REC.
016800     COPY PEPWKREC REPLACING ==PQ-WORK-REC== BY ==WKFINAL-REC==.
016900
017000****** THE TWO CSV REPORTS.  DYNAM LETS THE FULL CATALOGED NAME BE
017100****** RESOLVED AT OPEN TIME FROM WS-GROUP-FILE-NAME/WS-SEQ-FILE-NAME,
017200****** BUILT BY 680-RESOLVE-OUTPUT-NAME/682-/684- BELOW AS
017300****** "<OUTPUT-DIR>/<DATASET>_COMPARISON_BY_SEQUENCE_PROTEINGROUP.CSV"
017350****** AND "..._BY_SEQUENCE.CSV" (REQ-1945). 682-/684- TRIAL-OPEN EACH
017400****** CANDIDATE NAME INPUT FIRST AND BUMP A "(n)" SUFFIX UNTIL THE
017500****** NAME IS FREE - NO REPORT MAY EVER OVERWRITE ANOTHER.
017600 FD  CSVGRP
017700     RECORDING MODE IS V
017800     LABEL RECORDS ARE STANDARD
017900     DATA RECORD IS CSVGRP-REC.
018000 01  CSVGRP-REC                     PIC X(2000).
018100
018200 FD  CSVSEQ
018300     RECORDING MODE IS V
018400     LABEL RECORDS ARE STANDARD
018500     DATA RECORD IS CSVSEQ-REC.
018600 01  CSVSEQ-REC                     PIC X(2000).
018650
018660****** ONE LINE - THE -OUTPUT DIRECTORY PATH.  NOT OPENED AGAIN
018670****** AFTER HOUSEKEEPING.
018680 FD  WKOUTDIR
018690     RECORDING MODE IS F
018700     LABEL RECORDS ARE STANDARD
018710     RECORD CONTAINS 200 CHARACTERS
018720     BLOCK CONTAINS 0 RECORDS
018730     DATA RECORD IS WKOUTDIR-REC.
018740 01  WKOUTDIR-REC                    PIC X(200).
018750
018800 WORKING-STORAGE SECTION.
018900
019000 01  FILE-STATUS-CODES.
019100     05  SVCODE                  PIC X(2).
019200         88  SV-CODE-READ            VALUE SPACES.
019300     05  STCODE                  PIC X(2).
019400         88  ST-CODE-READ            VALUE SPACES.
019500         88  ST-NO-MORE-SORTED       VALUE "10".
019600     05  RFCODE                  PIC X(2).
019700         88  RF-CODE-READ            VALUE SPACES.
019800         88  RF-NO-MORE-REFERENCE    VALUE "10".
019900     05  FNCODE                  PIC X(2).
020000         88  FN-CODE-READ            VALUE SPACES.
020100         88  FN-NO-MORE-FINAL        VALUE "10".
020200     05  GCCODE                  PIC X(2).
020300         88  GC-CODE-WRITE           VALUE SPACES.
020350         88  GC-NO-SUCH-PATH         VALUE "35".
020400     05  SCCODE                  PIC X(2).
020500         88  SC-CODE-WRITE           VALUE SPACES.
020550         88  SC-NO-SUCH-PATH         VALUE "35".
020580     05  ODCODE                  PIC X(2).
020590         88  OD-CODE-READ            VALUE SPACES.
020600     05  FILLER                  PIC X(08)   VALUE SPACES.
020700
020750****** ONE-LINE CONTROL FILE HOLDING THE -OUTPUT DIRECTORY PATH -
020760****** MUST ALREADY EXIST, PER THE RUN SPEC - THIS PROGRAM NEVER
020770****** CREATES IT.  READ ONCE AT HOUSEKEEPING.
020800****** DYNAMIC DD NAMES FOR THE TWO CSV REPORTS - REQ-1945 REPLACED
020900****** REQ-1818'S TWO DIGIT SEQUENCE SUFFIX WITH THE DATASET'S OWN
020950****** LITERAL CATALOGED NAME, PROBED FOR A COLLISION AND (n)
020960****** SUFFIXED BY 680-/682-/684- BELOW.
021000 01  WS-DYNAMIC-FILE-NAMES.
021050     05  WS-OUTPUT-DIR-NAME      PIC X(200).
021100     05  WS-GROUP-FILE-NAME      PIC X(250).
021200     05  WS-SEQ-FILE-NAME        PIC X(250).
021500     05  FILLER                  PIC X(10)   VALUE SPACES.
021600
021650 77  WS-OUTPUT-SUFFIX-NO         PIC 9(3)    COMP.
021660 77  WS-OUTPUT-SUFFIX-EDIT       PIC 9(03).
021700****** ONE SAMPLE'S REFERENCE DATABASE, HELD IN MEMORY - RELOADED
021800****** BY 225-RELOAD-REFERENCE-TABLE ON EVERY SAMPLE/DATASET BREAK.
021900****** SAME 2000 ENTRY CEILING AS PEPQCPUB'S PUBLIC TABLE.
022000 01  WS-REFERENCE-TABLE-CONTROL.
022100     05  WS-REFERENCE-TABLE-COUNT PIC 9(4)   COMP.
022200     05  FILLER                  PIC X(10)   VALUE SPACES.
022300
022400 01  WS-REFERENCE-TABLE.
022500     05  WS-REF-ENTRY OCCURS 1 TO 2000 TIMES
022600             DEPENDING ON WS-REFERENCE-TABLE-COUNT
022700             INDEXED BY WS-REF-IDX.
022800         10  WS-REF-SEQUENCE      PIC X(4000).
022900         10  WS-REF-SEQ-CHARS REDEFINES WS-REF-SEQUENCE
023000                 OCCURS 4000 TIMES
023100                 PIC X(01).
023200         10  WS-REF-SEQUENCE-LEN  PIC 9(4)    COMP.
023300
023400****** LOCAL CALL AREA FOR BOYRSRCH - SAME LAYOUT AS ITS OWN
023500****** LINKAGE SECTION, SAME AS THE COPY HELD BY PEPQCPUB.
023600 01  BOYR-SEARCH-REC.
023700     05  BOYR-PROTEIN-SEQ        PIC X(4000).
023800     05  BOYR-PROTEIN-CHARS REDEFINES BOYR-PROTEIN-SEQ
023900             OCCURS 4000 TIMES
024000             PIC X(01).
024100     05  BOYR-PROTEIN-LEN        PIC 9(4)    COMP.
024200     05  BOYR-PEPTIDE-SEQ        PIC X(80).
024300     05  BOYR-PEPTIDE-CHARS REDEFINES BOYR-PEPTIDE-SEQ
024400             OCCURS 80 TIMES
024500             PIC X(01).
024600     05  BOYR-PEPTIDE-LEN        PIC 9(3)    COMP.
024700     05  BOYR-MATCH-SW           PIC X(01).
024800         88  BOYR-MATCH-FOUND        VALUE "Y".
024900         88  BOYR-NO-MATCH            VALUE "N".
025000     05  FILLER                  PIC X(10)   VALUE SPACES.
025100
025200 77  BOYR-RETURN-CODE            PIC S9(4)   COMP.
025300
025400 01  WS-MATCH-INDICATORS.
025500     05  WS-REF-HIT-COUNT        PIC 9(1)    COMP.
025600     05  WS-UNIQUE-TO-DB-SW      PIC X(01).
025700         88  WS-IS-UNIQUE-TO-DB      VALUE "Y".
025800         88  WS-NOT-UNIQUE-TO-DB      VALUE "N".
025900     05  FILLER                  PIC X(09)   VALUE SPACES.
026000
026100 01  WS-CONTROL-BREAK-FIELDS.
026200     05  WS-PRIOR-DATASET-KEY    PIC X(30)   VALUE SPACES.
026300     05  WS-PRIOR-SAMPLE-INDEX   PIC 9(4)    COMP-3 VALUE ZERO.
026400     05  WS-FIRST-RECORD-SW      PIC X(01)   VALUE "Y".
026500         88  WS-IS-FIRST-RECORD      VALUE "Y".
026600         88  WS-NOT-FIRST-RECORD      VALUE "N".
026700     05  FILLER                  PIC X(09)   VALUE SPACES.
026800
026900****** SAMPLE COLUMN LIST - REQ-1514.  REBUILT FROM SCRATCH BY
027000****** 030-PRESCAN-SAMPLE-LIST EVERY TIME A DATASET FINISHES, SO
027100****** THE COUNT/SCORE COLUMNS OF THAT DATASET'S TWO CSV REPORTS
027200****** ARE IN THE SAME ORDER FOR EVERY ROW.
027300 01  WS-SAMPLE-LIST-CONTROL.
027400     05  WS-SAMPLE-LIST-COUNT    PIC 9(3)    COMP.
027500     05  FILLER                  PIC X(10)   VALUE SPACES.
027600
027700 01  WS-SAMPLE-LIST.
027800     05  WS-SAMPLE-LIST-ENTRY OCCURS 1 TO 200 TIMES
027900             DEPENDING ON WS-SAMPLE-LIST-COUNT
028000             INDEXED BY WS-SMP-IDX.
028100         10  WS-SAMPLE-LIST-NAME  PIC X(30).
028200         10  FILLER               PIC X(05)   VALUE SPACES.
028300
028400 01  WS-SAMPLE-SEARCH-FIELDS.
028500     05  WS-SAMPLE-FOUND-SW      PIC X(01).
028600         88  WS-SAMPLE-FOUND          VALUE "Y".
028700         88  WS-SAMPLE-NOT-FOUND      VALUE "N".
028800     05  WS-SAMPLE-COL-IDX       PIC 9(3)    COMP.
028900     05  FILLER                  PIC X(10)   VALUE SPACES.
029000
029100****** BY-PROTEIN-GROUP MATRIX - ONE ROW PER (SEQUENCE, GROUP) PAIR.
029200****** 3000 ROW CEILING HAS HELD UP ON EVERY DATASET SIGNED OFF SO
029300****** FAR - IF IT EVER FILLS THE PROGRAM ABENDS RATHER THAN
029400****** SILENTLY TRUNCATE THE REPORT.
029500****** WRAPPING LEVEL IS 02, NOT 05, BECAUSE MTXENTRY'S OWN TOP
029600****** LEVEL CHILDREN ARE THEMSELVES LEVEL 05 - SEE PEPQCLOD'S
029700****** WS-WORK-TABLE FOR THE SAME IDIOM.  THE INDEXES MTXENTRY
029800****** DECLARES ON ITS NESTED TABLES ARE RENAMED ON EACH COPY SO
029900****** THE TWO MATRICES NEVER SHARE AN INDEX-NAME.
030000 01  WS-GROUP-MTX-CONTROL.
030100     05  WS-GROUP-MTX-COUNT      PIC 9(4)    COMP.
030200     05  FILLER                  PIC X(10)   VALUE SPACES.
030300
030400 01  WS-GROUP-MATRIX.
030500     COPY MTXENTRY REPLACING ==01  PQ-MATRIX-REC== BY
030600          ==02  WS-GROUP-MTX-ENTRY OCCURS 1 TO 3000 TIMES
030700              DEPENDING ON WS-GROUP-MTX-COUNT
030800              INDEXED BY WS-GMX-IDX==,
030900          ==PQM-GRP-IDX== BY ==GMX-GRP-IDX==,
031000          ==PQM-ACC-IDX== BY ==GMX-ACC-IDX==,
031100          ==PQM-SMP-CNT-IDX== BY ==GMX-CNT-IDX==,
031200          ==PQM-SMP-SCR-IDX== BY ==GMX-SCR-IDX==.
031300
031400****** BY-SEQUENCE MATRIX - ONE ROW PER DISTINCT SEQUENCE, EVERY
031500****** PROTEIN GROUP THE SEQUENCE APPEARED UNDER LISTED ON THE ROW.
031600 01  WS-SEQ-MTX-CONTROL.
031700     05  WS-SEQ-MTX-COUNT        PIC 9(4)    COMP.
031800     05  FILLER                  PIC X(10)   VALUE SPACES.
031900
032000 01  WS-SEQUENCE-MATRIX.
032100     COPY MTXENTRY REPLACING ==01  PQ-MATRIX-REC== BY
032200          ==02  WS-SEQ-MTX-ENTRY OCCURS 1 TO 3000 TIMES
032300              DEPENDING ON WS-SEQ-MTX-COUNT
032400              INDEXED BY WS-SQX-IDX==,
032500          ==PQM-GRP-IDX== BY ==SQX-GRP-IDX==,
032600          ==PQM-ACC-IDX== BY ==SQX-ACC-IDX==,
032700          ==PQM-SMP-CNT-IDX== BY ==SQX-CNT-IDX==,
032800          ==PQM-SMP-SCR-IDX== BY ==SQX-SCR-IDX==.
032900
033000****** SCRATCH FIELDS USED WHILE BUILDING AND SEARCHING THE TWO
033100****** MATRICES - NOT PART OF EITHER MATRIX ROW ITSELF.
033200 01  WS-MATRIX-WORK-FIELDS.
033300     05  WS-MTX-ROW-FOUND-SW     PIC X(01).
033400         88  WS-MTX-ROW-FOUND        VALUE "Y".
033500         88  WS-MTX-ROW-NOT-FOUND    VALUE "N".
033700     05  WS-MTX-GROUP-LIMIT      PIC 9(3)    COMP.
033800     05  WS-MTX-TOTAL-GROUPS     PIC 9(8)    COMP.
033900     05  WS-NEW-ACCESSION        PIC X(40).
034000     05  WS-MTX-ACC-POS          PIC 9(3)    COMP.
034200     05  WS-MTX-MAX-SCORE        PIC 9(3)V9(2) COMP-3.
034250     05  FILLER                  PIC X(10)   VALUE SPACES.
034300
034310 77  WS-MTX-FOUND-IDX            PIC 9(4)    COMP.
034320 77  WS-MTX-SHIFT-IDX            PIC 9(3)    COMP.
034400
034500****** ONE CSV OUTPUT LINE UNDER CONSTRUCTION.  BUILT LEFT TO
034600****** RIGHT WITH STRING, FIELD BY FIELD, COMMA SEPARATED.
034700 01  WS-CSV-WORK-AREA.
034800     05  WS-CSV-LINE             PIC X(2000).
034900     05  WS-CSV-PTR              PIC 9(4)    COMP VALUE 1.
035000     05  WS-CSV-GROUP-JOIN       PIC X(600).
035100     05  WS-CSV-ACCESSION-JOIN   PIC X(1000).
035200     05  WS-CSV-SCORE-EDIT       PIC ZZZ9.99.
035300     05  WS-CSV-SCORE-TEXT       PIC X(8).
035400     05  WS-CSV-COUNT-EDIT       PIC ZZZZZ9.
035500     05  WS-CSV-TOTAL-EDIT       PIC ZZZZZZZ9.
035600     05  FILLER                  PIC X(10)   VALUE SPACES.
035700
035800 01  COUNTERS-AND-ACCUMULATORS.
035900     05  SORTED-RECS-READ        PIC S9(7)   COMP.
036000     05  FINAL-RECS-WRITTEN      PIC S9(7)   COMP.
036100     05  FINAL-RECS-ACCUM        PIC S9(7)   COMP.
036200     05  GROUP-ROWS-WRITTEN      PIC S9(7)   COMP.
036300     05  SEQUENCE-ROWS-WRITTEN   PIC S9(7)   COMP.
036400     05  FILLER                  PIC X(10)   VALUE SPACES.
036500
036600 COPY ABENDREC.
036700
036800 PROCEDURE DIVISION.
036900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
037000     PERFORM 100-MAINLINE THRU 100-EXIT
037100         UNTIL ST-NO-MORE-SORTED.
037200     PERFORM 900-CLEANUP THRU 900-EXIT.
037300     MOVE ZERO TO RETURN-CODE.
037400     GOBACK.
037500
037600******************************************************************
037700*    000- SORT THE PUBLIC-DATABASE SURVIVORS INTO WKSRTOUT,      *
037800*         START WKFINAL OUT EMPTY, AND PRIME THE MAIN READ.      *
037900*         THE SORT VERB OPENS/CLOSES WKPUBSRV AND WKSRTOUT ON    *
038000*         ITS OWN - THIS PARAGRAPH NEVER OPENS WKPUBSRV ITSELF.  *
038100******************************************************************
038200 000-HOUSEKEEPING.
038300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
038400     OPEN OUTPUT SYSOUT.
038500     INITIALIZE COUNTERS-AND-ACCUMULATORS WS-DYNAMIC-FILE-NAMES.
038510     OPEN INPUT WKOUTDIR.
038520     READ WKOUTDIR INTO WS-OUTPUT-DIR-NAME
038530         AT END
038540             MOVE "-OUTPUT DIRECTORY CONTROL CARD IS EMPTY"
038550                 TO ABEND-REASON
038560             DISPLAY "** ABEND - " PARA-NAME " - " ABEND-REASON
038570             MOVE 16 TO RETURN-CODE
038580             DIVIDE ZERO-VAL INTO ONE-VAL
038590     END-READ.
038600     CLOSE WKOUTDIR.
038610     PERFORM 005-VERIFY-OUTPUT-DIR THRU 005-EXIT.
038620     SORT WKSRTSRV
038700         ON ASCENDING KEY PQW-DATASET-KEY OF WKSRTSRV-REC
038800                           PQW-SAMPLE-INDEX OF WKSRTSRV-REC
038900                           PQW-SEQUENCE OF WKSRTSRV-REC
039000         USING WKPUBSRV
039100         GIVING WKSRTOUT.
039200     OPEN INPUT WKSRTOUT.
039300     OPEN OUTPUT WKFINAL.
039400     CLOSE WKFINAL.
039500     READ WKSRTOUT
039600         AT END
039700             SET ST-NO-MORE-SORTED TO TRUE
039800     END-READ.
039900 000-EXIT.
040000     EXIT.
040100
040110******************************************************************
040120*    005- THE -OUTPUT DIRECTORY MUST ALREADY EXIST - THIS PROGRAM  *
040130*         NEVER CREATES IT (REQ-1945).  PROBES BY OPENING A THROW- *
040140*         AWAY MARKER FILE IN IT; A MISSING PATH COMPONENT COMES   *
040150*         BACK FILE STATUS 35 ON THE OPEN.                        *
040160******************************************************************
040170 005-VERIFY-OUTPUT-DIR.
040180     MOVE "005-VERIFY-OUTPUT-DIR" TO PARA-NAME.
040190     STRING WS-OUTPUT-DIR-NAME DELIMITED BY SPACE
040200            "/PEPQCMTX.DIRCHK" DELIMITED BY SIZE
040210         INTO WS-GROUP-FILE-NAME.
040220     OPEN OUTPUT CSVGRP.
040230     IF GC-NO-SUCH-PATH
040240         MOVE "-OUTPUT DIRECTORY DOES NOT EXIST" TO ABEND-REASON
040250         DISPLAY "** ABEND - " PARA-NAME " - " ABEND-REASON
040260                 " - " WS-OUTPUT-DIR-NAME
040270         MOVE 16 TO RETURN-CODE
040280         DIVIDE ZERO-VAL INTO ONE-VAL
040290     ELSE
040300         CLOSE CSVGRP.
040310 005-EXIT.
040320     EXIT.
040330
040340******************************************************************
040350*    100- ONE SORTED SURVIVOR AT A TIME.  A CHANGE OF SAMPLE      *
040400*         RELOADS THE REFERENCE TABLE; A CHANGE OF DATASET FIRST  *
040500*         FLUSHES THE JUST-FINISHED DATASET'S TWO CSV REPORTS     *
040600*         (REQ-1504 - OFF THE ACCUMULATOR AS IT STANDS, INCLUDING *
040700*         EVERY EARLIER DATASET'S ROWS) AND THEN RELOADS.  EVERY  *
040800*         RECORD IS FLAGGED AND APPENDED TO WKFINAL - NONE ARE     *
040900*         DROPPED HERE THE WAY PEPQCPUB DROPS PUBLIC MATCHES.     *
041000******************************************************************
041100 100-MAINLINE.
041200     MOVE "100-MAINLINE" TO PARA-NAME.
041300     IF WS-IS-FIRST-RECORD
041400         PERFORM 170-DATASET-BREAK THRU 170-EXIT
041500     ELSE
041600         IF PQW-DATASET-KEY OF WKSRTOUT-REC NOT = WS-PRIOR-DATASET-KEY
041700             PERFORM 170-DATASET-BREAK THRU 170-EXIT
041800         ELSE
041900             IF PQW-SAMPLE-INDEX OF WKSRTOUT-REC
042000                     NOT = WS-PRIOR-SAMPLE-INDEX
042100                 PERFORM 160-SAMPLE-BREAK THRU 160-EXIT.
042200     ADD 1 TO SORTED-RECS-READ.
042300     PERFORM 200-MATCH-AGAINST-REFERENCE THRU 200-EXIT.
042400     IF WS-IS-UNIQUE-TO-DB
042500         SET PQW-UNIQUE-TO-DATABASE OF WKSRTOUT-REC TO TRUE
042600     ELSE
042700         SET PQW-NOT-UNIQUE-TO-DATABASE OF WKSRTOUT-REC TO TRUE.
042800     OPEN EXTEND WKFINAL.
042900     WRITE WKFINAL-REC FROM WKSRTOUT-REC.
043000     CLOSE WKFINAL.
043100     ADD 1 TO FINAL-RECS-WRITTEN.
043200     ADD 1 TO FINAL-RECS-ACCUM.
043300     IF UPSI-0 IS SET
043400         DISPLAY "DIAG - " PQW-SEQUENCE OF WKSRTOUT-REC
043500                 " REF-HITS=" WS-REF-HIT-COUNT
043600                 " UNIQUE=" WS-UNIQUE-TO-DB-SW.
043700     IF SORTED-RECS-READ / 2000 * 2000 = SORTED-RECS-READ
043800         DISPLAY "** SORTED RECORDS PROCESSED **" SORTED-RECS-READ.
043900     READ WKSRTOUT
044000         AT END
044100             SET ST-NO-MORE-SORTED TO TRUE
044200     END-READ.
044300 100-EXIT.
044400     EXIT.
044500
044600 155-BREAK-HOUSEKEEPING.
044700     MOVE PQW-DATASET-KEY OF WKSRTOUT-REC TO WS-PRIOR-DATASET-KEY.
044800     MOVE PQW-SAMPLE-INDEX OF WKSRTOUT-REC TO WS-PRIOR-SAMPLE-INDEX.
044900     SET WS-NOT-FIRST-RECORD TO TRUE.
045000 155-EXIT.
045100     EXIT.
045200
045300 160-SAMPLE-BREAK.
045400     MOVE "160-SAMPLE-BREAK" TO PARA-NAME.
045500     PERFORM 155-BREAK-HOUSEKEEPING THRU 155-EXIT.
045600     PERFORM 225-RELOAD-REFERENCE-TABLE THRU 225-EXIT.
045700 160-EXIT.
045800     EXIT.
045900
046000******************************************************************
046100*    170- A NEW DATASET IS STARTING.  IF THIS IS NOT THE FIRST    *
046200*         DATASET OF THE RUN, WRITE THE JUST-FINISHED DATASET'S   *
046300*         TWO REPORTS BEFORE MOVING ON - WS-PRIOR-DATASET-KEY IS  *
046350*         STILL THE FINISHING DATASET UNTIL 155- RUNS BELOW.      *
046400*         REQ-1945 - 680- NAMES EACH REPORT OFF THAT KEY.         *
046500******************************************************************
046600 170-DATASET-BREAK.
046700     MOVE "170-DATASET-BREAK" TO PARA-NAME.
046800     IF WS-NOT-FIRST-RECORD
046900         DISPLAY "** FINAL RECORDS THIS DATASET **" FINAL-RECS-ACCUM
047000         PERFORM 030-PRESCAN-SAMPLE-LIST THRU 030-EXIT
047100         PERFORM 500-BUILD-GROUP-MATRIX THRU 500-EXIT
047200         PERFORM 550-WRITE-GROUP-CSV THRU 550-EXIT
047300         PERFORM 600-BUILD-SEQUENCE-MATRIX THRU 600-EXIT
047400         PERFORM 650-WRITE-SEQUENCE-CSV THRU 650-EXIT.
047500     MOVE ZERO TO FINAL-RECS-ACCUM.
047600     PERFORM 155-BREAK-HOUSEKEEPING THRU 155-EXIT.
047800     PERFORM 225-RELOAD-REFERENCE-TABLE THRU 225-EXIT.
047900 170-EXIT.
048000     EXIT.
048100
048200******************************************************************
048300*    030- WALK THE WHOLE ACCUMULATOR ONCE, TOP TO BOTTOM, AND     *
048400*         BUILD THE LIST OF DISTINCT SAMPLE NAMES - REQ-1514.     *
048500*         MUST RUN BEFORE 500-/600- SO EVERY ROW OF A GIVEN       *
048600*         REPORT USES THE SAME SAMPLE-TO-COLUMN ASSIGNMENT.       *
048700******************************************************************
048800 030-PRESCAN-SAMPLE-LIST.
048900     MOVE "030-PRESCAN-SAMPLE-LIST" TO PARA-NAME.
049000     MOVE ZERO TO WS-SAMPLE-LIST-COUNT.
049100     OPEN INPUT WKFINAL.
049200     READ WKFINAL
049300         AT END
049400             SET FN-NO-MORE-FINAL TO TRUE
049500     END-READ.
049600     PERFORM 035-PRESCAN-ONE-RECORD THRU 035-EXIT
049700         UNTIL FN-NO-MORE-FINAL.
049800     CLOSE WKFINAL.
049900     SET FN-CODE-READ TO TRUE.
050000 030-EXIT.
050100     EXIT.
050200
050300 035-PRESCAN-ONE-RECORD.
050400     PERFORM 037-FIND-OR-ADD-SAMPLE THRU 037-EXIT.
050500     READ WKFINAL
050600         AT END
050700             SET FN-NO-MORE-FINAL TO TRUE
050800     END-READ.
050900 035-EXIT.
051000     EXIT.
051100
051200****** LOOKS PQW-SAMPLE-NAME OF WKFINAL-REC UP IN WS-SAMPLE-LIST -
051300****** ADDS IT IF NOT ALREADY THERE.  ALSO USED FROM 510-/605- TO
051400****** FIND A RECORD'S COLUMN NUMBER ONCE THE LIST IS COMPLETE.
051500 037-FIND-OR-ADD-SAMPLE.
051600     SET WS-SAMPLE-NOT-FOUND TO TRUE.
051700     SET WS-SMP-IDX TO 1.
051800     SEARCH WS-SAMPLE-LIST-ENTRY
051900         AT END
052000             SET WS-SAMPLE-NOT-FOUND TO TRUE
052100         WHEN WS-SAMPLE-LIST-NAME(WS-SMP-IDX)
052200                 = PQW-SAMPLE-NAME OF WKFINAL-REC
052300             SET WS-SAMPLE-FOUND TO TRUE.
052400     IF WS-SAMPLE-FOUND
052500         SET WS-SAMPLE-COL-IDX TO WS-SMP-IDX
052600     ELSE
052700         IF WS-SAMPLE-LIST-COUNT = 200
052800             MOVE "SAMPLE LIST FULL AT 200 ENTRIES" TO ABEND-REASON
052900             DISPLAY "** ABEND - " PARA-NAME " - " ABEND-REASON
053000             MOVE 16 TO RETURN-CODE
053100             DIVIDE ZERO-VAL INTO ONE-VAL
053200         ELSE
053300             ADD 1 TO WS-SAMPLE-LIST-COUNT
053400             MOVE PQW-SAMPLE-NAME OF WKFINAL-REC
053500                 TO WS-SAMPLE-LIST-NAME(WS-SAMPLE-LIST-COUNT)
053600             MOVE WS-SAMPLE-LIST-COUNT TO WS-SAMPLE-COL-IDX.
053700 037-EXIT.
053800     EXIT.
053900
054000******************************************************************
054100*    200- COUNT HOW MANY TIMES THE WORKING RECORD'S (MOD-MASS     *
054200*         STRIPPED) SEQUENCE TURNS UP AS A SUBSTRING OF ANY       *
054300*         ENTRY IN THIS SAMPLE'S OWN REFERENCE DATABASE - CAPPED  *
054400*         AT 2 (REQ-1348), SINCE ONLY 0 OR 1 HITS CAN STILL BE     *
054500*         "UNIQUE TO SAMPLE DATABASE".                             *
054600******************************************************************
054700 200-MATCH-AGAINST-REFERENCE.
054800     MOVE "200-MATCH-AGAINST-REFERENCE" TO PARA-NAME.
054900     MOVE ZERO TO WS-REF-HIT-COUNT.
055000     MOVE SPACES TO BOYR-PEPTIDE-SEQ.
055100     MOVE PQW-COMPARE-SEQUENCE OF WKSRTOUT-REC TO BOYR-PEPTIDE-SEQ.
055200     PERFORM 210-COMPUTE-PEPTIDE-LEN THRU 210-EXIT.
055300     IF BOYR-PEPTIDE-LEN NOT = ZERO
055400         PERFORM 220-TEST-ONE-REFERENCE-ENTRY THRU 220-EXIT
055500             VARYING WS-REF-IDX FROM 1 BY 1
055600                 UNTIL WS-REF-IDX > WS-REFERENCE-TABLE-COUNT
055700                    OR WS-REF-HIT-COUNT = 2.
055800     IF WS-REF-HIT-COUNT < 2
055900         SET WS-IS-UNIQUE-TO-DB TO TRUE
056000     ELSE
056100         SET WS-NOT-UNIQUE-TO-DB TO TRUE.
056200 200-EXIT.
056300     EXIT.
056400
056500 210-COMPUTE-PEPTIDE-LEN.
056600     MOVE 80 TO BOYR-PEPTIDE-LEN.
056700     PERFORM 215-BACK-UP-PEPTIDE-LEN THRU 215-EXIT
056800         UNTIL BOYR-PEPTIDE-CHARS(BOYR-PEPTIDE-LEN) NOT = SPACE
056900            OR BOYR-PEPTIDE-LEN = 1.
057000     IF BOYR-PEPTIDE-CHARS(BOYR-PEPTIDE-LEN) = SPACE
057100         MOVE ZERO TO BOYR-PEPTIDE-LEN.
057200 210-EXIT.
057300     EXIT.
057400
057500 215-BACK-UP-PEPTIDE-LEN.
057600     SUBTRACT 1 FROM BOYR-PEPTIDE-LEN.
057700 215-EXIT.
057800     EXIT.
057900
058000 220-TEST-ONE-REFERENCE-ENTRY.
058100     MOVE SPACES TO BOYR-PROTEIN-SEQ.
058200     MOVE WS-REF-SEQUENCE(WS-REF-IDX) TO BOYR-PROTEIN-SEQ.
058300     MOVE WS-REF-SEQUENCE-LEN(WS-REF-IDX) TO BOYR-PROTEIN-LEN.
058400     MOVE ZERO TO BOYR-RETURN-CODE.
058500     CALL "BOYRSRCH" USING BOYR-SEARCH-REC, BOYR-RETURN-CODE.
058600     IF BOYR-MATCH-FOUND
058700         ADD 1 TO WS-REF-HIT-COUNT.
058800 220-EXIT.
058900     EXIT.
059000
059100******************************************************************
059200*    225- RELOAD WS-REFERENCE-TABLE WITH THE CURRENT SAMPLE'S     *
059300*         OWN REFERENCE DATABASE.  WKREFSEQ IS RE-OPENED FROM     *
059400*         THE TOP EVERY TIME AND FILTERED BY DATASET KEY/FILE     *
059500*         INDEX - REFERENCE DATABASES ARE SMALL ENOUGH (USUALLY   *
059600*         WELL UNDER A FEW HUNDRED KB) THAT THE RESCAN COST HAS    *
059700*         NEVER SHOWN UP AS A PROBLEM ON THE PRODUCTION RUNS.     *
059800******************************************************************
059900 225-RELOAD-REFERENCE-TABLE.
060000     MOVE "225-RELOAD-REFERENCE-TABLE" TO PARA-NAME.
060100     MOVE ZERO TO WS-REFERENCE-TABLE-COUNT.
060200     OPEN INPUT WKREFSEQ.
060300     READ WKREFSEQ
060400         AT END
060500             SET RF-NO-MORE-REFERENCE TO TRUE
060600     END-READ.
060700     PERFORM 227-TEST-ONE-REFERENCE-ENTRY THRU 227-EXIT
060800         UNTIL RF-NO-MORE-REFERENCE.
060900     CLOSE WKREFSEQ.
061000     SET RF-CODE-READ TO TRUE.
061100 225-EXIT.
061200     EXIT.
061300
061400 227-TEST-ONE-REFERENCE-ENTRY.
061500     IF PQS-DATASET-KEY OF WKREFSEQ-REC = WS-PRIOR-DATASET-KEY
061600         AND PQS-FILE-INDEX OF WKREFSEQ-REC = WS-PRIOR-SAMPLE-INDEX
061700         PERFORM 229-LOAD-ONE-REFERENCE-ENTRY THRU 229-EXIT.
061800     READ WKREFSEQ
061900         AT END
062000             SET RF-NO-MORE-REFERENCE TO TRUE
062100     END-READ.
062200 227-EXIT.
062300     EXIT.
062400
062500 229-LOAD-ONE-REFERENCE-ENTRY.
062600     IF WS-REFERENCE-TABLE-COUNT = 2000
062700         MOVE "REFERENCE TABLE FULL AT 2000 ENTRIES" TO ABEND-REASON
062800         DISPLAY "** ABEND - " PARA-NAME " - " ABEND-REASON
062900         MOVE 16 TO RETURN-CODE
063000         DIVIDE ZERO-VAL INTO ONE-VAL.
063100     ADD 1 TO WS-REFERENCE-TABLE-COUNT.
063200     MOVE SPACES TO WS-REF-SEQUENCE(WS-REFERENCE-TABLE-COUNT).
063300     MOVE PQS-SEQUENCE OF WKREFSEQ-REC
063400         TO WS-REF-SEQUENCE(WS-REFERENCE-TABLE-COUNT).
063500     MOVE PQS-SEQUENCE-LEN OF WKREFSEQ-REC
063600         TO WS-REF-SEQUENCE-LEN(WS-REFERENCE-TABLE-COUNT).
063700 229-EXIT.
063800     EXIT.
063900
064000******************************************************************
064100*    500- BY-PROTEIN-GROUP MATRIX.  ONE ROW PER (SEQUENCE, GROUP) *
064200*         PAIR.  REQ-1399 - THE MERGE LOOP STOPS ONE GROUP SHORT  *
064300*         OF THE RECORD'S OWN PQW-GROUP-COUNT (0 .. COUNT-2 IN    *
064400*         THE ORIGINAL RESEARCH MACRO'S TERMS) - A RECORD WITH    *
064500*         ONLY ONE GROUP THEREFORE CONTRIBUTES NOTHING AT ALL TO  *
064600*         THIS MATRIX.  THIS IS A KNOWN QUIRK, NOT A DEFECT -     *
064700*         SEE THE CHANGE LOG. DO NOT "FIX" IT.                    *
064800******************************************************************
064900 500-BUILD-GROUP-MATRIX.
065000     MOVE "500-BUILD-GROUP-MATRIX" TO PARA-NAME.
065100     MOVE ZERO TO WS-GROUP-MTX-COUNT.
065200     OPEN INPUT WKFINAL.
065300     READ WKFINAL
065400         AT END
065500             SET FN-NO-MORE-FINAL TO TRUE
065600     END-READ.
065700     PERFORM 510-ACCUMULATE-GROUP-RECORD THRU 510-EXIT
065800         UNTIL FN-NO-MORE-FINAL.
065900     CLOSE WKFINAL.
066000     SET FN-CODE-READ TO TRUE.
066100 500-EXIT.
066200     EXIT.
066300
066400 510-ACCUMULATE-GROUP-RECORD.
066500     IF PQW-GROUP-COUNT OF WKFINAL-REC > 1
066600         COMPUTE WS-MTX-GROUP-LIMIT =
066700             PQW-GROUP-COUNT OF WKFINAL-REC - 1
066800         PERFORM 520-MERGE-ONE-GROUP THRU 520-EXIT
066900             VARYING PQW-GRP-IDX OF WKFINAL-REC FROM 1 BY 1
067000                 UNTIL PQW-GRP-IDX OF WKFINAL-REC > WS-MTX-GROUP-LIMIT.
067100     READ WKFINAL
067200         AT END
067300             SET FN-NO-MORE-FINAL TO TRUE
067400     END-READ.
067500 510-EXIT.
067600     EXIT.
067700
067800 520-MERGE-ONE-GROUP.
067900     PERFORM 037-FIND-OR-ADD-SAMPLE THRU 037-EXIT.
068000     PERFORM 525-FIND-GROUP-ROW THRU 525-EXIT.
068100     IF WS-MTX-ROW-FOUND
068200         PERFORM 530-UPDATE-GROUP-ROW THRU 530-EXIT
068300     ELSE
068400         PERFORM 540-ADD-GROUP-ROW THRU 540-EXIT.
068500 520-EXIT.
068600     EXIT.
068700
068800****** KEY IS SEQUENCE + THIS ONE PROTEIN GROUP - A LINEAR SEARCH,
068900****** NOT SEARCH ALL, SINCE THE TABLE IS BUILT IN WKFINAL ORDER
069000****** AND IS NOT KEPT SORTED.
069100 525-FIND-GROUP-ROW.
069200     SET WS-MTX-ROW-NOT-FOUND TO TRUE.
069300     SET WS-GMX-IDX TO 1.
069400     SEARCH WS-GROUP-MTX-ENTRY
069500         AT END
069600             SET WS-MTX-ROW-NOT-FOUND TO TRUE
069700         WHEN PQM-SEQUENCE OF WS-GROUP-MTX-ENTRY(WS-GMX-IDX)
069800                 = PQW-SEQUENCE OF WKFINAL-REC
069900             AND PQM-PROTEIN-GROUPS OF WS-GROUP-MTX-ENTRY(WS-GMX-IDX) (1)
070000                 = PQW-PROTEIN-GROUP OF WKFINAL-REC
070100                     (PQW-GRP-IDX OF WKFINAL-REC)
070200             SET WS-MTX-ROW-FOUND TO TRUE.
070300     IF WS-MTX-ROW-FOUND
070400         SET WS-MTX-FOUND-IDX TO WS-GMX-IDX.
070500 525-EXIT.
070600     EXIT.
070700
070800 530-UPDATE-GROUP-ROW.
070900     SET WS-GMX-IDX TO WS-MTX-FOUND-IDX.
071000     ADD PQW-SPECTRUM-COUNT OF WKFINAL-REC
071100             (PQW-GRP-IDX OF WKFINAL-REC)
071200         TO PQM-SAMPLE-COUNTS OF WS-GROUP-MTX-ENTRY(WS-GMX-IDX)
071300             (WS-SAMPLE-COL-IDX).
071400     PERFORM 545-POST-MAX-SCORE THRU 545-EXIT.
071500     PERFORM 541-MERGE-GROUP-ACCESSIONS THRU 541-EXIT.
071600     SET PQM-NOT-UNIQUE-TO-GROUP OF WS-GROUP-MTX-ENTRY(WS-GMX-IDX)
071700         TO TRUE.
071800     IF PQM-UNIQUE-TO-SAMPLE-DB OF WS-GROUP-MTX-ENTRY(WS-GMX-IDX)
071900         IF PQW-NOT-UNIQUE-TO-DATABASE OF WKFINAL-REC
072000             SET PQM-NOT-UNIQUE-TO-SAMPLE-DB
072100                 OF WS-GROUP-MTX-ENTRY(WS-GMX-IDX) TO TRUE.
072200 530-EXIT.
072300     EXIT.
072400
072500 540-ADD-GROUP-ROW.
072600     IF WS-GROUP-MTX-COUNT = 3000
072700         MOVE "GROUP MATRIX FULL AT 3000 ROWS" TO ABEND-REASON
072800         DISPLAY "** ABEND - " PARA-NAME " - " ABEND-REASON
072900         MOVE 16 TO RETURN-CODE
073000         DIVIDE ZERO-VAL INTO ONE-VAL.
073100     ADD 1 TO WS-GROUP-MTX-COUNT.
073200     SET WS-GMX-IDX TO WS-GROUP-MTX-COUNT.
073300     MOVE WS-SAMPLE-LIST-COUNT
073400         TO PQM-SAMPLE-SIZE OF WS-GROUP-MTX-ENTRY(WS-GMX-IDX).
073500     MOVE PQW-SEQUENCE OF WKFINAL-REC
073600         TO PQM-SEQUENCE OF WS-GROUP-MTX-ENTRY(WS-GMX-IDX).
073700     MOVE PQW-DATASET-KEY OF WKFINAL-REC
073800         TO PQM-DATASET-NAME OF WS-GROUP-MTX-ENTRY(WS-GMX-IDX).
073900     MOVE PQW-MASS OF WKFINAL-REC
074000         TO PQM-MASS OF WS-GROUP-MTX-ENTRY(WS-GMX-IDX).
074100     MOVE PQW-LENGTH OF WKFINAL-REC
074200         TO PQM-LENGTH OF WS-GROUP-MTX-ENTRY(WS-GMX-IDX).
074300     MOVE 1 TO PQM-GROUP-COUNT OF WS-GROUP-MTX-ENTRY(WS-GMX-IDX).
074400     MOVE PQW-PROTEIN-GROUP OF WKFINAL-REC
074500             (PQW-GRP-IDX OF WKFINAL-REC)
074600         TO PQM-PROTEIN-GROUPS OF WS-GROUP-MTX-ENTRY(WS-GMX-IDX) (1).
074700     MOVE ZERO TO PQM-ACCESSION-COUNT OF WS-GROUP-MTX-ENTRY(WS-GMX-IDX).
074800     SET PQM-UNIQUE-TO-GROUP OF WS-GROUP-MTX-ENTRY(WS-GMX-IDX)
074900         TO TRUE.
075000     IF PQW-UNIQUE-TO-DATABASE OF WKFINAL-REC
075100         SET PQM-UNIQUE-TO-SAMPLE-DB OF WS-GROUP-MTX-ENTRY(WS-GMX-IDX)
075200             TO TRUE
075300     ELSE
075400         SET PQM-NOT-UNIQUE-TO-SAMPLE-DB
075500             OF WS-GROUP-MTX-ENTRY(WS-GMX-IDX) TO TRUE.
075600     MOVE ZERO TO PQM-SAMPLE-COUNTS OF WS-GROUP-MTX-ENTRY(WS-GMX-IDX)
075700             (WS-SAMPLE-COL-IDX).
075800     ADD PQW-SPECTRUM-COUNT OF WKFINAL-REC
075900             (PQW-GRP-IDX OF WKFINAL-REC)
076000         TO PQM-SAMPLE-COUNTS OF WS-GROUP-MTX-ENTRY(WS-GMX-IDX)
076100             (WS-SAMPLE-COL-IDX).
076200     MOVE ZERO TO PQM-SAMPLE-SCORES OF WS-GROUP-MTX-ENTRY(WS-GMX-IDX)
076300             (WS-SAMPLE-COL-IDX).
076400     PERFORM 545-POST-MAX-SCORE THRU 545-EXIT.
076500     PERFORM 541-MERGE-GROUP-ACCESSIONS THRU 541-EXIT.
076600 540-EXIT.
076700     EXIT.
076800
076900****** POSTS THE HIGHEST SCORE SEEN FOR THIS SAMPLE COLUMN ON THE
077000****** CURRENT GROUP-MATRIX ROW - MAX SCORE ALWAYS WINS, NO MATTER
077100****** WHAT ORDER THE RECORDS TURN UP IN.  THE CURRENT GROUP'S OWN
077200****** SCORE LIST (NOT JUST ITS FIRST ENTRY) IS SCANNED FOR THE
077300****** HIGH VALUE BY 547- BELOW.
077400 545-POST-MAX-SCORE.
077500     PERFORM 547-FIND-GROUP-MAX-SCORE THRU 547-EXIT.
077600     IF WS-MTX-MAX-SCORE
077700             > PQM-SAMPLE-SCORES OF WS-GROUP-MTX-ENTRY(WS-GMX-IDX)
077800                 (WS-SAMPLE-COL-IDX)
077900         MOVE WS-MTX-MAX-SCORE
078000             TO PQM-SAMPLE-SCORES OF WS-GROUP-MTX-ENTRY(WS-GMX-IDX)
078100                 (WS-SAMPLE-COL-IDX).
078200 545-EXIT.
078300     EXIT.
078400
078500****** SCANS THE SCORE LIST OF THE GROUP AT PQW-GRP-IDX OF
078600****** WKFINAL-REC (THE "CURRENT GROUP" IN EVERY CALLER) FOR ITS
078700****** HIGHEST -10LGP VALUE.  SHARED BY BOTH MATRICES SINCE BOTH
078800****** READ THE SAME GROUP OFF THE SAME WKFINAL-REC.
078900 547-FIND-GROUP-MAX-SCORE.
079000     MOVE ZERO TO WS-MTX-MAX-SCORE.
079100     IF PQW-SCORE-COUNT OF WKFINAL-REC (PQW-GRP-IDX OF WKFINAL-REC)
079200             > ZERO
079300         PERFORM 548-TEST-ONE-SCORE THRU 548-EXIT
079400             VARYING PQW-SCR-IDX OF WKFINAL-REC FROM 1 BY 1
079500                 UNTIL PQW-SCR-IDX OF WKFINAL-REC >
079600                     PQW-SCORE-COUNT OF WKFINAL-REC
079700                         (PQW-GRP-IDX OF WKFINAL-REC).
079800 547-EXIT.
079900     EXIT.
080000
080100 548-TEST-ONE-SCORE.
080200     IF PQW-SCORE OF WKFINAL-REC
080300             (PQW-GRP-IDX OF WKFINAL-REC)
080400             (PQW-SCR-IDX OF WKFINAL-REC) > WS-MTX-MAX-SCORE
080500         MOVE PQW-SCORE OF WKFINAL-REC
080600                 (PQW-GRP-IDX OF WKFINAL-REC)
080700                 (PQW-SCR-IDX OF WKFINAL-REC)
080800             TO WS-MTX-MAX-SCORE.
080900 548-EXIT.
081000     EXIT.
081100
081200****** MERGES THE ACCESSIONS CARRIED BY THE GROUP AT PQW-GRP-IDX
081300****** OF WKFINAL-REC INTO PQM-ACCESSIONS OF THE GROUP-MATRIX ROW
081400****** AT WS-GMX-IDX, KEEPING THE LIST IN ASCENDING ORDER (THE
081500****** SEARCH ALL INVARIANT MTXENTRY DOCUMENTS).
081600 541-MERGE-GROUP-ACCESSIONS.
081700     PERFORM 542-INSERT-ONE-GROUP-ACC THRU 542-EXIT
081800         VARYING PQW-ACC-IDX OF WKFINAL-REC FROM 1 BY 1
081900             UNTIL PQW-ACC-IDX OF WKFINAL-REC >
082000                 PQW-ACCESSION-COUNT OF WKFINAL-REC
082100                     (PQW-GRP-IDX OF WKFINAL-REC).
082200 541-EXIT.
082300     EXIT.
082400
082500 542-INSERT-ONE-GROUP-ACC.
082600     MOVE PQW-ACCESSION OF WKFINAL-REC
082700             (PQW-GRP-IDX OF WKFINAL-REC)
082800             (PQW-ACC-IDX OF WKFINAL-REC)
082900         TO WS-NEW-ACCESSION.
083000     MOVE 1 TO WS-MTX-ACC-POS.
083100     PERFORM 543-STEP-GROUP-ACC-POS THRU 543-EXIT
083200         UNTIL WS-MTX-ACC-POS >
083300                 PQM-ACCESSION-COUNT OF WS-GROUP-MTX-ENTRY(WS-GMX-IDX)
083400             OR PQM-ACCESSIONS OF WS-GROUP-MTX-ENTRY(WS-GMX-IDX)
083500                     (WS-MTX-ACC-POS) >= WS-NEW-ACCESSION.
083600     IF WS-MTX-ACC-POS <=
083700             PQM-ACCESSION-COUNT OF WS-GROUP-MTX-ENTRY(WS-GMX-IDX)
083800         AND PQM-ACCESSIONS OF WS-GROUP-MTX-ENTRY(WS-GMX-IDX)
083900                 (WS-MTX-ACC-POS) = WS-NEW-ACCESSION
084000         CONTINUE
084100     ELSE
084200         PERFORM 544-OPEN-GROUP-ACC-SLOT THRU 544-EXIT.
084300 542-EXIT.
084400     EXIT.
084500
084600 543-STEP-GROUP-ACC-POS.
084700     ADD 1 TO WS-MTX-ACC-POS.
084800 543-EXIT.
084900     EXIT.
085000
085100 544-OPEN-GROUP-ACC-SLOT.
085200     IF PQM-ACCESSION-COUNT OF WS-GROUP-MTX-ENTRY(WS-GMX-IDX) = 100
085300         MOVE "GROUP ROW ACCESSION LIST FULL AT 100" TO ABEND-REASON
085400         DISPLAY "** ABEND - " PARA-NAME " - " ABEND-REASON
085500         MOVE 16 TO RETURN-CODE
085600         DIVIDE ZERO-VAL INTO ONE-VAL.
085700     ADD 1 TO PQM-ACCESSION-COUNT OF WS-GROUP-MTX-ENTRY(WS-GMX-IDX).
085800     MOVE PQM-ACCESSION-COUNT OF WS-GROUP-MTX-ENTRY(WS-GMX-IDX)
085900         TO WS-MTX-SHIFT-IDX.
086000     PERFORM 546-SHIFT-GROUP-ACC-DOWN THRU 546-EXIT
086100         UNTIL WS-MTX-SHIFT-IDX <= WS-MTX-ACC-POS.
086200     MOVE WS-NEW-ACCESSION
086300         TO PQM-ACCESSIONS OF WS-GROUP-MTX-ENTRY(WS-GMX-IDX)
086400             (WS-MTX-ACC-POS).
086500 544-EXIT.
086600     EXIT.
086700
086800 546-SHIFT-GROUP-ACC-DOWN.
086900     MOVE PQM-ACCESSIONS OF WS-GROUP-MTX-ENTRY(WS-GMX-IDX)
087000             (WS-MTX-SHIFT-IDX - 1)
087100         TO PQM-ACCESSIONS OF WS-GROUP-MTX-ENTRY(WS-GMX-IDX)
087200             (WS-MTX-SHIFT-IDX).
087300     SUBTRACT 1 FROM WS-MTX-SHIFT-IDX.
087400 546-EXIT.
087500     EXIT.
087600
087700******************************************************************
087800*    550- RENDER THE BY-PROTEIN-GROUP CSV.  SIX FIXED COLUMNS,    *
087900*         THEN ONE #SPECTRA AND ONE SCORE COLUMN PER SAMPLE, THEN *
088000*         THE ROW'S HORIZONTAL TOTAL - NINE COLUMNS IN ALL WHEN   *
088050*         THERE IS ONE SAMPLE.  HEADER AND DATA ROWS BOTH WALK    *
088060*         WS-SAMPLE-LIST SO THE COLUMN COUNTS ALWAYS MATCH.  NO   *
088070*         CONTROL-BREAK SUBTOTAL ROWS ARE WRITTEN.                *
088200******************************************************************
088300 550-WRITE-GROUP-CSV.
088400     MOVE "550-WRITE-GROUP-CSV" TO PARA-NAME.
088500     PERFORM 680-RESOLVE-OUTPUT-NAME THRU 680-EXIT.
088600     OPEN OUTPUT CSVGRP.
088700     PERFORM 555-WRITE-GROUP-HEADER THRU 555-EXIT.
088800     PERFORM 560-WRITE-GROUP-ROW THRU 560-EXIT
088900         VARYING WS-GMX-IDX FROM 1 BY 1
089000             UNTIL WS-GMX-IDX > WS-GROUP-MTX-COUNT.
089100     CLOSE CSVGRP.
089200 550-EXIT.
089300     EXIT.
089400
089500 555-WRITE-GROUP-HEADER.
089510     MOVE SPACES TO WS-CSV-LINE.
089520     MOVE 1 TO WS-CSV-PTR.
089600     STRING "PROTEIN GROUP,SEQUENCE,ACCESSIONS,"
089700            "UNIQUE TO PROTEIN GROUP,UNIQUE TO SAMPLE DATABASE,"
089800            "DATASET"
089900         DELIMITED BY SIZE
089910         INTO WS-CSV-LINE
089920         WITH POINTER WS-CSV-PTR.
089930     PERFORM 556-APPEND-GROUP-SAMPLE-HEADERS THRU 556-EXIT.
089940     STRING ",Total spectra" DELIMITED BY SIZE
089950         INTO WS-CSV-LINE WITH POINTER WS-CSV-PTR.
089960     MOVE WS-CSV-LINE TO CSVGRP-REC.
090000     WRITE CSVGRP-REC.
090100 555-EXIT.
090200     EXIT.
090300
090310****** ONE "<SAMPLE> #SPECTRA,<SAMPLE> SCORE" HEADER PAIR PER      *
090320****** SAMPLE IN WS-SAMPLE-LIST ORDER, SAME ORDER 660- WRITES THE  *
090330****** MATCHING DATA COLUMNS IN (REQ-1963).                       *
090340 556-APPEND-GROUP-SAMPLE-HEADERS.
090350     PERFORM 557-APPEND-ONE-GROUP-HEADER-PAIR THRU 557-EXIT
090360         VARYING WS-SMP-IDX FROM 1 BY 1
090370             UNTIL WS-SMP-IDX > WS-SAMPLE-LIST-COUNT.
090380 556-EXIT.
090390     EXIT.
090400
090410 557-APPEND-ONE-GROUP-HEADER-PAIR.
090420     STRING "," DELIMITED BY SIZE
090430            WS-SAMPLE-LIST-NAME(WS-SMP-IDX) DELIMITED BY SPACE
090440            " #spectra," DELIMITED BY SIZE
090450            WS-SAMPLE-LIST-NAME(WS-SMP-IDX) DELIMITED BY SPACE
090460            " Score" DELIMITED BY SIZE
090470         INTO WS-CSV-LINE
090480         WITH POINTER WS-CSV-PTR.
090490 557-EXIT.
090495     EXIT.
090498
090500 560-WRITE-GROUP-ROW.
090600     MOVE SPACES TO WS-CSV-LINE.
090700     MOVE 1 TO WS-CSV-PTR.
090800     PERFORM 670-JOIN-GROUP-ACCESSIONS THRU 670-EXIT.
090900     STRING
091000         PQM-PROTEIN-GROUPS OF WS-GROUP-MTX-ENTRY(WS-GMX-IDX) (1)
091100             DELIMITED BY SPACE
091200         "," DELIMITED BY SIZE
091300         PQM-SEQUENCE OF WS-GROUP-MTX-ENTRY(WS-GMX-IDX)
091400             DELIMITED BY SPACE
091500         "," DELIMITED BY SIZE
091600         WS-CSV-ACCESSION-JOIN DELIMITED BY SPACE
091700         "," DELIMITED BY SIZE
091800         INTO WS-CSV-LINE
091900         WITH POINTER WS-CSV-PTR.
092000     IF PQM-UNIQUE-TO-GROUP OF WS-GROUP-MTX-ENTRY(WS-GMX-IDX)
092100         STRING "Y," DELIMITED BY SIZE
092200             INTO WS-CSV-LINE WITH POINTER WS-CSV-PTR
092300     ELSE
092400         STRING "N," DELIMITED BY SIZE
092500             INTO WS-CSV-LINE WITH POINTER WS-CSV-PTR.
092600     IF PQM-UNIQUE-TO-SAMPLE-DB OF WS-GROUP-MTX-ENTRY(WS-GMX-IDX)
092700         STRING "Y," DELIMITED BY SIZE
092800             INTO WS-CSV-LINE WITH POINTER WS-CSV-PTR
092900     ELSE
093000         STRING "N," DELIMITED BY SIZE
093100             INTO WS-CSV-LINE WITH POINTER WS-CSV-PTR.
093200     STRING
093300         PQM-DATASET-NAME OF WS-GROUP-MTX-ENTRY(WS-GMX-IDX)
093400             DELIMITED BY SPACE
093500         INTO WS-CSV-LINE WITH POINTER WS-CSV-PTR.
093600     PERFORM 660-APPEND-GROUP-SAMPLE-COLS THRU 660-EXIT.
093700     MOVE WS-CSV-LINE TO CSVGRP-REC.
093800     WRITE CSVGRP-REC.
093900     ADD 1 TO GROUP-ROWS-WRITTEN.
094000 560-EXIT.
094100     EXIT.
094200
094300****** COLON-JOINS EVERY ACCESSION CARRIED ON THE GROUP-MATRIX ROW
094400****** AT WS-GMX-IDX - A ROW WITH ONLY ONE ACCESSION IS RENDERED
094500****** PLAIN, WITH NO SEPARATOR AT ALL.
094600 670-JOIN-GROUP-ACCESSIONS.
094700     MOVE SPACES TO WS-CSV-ACCESSION-JOIN.
094800     IF PQM-ACCESSION-COUNT OF WS-GROUP-MTX-ENTRY(WS-GMX-IDX) > ZERO
094900         MOVE PQM-ACCESSIONS OF WS-GROUP-MTX-ENTRY(WS-GMX-IDX) (1)
095000             TO WS-CSV-ACCESSION-JOIN
095100         IF PQM-ACCESSION-COUNT OF WS-GROUP-MTX-ENTRY(WS-GMX-IDX) > 1
095200             PERFORM 671-APPEND-ONE-GROUP-ACC THRU 671-EXIT
095300                 VARYING GMX-ACC-IDX FROM 2 BY 1
095400                     UNTIL GMX-ACC-IDX >
095500                         PQM-ACCESSION-COUNT
095600                             OF WS-GROUP-MTX-ENTRY(WS-GMX-IDX).
095700 670-EXIT.
095800     EXIT.
095900
096000 671-APPEND-ONE-GROUP-ACC.
096100     STRING WS-CSV-ACCESSION-JOIN DELIMITED BY SPACE
096200            ":" DELIMITED BY SIZE
096300            PQM-ACCESSIONS OF WS-GROUP-MTX-ENTRY(WS-GMX-IDX)
096400                (GMX-ACC-IDX) DELIMITED BY SPACE
096500         INTO WS-CSV-ACCESSION-JOIN.
096600 671-EXIT.
096700     EXIT.
096800
096900******************************************************************
097000*    600- BY-SEQUENCE MATRIX.  ONE ROW PER DISTINCT SEQUENCE,     *
097100*         BUILT ONE PROTEIN GROUP AT A TIME OFF THE SAME 0 ..     *
097200*         GROUP-COUNT-2 MERGE LOOP AS 500- (REQ-1399).  THE FIRST *
097300*         GROUP OF A NEW SEQUENCE CREATES THE ROW AND SEEDS       *
097400*         PQM-PROTEIN-GROUPS WITH THE RECORD'S ENTIRE GROUP LIST  *
097500*         (REQ-1588) AND THE SAMPLE-COUNT COLUMN WITH THE SUM OF  *
097600*         EVERY GROUP'S PSM COUNT - BUT THE ACCESSION LIST AND    *
097700*         SCORE COLUMN ARE SEEDED FROM THAT FIRST GROUP ONLY.     *
097800*         EVERY GROUP AFTER THE FIRST THEN HITS THE ROW AS AN     *
097900*         "EXISTING ROW" UPDATE, ADDING ITS OWN PSM COUNT AND     *
098000*         UNIONING IN ITS OWN ACCESSIONS ONE GROUP AT A TIME.     *
098100******************************************************************
098200 600-BUILD-SEQUENCE-MATRIX.
098300     MOVE "600-BUILD-SEQUENCE-MATRIX" TO PARA-NAME.
098400     MOVE ZERO TO WS-SEQ-MTX-COUNT.
098500     OPEN INPUT WKFINAL.
098600     READ WKFINAL
098700         AT END
098800             SET FN-NO-MORE-FINAL TO TRUE
098900     END-READ.
099000     PERFORM 605-ACCUMULATE-SEQ-RECORD THRU 605-EXIT
099100         UNTIL FN-NO-MORE-FINAL.
099200     CLOSE WKFINAL.
099300     SET FN-CODE-READ TO TRUE.
099400 600-EXIT.
099500     EXIT.
099600
099700 605-ACCUMULATE-SEQ-RECORD.
099800     IF PQW-GROUP-COUNT OF WKFINAL-REC > 1
099900         COMPUTE WS-MTX-GROUP-LIMIT =
100000             PQW-GROUP-COUNT OF WKFINAL-REC - 1
100100         PERFORM 611-MERGE-ONE-SEQ-GROUP THRU 611-EXIT
100200             VARYING PQW-GRP-IDX OF WKFINAL-REC FROM 1 BY 1
100300                 UNTIL PQW-GRP-IDX OF WKFINAL-REC > WS-MTX-GROUP-LIMIT.
100400     READ WKFINAL
100500         AT END
100600             SET FN-NO-MORE-FINAL TO TRUE
100700     END-READ.
100800 605-EXIT.
100900     EXIT.
101000
101100 611-MERGE-ONE-SEQ-GROUP.
101200     PERFORM 037-FIND-OR-ADD-SAMPLE THRU 037-EXIT.
101300     PERFORM 610-FIND-SEQUENCE-ROW THRU 610-EXIT.
101400     IF WS-MTX-ROW-FOUND
101500         PERFORM 640-UPDATE-SEQUENCE-ROW THRU 640-EXIT
101600     ELSE
101700         PERFORM 645-ADD-SEQUENCE-ROW THRU 645-EXIT.
101800 611-EXIT.
101900     EXIT.
102000
102100 610-FIND-SEQUENCE-ROW.
102200     SET WS-MTX-ROW-NOT-FOUND TO TRUE.
102300     SET WS-SQX-IDX TO 1.
102400     SEARCH WS-SEQ-MTX-ENTRY
102500         AT END
102600             SET WS-MTX-ROW-NOT-FOUND TO TRUE
102700         WHEN PQM-SEQUENCE OF WS-SEQ-MTX-ENTRY(WS-SQX-IDX)
102800                 = PQW-SEQUENCE OF WKFINAL-REC
102900             SET WS-MTX-ROW-FOUND TO TRUE.
103000     IF WS-MTX-ROW-FOUND
103100         SET WS-MTX-FOUND-IDX TO WS-SQX-IDX.
103200 610-EXIT.
103300     EXIT.
103400
103500****** THE ROW ALREADY EXISTS - ADD JUST THE CURRENT GROUP'S (AT
103600****** PQW-GRP-IDX OF WKFINAL-REC) PSM COUNT AND ACCESSIONS, APPEND
103700****** THE GROUP ITSELF IF IT IS NOT ALREADY ON THE ROW'S LIST, AND
103800****** FORCE UNIQUE-TO-GROUP = N - A SECOND CONTRIBUTING GROUP
103900****** PROVES THE ROW IS NOT UNIQUE TO ONE PROTEIN GROUP.
104000 640-UPDATE-SEQUENCE-ROW.
104100     SET WS-SQX-IDX TO WS-MTX-FOUND-IDX.
104200     ADD PQW-SPECTRUM-COUNT OF WKFINAL-REC
104300             (PQW-GRP-IDX OF WKFINAL-REC)
104400         TO PQM-SAMPLE-COUNTS OF WS-SEQ-MTX-ENTRY(WS-SQX-IDX)
104500             (WS-SAMPLE-COL-IDX).
104600     PERFORM 646-POST-MAX-SCORE-SEQ THRU 646-EXIT.
104700     PERFORM 643-APPEND-SEQ-GROUP-IF-NEW THRU 643-EXIT.
104800     PERFORM 720-MERGE-SEQ-ACCESSIONS THRU 720-EXIT.
104900     SET PQM-NOT-UNIQUE-TO-GROUP OF WS-SEQ-MTX-ENTRY(WS-SQX-IDX)
105000         TO TRUE.
105100     IF PQM-UNIQUE-TO-SAMPLE-DB OF WS-SEQ-MTX-ENTRY(WS-SQX-IDX)
105200         IF PQW-NOT-UNIQUE-TO-DATABASE OF WKFINAL-REC
105300             SET PQM-NOT-UNIQUE-TO-SAMPLE-DB
105400                 OF WS-SEQ-MTX-ENTRY(WS-SQX-IDX) TO TRUE.
105500 640-EXIT.
105600     EXIT.
105700
105800****** THE ROW'S PROTEIN-GROUPS LIST IS FULLY SEEDED ON CREATION
105900****** (REQ-1588), SO THIS NORMALLY FINDS THE GROUP ALREADY THERE -
106000****** BUT STAYS DEFENSIVE IN CASE A FUTURE CHANGE EVER SHRINKS
106100****** THAT SEED LIST.
106200 643-APPEND-SEQ-GROUP-IF-NEW.
106300     SET WS-MTX-ROW-NOT-FOUND TO TRUE.
106400     SET SQX-GRP-IDX TO 1.
106500     SEARCH PQM-PROTEIN-GROUPS OF WS-SEQ-MTX-ENTRY(WS-SQX-IDX)
106600         AT END
106700             SET WS-MTX-ROW-NOT-FOUND TO TRUE
106800         WHEN PQM-PROTEIN-GROUPS OF WS-SEQ-MTX-ENTRY(WS-SQX-IDX)
106900                 (SQX-GRP-IDX)
107000             = PQW-PROTEIN-GROUP OF WKFINAL-REC
107100                 (PQW-GRP-IDX OF WKFINAL-REC)
107200             SET WS-MTX-ROW-FOUND TO TRUE.
107300     IF WS-MTX-ROW-NOT-FOUND
107400         ADD 1 TO PQM-GROUP-COUNT OF WS-SEQ-MTX-ENTRY(WS-SQX-IDX)
107500         SET SQX-GRP-IDX TO
107600             PQM-GROUP-COUNT OF WS-SEQ-MTX-ENTRY(WS-SQX-IDX)
107700         MOVE PQW-PROTEIN-GROUP OF WKFINAL-REC
107800                 (PQW-GRP-IDX OF WKFINAL-REC)
107900             TO PQM-PROTEIN-GROUPS OF WS-SEQ-MTX-ENTRY(WS-SQX-IDX)
108000                 (SQX-GRP-IDX).
108100 643-EXIT.
108200     EXIT.
108300
108400 646-POST-MAX-SCORE-SEQ.
108500     PERFORM 547-FIND-GROUP-MAX-SCORE THRU 547-EXIT.
108600     IF WS-MTX-MAX-SCORE
108700             > PQM-SAMPLE-SCORES OF WS-SEQ-MTX-ENTRY(WS-SQX-IDX)
108800                 (WS-SAMPLE-COL-IDX)
108900         MOVE WS-MTX-MAX-SCORE
109000             TO PQM-SAMPLE-SCORES OF WS-SEQ-MTX-ENTRY(WS-SQX-IDX)
109100                 (WS-SAMPLE-COL-IDX).
109200 646-EXIT.
109300     EXIT.
109400
109500****** A NEW ROW SEEDS PQM-PROTEIN-GROUPS WITH THE RECORD'S ENTIRE
109600****** GROUP LIST (REQ-1588) AND THE SAMPLE-COUNT COLUMN WITH THE
109700****** SUM OF EVERY GROUP'S OWN PSM COUNT, BUT THE ACCESSION LIST
109800****** AND SCORE COLUMN ARE SEEDED FROM THE CURRENT GROUP (PQW-GRP-
109900****** IDX OF WKFINAL-REC) ONLY - EVERY OTHER GROUP'S ACCESSIONS
110000****** AND SCORE ARRIVE LATER THROUGH 640- AS THAT GROUP IS MERGED
110100****** IN ON ITS OWN TURN THROUGH THE OUTER 0 .. GROUP-COUNT-2 LOOP.
110200 645-ADD-SEQUENCE-ROW.
110300     IF WS-SEQ-MTX-COUNT = 3000
110400         MOVE "SEQUENCE MATRIX FULL AT 3000 ROWS" TO ABEND-REASON
110500         DISPLAY "** ABEND - " PARA-NAME " - " ABEND-REASON
110600         MOVE 16 TO RETURN-CODE
110700         DIVIDE ZERO-VAL INTO ONE-VAL.
110800     ADD 1 TO WS-SEQ-MTX-COUNT.
110900     SET WS-SQX-IDX TO WS-SEQ-MTX-COUNT.
111000     MOVE WS-SAMPLE-LIST-COUNT
111100         TO PQM-SAMPLE-SIZE OF WS-SEQ-MTX-ENTRY(WS-SQX-IDX).
111200     MOVE PQW-SEQUENCE OF WKFINAL-REC
111300         TO PQM-SEQUENCE OF WS-SEQ-MTX-ENTRY(WS-SQX-IDX).
111400     MOVE PQW-DATASET-KEY OF WKFINAL-REC
111500         TO PQM-DATASET-NAME OF WS-SEQ-MTX-ENTRY(WS-SQX-IDX).
111600     MOVE PQW-MASS OF WKFINAL-REC
111700         TO PQM-MASS OF WS-SEQ-MTX-ENTRY(WS-SQX-IDX).
111800     MOVE PQW-LENGTH OF WKFINAL-REC
111900         TO PQM-LENGTH OF WS-SEQ-MTX-ENTRY(WS-SQX-IDX).
112000     MOVE PQW-GROUP-COUNT OF WKFINAL-REC
112100         TO PQM-GROUP-COUNT OF WS-SEQ-MTX-ENTRY(WS-SQX-IDX).
112200     MOVE ZERO TO PQM-ACCESSION-COUNT OF WS-SEQ-MTX-ENTRY(WS-SQX-IDX).
112300     MOVE ZERO TO PQM-SAMPLE-COUNTS OF WS-SEQ-MTX-ENTRY(WS-SQX-IDX)
112400             (WS-SAMPLE-COL-IDX).
112500     MOVE ZERO TO PQM-SAMPLE-SCORES OF WS-SEQ-MTX-ENTRY(WS-SQX-IDX)
112600             (WS-SAMPLE-COL-IDX).
112700     PERFORM 647-SEED-ONE-GROUP-NAME THRU 647-EXIT
112800         VARYING SQX-GRP-IDX FROM 1 BY 1
112900             UNTIL SQX-GRP-IDX
113000                 > PQW-GROUP-COUNT OF WKFINAL-REC.
113100     PERFORM 648-SUM-ONE-GROUP-COUNT THRU 648-EXIT
113200         VARYING WS-MTX-SHIFT-IDX FROM 1 BY 1
113300             UNTIL WS-MTX-SHIFT-IDX
113400                 > PQW-GROUP-COUNT OF WKFINAL-REC.
113500     PERFORM 720-MERGE-SEQ-ACCESSIONS THRU 720-EXIT.
113600     IF PQW-GROUP-COUNT OF WKFINAL-REC = 1
113700         SET PQM-UNIQUE-TO-GROUP OF WS-SEQ-MTX-ENTRY(WS-SQX-IDX)
113800             TO TRUE
113900     ELSE
114000         SET PQM-NOT-UNIQUE-TO-GROUP OF WS-SEQ-MTX-ENTRY(WS-SQX-IDX)
114100             TO TRUE.
114200     IF PQW-UNIQUE-TO-DATABASE OF WKFINAL-REC
114300         SET PQM-UNIQUE-TO-SAMPLE-DB OF WS-SEQ-MTX-ENTRY(WS-SQX-IDX)
114400             TO TRUE
114500     ELSE
114600         SET PQM-NOT-UNIQUE-TO-SAMPLE-DB
114700             OF WS-SEQ-MTX-ENTRY(WS-SQX-IDX) TO TRUE.
114800     PERFORM 646-POST-MAX-SCORE-SEQ THRU 646-EXIT.
114900 645-EXIT.
115000     EXIT.
115100
115200****** SEEDS PQM-PROTEIN-GROUPS POSITION SQX-GRP-IDX FROM THE
115300****** RECORD'S OWN GROUP TABLE AT THE SAME POSITION - THE TWO
115400****** TABLES ARE WALKED IN LOCKSTEP ON A BRAND NEW ROW ONLY.
115500 647-SEED-ONE-GROUP-NAME.
115600     MOVE PQW-PROTEIN-GROUP OF WKFINAL-REC (SQX-GRP-IDX)
115700         TO PQM-PROTEIN-GROUPS OF WS-SEQ-MTX-ENTRY(WS-SQX-IDX)
115800             (SQX-GRP-IDX).
115900 647-EXIT.
116000     EXIT.
116100
116200****** ADDS ONE GROUP'S PSM COUNT INTO THE NEW ROW'S SAMPLE-COUNT
116300****** COLUMN - SUMMED ACROSS EVERY GROUP OF THE RECORD, NOT JUST
116400****** THE GROUPS THE 0 .. GROUP-COUNT-2 MERGE LOOP VISITS.
116500 648-SUM-ONE-GROUP-COUNT.
116600     ADD PQW-SPECTRUM-COUNT OF WKFINAL-REC (WS-MTX-SHIFT-IDX)
116700         TO PQM-SAMPLE-COUNTS OF WS-SEQ-MTX-ENTRY(WS-SQX-IDX)
116800             (WS-SAMPLE-COL-IDX).
116900 648-EXIT.
117000     EXIT.
117100
117200******************************************************************
117300*    720- MERGES THE ACCESSIONS CARRIED BY THE GROUP AT PQW-GRP-  *
117400*         IDX OF WKFINAL-REC INTO PQM-ACCESSIONS OF THE BY-        *
117500*         SEQUENCE ROW AT WS-SQX-IDX - SAME ASCENDING MERGE-       *
117600*         INSERT AS 541-/542-, JUST AGAINST THE OTHER MATRIX.     *
117700******************************************************************
117800 720-MERGE-SEQ-ACCESSIONS.
117900     PERFORM 721-INSERT-ONE-SEQ-ACC THRU 721-EXIT
118000         VARYING PQW-ACC-IDX OF WKFINAL-REC FROM 1 BY 1
118100             UNTIL PQW-ACC-IDX OF WKFINAL-REC >
118200                 PQW-ACCESSION-COUNT OF WKFINAL-REC
118300                     (PQW-GRP-IDX OF WKFINAL-REC).
118400 720-EXIT.
118500     EXIT.
118600
118700 721-INSERT-ONE-SEQ-ACC.
118800     MOVE PQW-ACCESSION OF WKFINAL-REC
118900             (PQW-GRP-IDX OF WKFINAL-REC)
119000             (PQW-ACC-IDX OF WKFINAL-REC)
119100         TO WS-NEW-ACCESSION.
119200     MOVE 1 TO WS-MTX-ACC-POS.
119300     PERFORM 722-STEP-SEQ-ACC-POS THRU 722-EXIT
119400         UNTIL WS-MTX-ACC-POS >
119500                 PQM-ACCESSION-COUNT OF WS-SEQ-MTX-ENTRY(WS-SQX-IDX)
119600             OR PQM-ACCESSIONS OF WS-SEQ-MTX-ENTRY(WS-SQX-IDX)
119700                     (WS-MTX-ACC-POS) >= WS-NEW-ACCESSION.
119800     IF WS-MTX-ACC-POS <=
119900             PQM-ACCESSION-COUNT OF WS-SEQ-MTX-ENTRY(WS-SQX-IDX)
120000         AND PQM-ACCESSIONS OF WS-SEQ-MTX-ENTRY(WS-SQX-IDX)
120100                 (WS-MTX-ACC-POS) = WS-NEW-ACCESSION
120200         CONTINUE
120300     ELSE
120400         PERFORM 723-OPEN-SEQ-ACC-SLOT THRU 723-EXIT.
120500 721-EXIT.
120600     EXIT.
120700
120800 722-STEP-SEQ-ACC-POS.
120900     ADD 1 TO WS-MTX-ACC-POS.
121000 722-EXIT.
121100     EXIT.
121200
121300 723-OPEN-SEQ-ACC-SLOT.
121400     IF PQM-ACCESSION-COUNT OF WS-SEQ-MTX-ENTRY(WS-SQX-IDX) = 100
121500         MOVE "SEQUENCE ROW ACCESSION LIST FULL AT 100"
121600             TO ABEND-REASON
121700         DISPLAY "** ABEND - " PARA-NAME " - " ABEND-REASON
121800         MOVE 16 TO RETURN-CODE
121900         DIVIDE ZERO-VAL INTO ONE-VAL.
122000     ADD 1 TO PQM-ACCESSION-COUNT OF WS-SEQ-MTX-ENTRY(WS-SQX-IDX).
122100     MOVE PQM-ACCESSION-COUNT OF WS-SEQ-MTX-ENTRY(WS-SQX-IDX)
122200         TO WS-MTX-SHIFT-IDX.
122300     PERFORM 724-SHIFT-SEQ-ACC-DOWN THRU 724-EXIT
122400         UNTIL WS-MTX-SHIFT-IDX <= WS-MTX-ACC-POS.
122500     MOVE WS-NEW-ACCESSION
122600         TO PQM-ACCESSIONS OF WS-SEQ-MTX-ENTRY(WS-SQX-IDX)
122700             (WS-MTX-ACC-POS).
122800 723-EXIT.
122900     EXIT.
123000
123100 724-SHIFT-SEQ-ACC-DOWN.
123200     MOVE PQM-ACCESSIONS OF WS-SEQ-MTX-ENTRY(WS-SQX-IDX)
123300             (WS-MTX-SHIFT-IDX - 1)
123400         TO PQM-ACCESSIONS OF WS-SEQ-MTX-ENTRY(WS-SQX-IDX)
123500             (WS-MTX-SHIFT-IDX).
123600     SUBTRACT 1 FROM WS-MTX-SHIFT-IDX.
123700 724-EXIT.
123800     EXIT.
123900
124000******************************************************************
124100*    650- RENDER THE BY-SEQUENCE CSV.  SAME COLUMN LAYOUT AS 550-,*
124200*         EXCEPT PROTEIN GROUP IS NOW THE FULL, COLON JOINED      *
124300*         LIST OF GROUPS THE SEQUENCE APPEARED UNDER.             *
124400******************************************************************
124500 650-WRITE-SEQUENCE-CSV.
124600     MOVE "650-WRITE-SEQUENCE-CSV" TO PARA-NAME.
124700     OPEN OUTPUT CSVSEQ.
124800     PERFORM 655-WRITE-SEQ-HEADER THRU 655-EXIT.
124900     PERFORM 656-WRITE-SEQ-ROW THRU 656-EXIT
125000         VARYING WS-SQX-IDX FROM 1 BY 1
125100             UNTIL WS-SQX-IDX > WS-SEQ-MTX-COUNT.
125200     CLOSE CSVSEQ.
125300 650-EXIT.
125400     EXIT.
125500
125600 655-WRITE-SEQ-HEADER.
125610     MOVE SPACES TO WS-CSV-LINE.
125620     MOVE 1 TO WS-CSV-PTR.
125700     STRING "PROTEIN GROUP,SEQUENCE,ACCESSIONS,"
125800            "UNIQUE TO PROTEIN GROUP,UNIQUE TO SAMPLE DATABASE,"
125900            "DATASET"
125910         DELIMITED BY SIZE
125920         INTO WS-CSV-LINE
125930         WITH POINTER WS-CSV-PTR.
125940     PERFORM 653-APPEND-SEQ-SAMPLE-HEADERS THRU 653-EXIT.
125950     STRING ",Total spectra" DELIMITED BY SIZE
125960         INTO WS-CSV-LINE WITH POINTER WS-CSV-PTR.
125970     MOVE WS-CSV-LINE TO CSVSEQ-REC.
126000     WRITE CSVSEQ-REC.
126100 655-EXIT.
126200     EXIT.
126300
126310****** ONE "<SAMPLE> #SPECTRA,<SAMPLE> SCORE" HEADER PAIR PER      *
126320****** SAMPLE IN WS-SAMPLE-LIST ORDER, SAME ORDER 665- WRITES THE  *
126330****** MATCHING DATA COLUMNS IN (REQ-1963).                       *
126340 653-APPEND-SEQ-SAMPLE-HEADERS.
126350     PERFORM 654-APPEND-ONE-SEQ-HEADER-PAIR THRU 654-EXIT
126360         VARYING WS-SMP-IDX FROM 1 BY 1
126370             UNTIL WS-SMP-IDX > WS-SAMPLE-LIST-COUNT.
126380 653-EXIT.
126390     EXIT.
126400
126410 654-APPEND-ONE-SEQ-HEADER-PAIR.
126420     STRING "," DELIMITED BY SIZE
126430            WS-SAMPLE-LIST-NAME(WS-SMP-IDX) DELIMITED BY SPACE
126440            " #spectra," DELIMITED BY SIZE
126450            WS-SAMPLE-LIST-NAME(WS-SMP-IDX) DELIMITED BY SPACE
126460            " Score" DELIMITED BY SIZE
126470         INTO WS-CSV-LINE
126480         WITH POINTER WS-CSV-PTR.
126490 654-EXIT.
126500     EXIT.
126510
126600 656-WRITE-SEQ-ROW.
126700     MOVE SPACES TO WS-CSV-LINE.
126800     MOVE 1 TO WS-CSV-PTR.
126900     PERFORM 657-JOIN-SEQ-GROUPS THRU 657-EXIT.
127000     PERFORM 672-JOIN-SEQ-ACCESSIONS THRU 672-EXIT.
127100     STRING
127200         WS-CSV-GROUP-JOIN DELIMITED BY SPACE
127300         "," DELIMITED BY SIZE
127400         PQM-SEQUENCE OF WS-SEQ-MTX-ENTRY(WS-SQX-IDX)
127500             DELIMITED BY SPACE
127600         "," DELIMITED BY SIZE
127700         WS-CSV-ACCESSION-JOIN DELIMITED BY SPACE
127800         "," DELIMITED BY SIZE
127900         INTO WS-CSV-LINE
128000         WITH POINTER WS-CSV-PTR.
128100     IF PQM-UNIQUE-TO-GROUP OF WS-SEQ-MTX-ENTRY(WS-SQX-IDX)
128200         STRING "Y," DELIMITED BY SIZE
128300             INTO WS-CSV-LINE WITH POINTER WS-CSV-PTR
128400     ELSE
128500         STRING "N," DELIMITED BY SIZE
128600             INTO WS-CSV-LINE WITH POINTER WS-CSV-PTR.
128700     IF PQM-UNIQUE-TO-SAMPLE-DB OF WS-SEQ-MTX-ENTRY(WS-SQX-IDX)
128800         STRING "Y," DELIMITED BY SIZE
128900             INTO WS-CSV-LINE WITH POINTER WS-CSV-PTR
129000     ELSE
129100         STRING "N," DELIMITED BY SIZE
129200             INTO WS-CSV-LINE WITH POINTER WS-CSV-PTR.
129300     STRING
129400         PQM-DATASET-NAME OF WS-SEQ-MTX-ENTRY(WS-SQX-IDX)
129500             DELIMITED BY SPACE
129600         INTO WS-CSV-LINE WITH POINTER WS-CSV-PTR.
129700     PERFORM 665-APPEND-SEQ-SAMPLE-COLS THRU 665-EXIT.
129800     MOVE WS-CSV-LINE TO CSVSEQ-REC.
129900     WRITE CSVSEQ-REC.
130000     ADD 1 TO SEQUENCE-ROWS-WRITTEN.
130100 656-EXIT.
130200     EXIT.
130300
130400****** COLON-JOINS EVERY PROTEIN GROUP CARRIED ON THE CURRENT
130500****** BY-SEQUENCE ROW - A ROW WITH ONLY ONE GROUP IS RENDERED
130600****** PLAIN, WITH NO SEPARATOR AT ALL.
130700 657-JOIN-SEQ-GROUPS.
130800     MOVE SPACES TO WS-CSV-GROUP-JOIN.
130900     MOVE PQM-PROTEIN-GROUPS OF WS-SEQ-MTX-ENTRY(WS-SQX-IDX) (1)
131000         TO WS-CSV-GROUP-JOIN.
131100     IF PQM-GROUP-COUNT OF WS-SEQ-MTX-ENTRY(WS-SQX-IDX) > 1
131200         PERFORM 658-APPEND-ONE-SEQ-GROUP THRU 658-EXIT
131300             VARYING SQX-GRP-IDX FROM 2 BY 1
131400                 UNTIL SQX-GRP-IDX
131500                     > PQM-GROUP-COUNT OF WS-SEQ-MTX-ENTRY(WS-SQX-IDX).
131600 657-EXIT.
131700     EXIT.
131800
131900 658-APPEND-ONE-SEQ-GROUP.
132000     STRING WS-CSV-GROUP-JOIN DELIMITED BY SPACE
132100            ":" DELIMITED BY SIZE
132200            PQM-PROTEIN-GROUPS OF WS-SEQ-MTX-ENTRY(WS-SQX-IDX)
132300                (SQX-GRP-IDX) DELIMITED BY SPACE
132400         INTO WS-CSV-GROUP-JOIN.
132500 658-EXIT.
132600     EXIT.
132700
132800****** COLON-JOINS EVERY ACCESSION CARRIED ON THE BY-SEQUENCE ROW
132900****** AT WS-SQX-IDX - SAME RENDERING RULE AS 670-.
133000 672-JOIN-SEQ-ACCESSIONS.
133100     MOVE SPACES TO WS-CSV-ACCESSION-JOIN.
133200     IF PQM-ACCESSION-COUNT OF WS-SEQ-MTX-ENTRY(WS-SQX-IDX) > ZERO
133300         MOVE PQM-ACCESSIONS OF WS-SEQ-MTX-ENTRY(WS-SQX-IDX) (1)
133400             TO WS-CSV-ACCESSION-JOIN
133500         IF PQM-ACCESSION-COUNT OF WS-SEQ-MTX-ENTRY(WS-SQX-IDX) > 1
133600             PERFORM 673-APPEND-ONE-SEQ-ACC THRU 673-EXIT
133700                 VARYING SQX-ACC-IDX FROM 2 BY 1
133800                     UNTIL SQX-ACC-IDX >
133900                         PQM-ACCESSION-COUNT
134000                             OF WS-SEQ-MTX-ENTRY(WS-SQX-IDX).
134100 672-EXIT.
134200     EXIT.
134300
134400 673-APPEND-ONE-SEQ-ACC.
134500     STRING WS-CSV-ACCESSION-JOIN DELIMITED BY SPACE
134600            ":" DELIMITED BY SIZE
134700            PQM-ACCESSIONS OF WS-SEQ-MTX-ENTRY(WS-SQX-IDX)
134800                (SQX-ACC-IDX) DELIMITED BY SPACE
134900         INTO WS-CSV-ACCESSION-JOIN.
135000 673-EXIT.
135100     EXIT.
135200
135300******************************************************************
135400*    660- ONE PAIR OF COLUMNS (SPECTRUM COUNT, SCORE) PER SAMPLE  *
135500*         IN WS-SAMPLE-LIST ORDER, THEN THE ROW'S HORIZONTAL      *
135600*         TOTAL ACROSS EVERY SAMPLE'S SPECTRUM COUNT.             *
135700******************************************************************
135800 660-APPEND-GROUP-SAMPLE-COLS.
135900     MOVE ZERO TO WS-MTX-TOTAL-GROUPS.
136000     PERFORM 662-APPEND-ONE-GROUP-PAIR THRU 662-EXIT
136100         VARYING WS-SMP-IDX FROM 1 BY 1
136200             UNTIL WS-SMP-IDX > WS-SAMPLE-LIST-COUNT.
136300     MOVE WS-MTX-TOTAL-GROUPS TO WS-CSV-TOTAL-EDIT.
136400     STRING "," DELIMITED BY SIZE
136500            WS-CSV-TOTAL-EDIT DELIMITED BY SIZE
136600         INTO WS-CSV-LINE WITH POINTER WS-CSV-PTR.
136700 660-EXIT.
136800     EXIT.
136900
137000 662-APPEND-ONE-GROUP-PAIR.
137100     MOVE PQM-SAMPLE-COUNTS OF WS-GROUP-MTX-ENTRY(WS-GMX-IDX)
137200             (WS-SMP-IDX)
137300         TO WS-CSV-COUNT-EDIT.
137400     ADD PQM-SAMPLE-COUNTS OF WS-GROUP-MTX-ENTRY(WS-GMX-IDX)
137500             (WS-SMP-IDX)
137600         TO WS-MTX-TOTAL-GROUPS.
137700     IF PQM-SAMPLE-SCORES OF WS-GROUP-MTX-ENTRY(WS-GMX-IDX)
137800             (WS-SMP-IDX) = ZERO
137900         MOVE "0.0" TO WS-CSV-SCORE-TEXT
138000     ELSE
138100         MOVE PQM-SAMPLE-SCORES OF WS-GROUP-MTX-ENTRY(WS-GMX-IDX)
138200                 (WS-SMP-IDX)
138300             TO WS-CSV-SCORE-EDIT
138400         MOVE WS-CSV-SCORE-EDIT TO WS-CSV-SCORE-TEXT.
138500     STRING "," DELIMITED BY SIZE
138600            WS-CSV-COUNT-EDIT DELIMITED BY SIZE
138700            "," DELIMITED BY SIZE
138800            WS-CSV-SCORE-TEXT DELIMITED BY SPACE
138900         INTO WS-CSV-LINE WITH POINTER WS-CSV-PTR.
139000 662-EXIT.
139100     EXIT.
139200
139300 665-APPEND-SEQ-SAMPLE-COLS.
139400     MOVE ZERO TO WS-MTX-TOTAL-GROUPS.
139500     PERFORM 667-APPEND-ONE-SEQ-PAIR THRU 667-EXIT
139600         VARYING WS-SMP-IDX FROM 1 BY 1
139700             UNTIL WS-SMP-IDX > WS-SAMPLE-LIST-COUNT.
139800     MOVE WS-MTX-TOTAL-GROUPS TO WS-CSV-TOTAL-EDIT.
139900     STRING "," DELIMITED BY SIZE
140000            WS-CSV-TOTAL-EDIT DELIMITED BY SIZE
140100         INTO WS-CSV-LINE WITH POINTER WS-CSV-PTR.
140200 665-EXIT.
140300     EXIT.
140400
140500 667-APPEND-ONE-SEQ-PAIR.
140600     MOVE PQM-SAMPLE-COUNTS OF WS-SEQ-MTX-ENTRY(WS-SQX-IDX)
140700             (WS-SMP-IDX)
140800         TO WS-CSV-COUNT-EDIT.
140900     ADD PQM-SAMPLE-COUNTS OF WS-SEQ-MTX-ENTRY(WS-SQX-IDX)
141000             (WS-SMP-IDX)
141100         TO WS-MTX-TOTAL-GROUPS.
141200     IF PQM-SAMPLE-SCORES OF WS-SEQ-MTX-ENTRY(WS-SQX-IDX)
141300             (WS-SMP-IDX) = ZERO
141400         MOVE "0.0" TO WS-CSV-SCORE-TEXT
141500     ELSE
141600         MOVE PQM-SAMPLE-SCORES OF WS-SEQ-MTX-ENTRY(WS-SQX-IDX)
141700                 (WS-SMP-IDX)
141800             TO WS-CSV-SCORE-EDIT
141900         MOVE WS-CSV-SCORE-EDIT TO WS-CSV-SCORE-TEXT.
142000     STRING "," DELIMITED BY SIZE
142100            WS-CSV-COUNT-EDIT DELIMITED BY SIZE
142200            "," DELIMITED BY SIZE
142300            WS-CSV-SCORE-TEXT DELIMITED BY SPACE
142400         INTO WS-CSV-LINE WITH POINTER WS-CSV-PTR.
142500 667-EXIT.
142600     EXIT.
142700
142800******************************************************************
142900*    680- RESOLVE THIS DATASET'S TWO CATALOGED NAMES.  REQ-1945   *
143000*         REPLACED REQ-1818'S TWO DIGIT DD SUFFIX WITH THE        *
143100*         DATASET'S OWN NAME, PROBED FOR A COLLISION BY 682-/684- *
143200*         AND (n) SUFFIXED RATHER THAN EVER OVERWRITTEN.          *
143250******************************************************************
143260 680-RESOLVE-OUTPUT-NAME.
143270     MOVE "680-RESOLVE-OUTPUT-NAME" TO PARA-NAME.
143280     MOVE ZERO TO WS-OUTPUT-SUFFIX-NO.
143290     PERFORM 682-PROBE-GROUP-NAME THRU 682-EXIT.
143300     MOVE ZERO TO WS-OUTPUT-SUFFIX-NO.
143310     PERFORM 684-PROBE-SEQUENCE-NAME THRU 684-EXIT.
143320 680-EXIT.
143330     EXIT.
143340
143350******************************************************************
143360*    682- BUILD THE GROUP REPORT NAME AND TRIAL-OPEN IT INPUT.    *
143370*         FILE STATUS 35 (PATH NOT FOUND) MEANS THE NAME IS FREE; *
143380*         ANY OTHER STATUS MEANS A FILE IS ALREADY SITTING THERE  *
143390*         AND WE MUST BUMP THE (n) SUFFIX AND TRY AGAIN.          *
143400******************************************************************
143410 682-PROBE-GROUP-NAME.
143420     MOVE "682-PROBE-GROUP-NAME" TO PARA-NAME.
143430     IF WS-OUTPUT-SUFFIX-NO = ZERO
143440         STRING WS-OUTPUT-DIR-NAME DELIMITED BY SPACE
143450                "/" DELIMITED BY SIZE
143460                WS-PRIOR-DATASET-KEY DELIMITED BY SPACE
143465                "_Comparison_By_Sequence_ProteinGroup.csv"
143470                    DELIMITED BY SIZE
143480             INTO WS-GROUP-FILE-NAME
143490     ELSE
143500         MOVE WS-OUTPUT-SUFFIX-NO TO WS-OUTPUT-SUFFIX-EDIT
143510         STRING WS-OUTPUT-DIR-NAME DELIMITED BY SPACE
143520                "/" DELIMITED BY SIZE
143530                WS-PRIOR-DATASET-KEY DELIMITED BY SPACE
143535                "_Comparison_By_Sequence_ProteinGroup("
143540                    DELIMITED BY SIZE
143550                WS-OUTPUT-SUFFIX-EDIT DELIMITED BY SIZE
143560                ").csv" DELIMITED BY SIZE
143570             INTO WS-GROUP-FILE-NAME.
143580     OPEN INPUT CSVGRP.
143590     IF NOT GC-NO-SUCH-PATH
143600         CLOSE CSVGRP
143610         ADD 1 TO WS-OUTPUT-SUFFIX-NO
143620         GO TO 682-PROBE-GROUP-NAME.
143630 682-EXIT.
143640     EXIT.
143650
143660******************************************************************
143670*    684- SAME IDEA AS 682-, FOR THE BY-SEQUENCE REPORT NAME.     *
143680******************************************************************
143690 684-PROBE-SEQUENCE-NAME.
143700     MOVE "684-PROBE-SEQUENCE-NAME" TO PARA-NAME.
143710     IF WS-OUTPUT-SUFFIX-NO = ZERO
143720         STRING WS-OUTPUT-DIR-NAME DELIMITED BY SPACE
143730                "/" DELIMITED BY SIZE
143740                WS-PRIOR-DATASET-KEY DELIMITED BY SPACE
143750                "_Comparison_By_Sequence.csv" DELIMITED BY SIZE
143760             INTO WS-SEQ-FILE-NAME
143770     ELSE
143780         MOVE WS-OUTPUT-SUFFIX-NO TO WS-OUTPUT-SUFFIX-EDIT
143790         STRING WS-OUTPUT-DIR-NAME DELIMITED BY SPACE
143800                "/" DELIMITED BY SIZE
143810                WS-PRIOR-DATASET-KEY DELIMITED BY SPACE
143820                "_Comparison_By_Sequence(" DELIMITED BY SIZE
143830                WS-OUTPUT-SUFFIX-EDIT DELIMITED BY SIZE
143840                ").csv" DELIMITED BY SIZE
143850             INTO WS-SEQ-FILE-NAME.
143860     OPEN INPUT CSVSEQ.
143870     IF NOT SC-NO-SUCH-PATH
143880         CLOSE CSVSEQ
143890         ADD 1 TO WS-OUTPUT-SUFFIX-NO
143900         GO TO 684-PROBE-SEQUENCE-NAME.
143910 684-EXIT.
143920     EXIT.
143930
144500****** FLUSHES THE LAST DATASET OF THE RUN - 100-MAINLINE ONLY
144600****** CALLS 170-DATASET-BREAK WHEN A *NEW* DATASET STARTS, SO THE
144700****** FINAL DATASET'S OWN TWO REPORTS ARE STILL UNWRITTEN WHEN
144800****** THE SORTED FILE RUNS OUT.  THIS PARAGRAPH WRITES THEM
144900****** WITHOUT ALSO RE-RUNNING 170-'S NEW-DATASET BOOKKEEPING.
145000 900-CLEANUP.
145100     MOVE "900-CLEANUP" TO PARA-NAME.
145200     IF WS-NOT-FIRST-RECORD
145300         DISPLAY "** FINAL RECORDS THIS DATASET **" FINAL-RECS-ACCUM
145400         PERFORM 030-PRESCAN-SAMPLE-LIST THRU 030-EXIT
145500         PERFORM 500-BUILD-GROUP-MATRIX THRU 500-EXIT
145600         PERFORM 550-WRITE-GROUP-CSV THRU 550-EXIT
145700         PERFORM 600-BUILD-SEQUENCE-MATRIX THRU 600-EXIT
145800         PERFORM 650-WRITE-SEQUENCE-CSV THRU 650-EXIT.
145900     CLOSE WKSRTOUT, SYSOUT.
146000     DISPLAY "** SORTED RECORDS READ **" SORTED-RECS-READ.
146100     DISPLAY "** FINAL RECORDS WRITTEN **" FINAL-RECS-WRITTEN.
146200     DISPLAY "** GROUP ROWS WRITTEN (LAST DATASET) **"
146300             GROUP-ROWS-WRITTEN.
146400     DISPLAY "** SEQUENCE ROWS WRITTEN (LAST DATASET) **"
146500             SEQUENCE-ROWS-WRITTEN.
146600     DISPLAY "******** NORMAL END OF JOB PEPQCMTX ********".
146700 900-EXIT.
146800     EXIT.
