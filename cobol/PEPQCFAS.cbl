000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  PEPQCFAS.
000400 AUTHOR. D. ESCOBAR.
000500 INSTALLATION. PROTEOMICS CORE - DATA SYSTEMS.
000600 DATE-WRITTEN. 03/02/89.
000700 DATE-COMPILED. 03/02/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*                                                                *
001100*   CHANGE LOG                                                  *
001200*                                                                *
001300*   030289 DE  REQ-1206  ORIGINAL PROGRAM.  READS THE TWO LISTS  *
001400*                        OF FASTA DATABASE FILES RESOLVED BY     *
001500*                        PEPQCENT AND FLATTENS EVERY ">" ENTRY   *
001600*                        INTO ONE FLAT SEQUENCE RECORD.          *
001700*   051590 DE  REQ-1260  A FASTA FILE ENDING WITHOUT A BLANK     *
001800*                        LINE AFTER THE LAST SEQUENCE LINE WAS   *
001900*                        LOSING THE LAST PROTEIN - ADDED THE     *
002000*                        END-OF-FILE FLUSH IN 900-CLEANUP.       *
002100*   022791 RKP REQ-1388  RAISED THE SEQUENCE WORK AREA FROM 2000 *
002200*                        TO 4000 BYTES - SAME CHANGE AS THE ONE  *
002300*                        MADE TO BOYRSRCH FOR THE LONGER UNIPROT *
002400*                        ENTRIES THAT CAME IN WITH THE REFRESH.  *
002500*   081593 DE  REQ-1467  SKIP ENTRY LIST LINES PEPQCENT FLAGGED  *
002600*                        INVALID INSTEAD OF ATTEMPTING TO OPEN   *
002700*                        THEM.                                  *
002800*   061496 TN  REQ-1622  COMMENT REKEY AFTER THE COPYLIB MOVE TO *
002900*                        THE NEW LIBRARIAN.  NO LOGIC CHANGE.    *
003000*   112098 DE  Y2K-0041  YEAR 2000 READINESS REVIEW - PROGRAM    *
003100*                        CARRIES NO DATE FIELDS, NO YEAR LOGIC.  *
003200*                        NO CODE CHANGE REQUIRED, SIGNED OFF.    *
003300*   052999 DE  REQ-1702  A SEQUENCE LINE LONGER THAN THE REMAINING*
003400*                        ROOM IN THE 4000-BYTE WORK AREA IS NOW  *
003500*                        TRUNCATED WITH A WARNING INSTEAD OF     *
003600*                        ABENDING ON A STRING OVERFLOW.          *
003700*   081600 RKP REQ-1756  ADDED THE PER-ENTRY DIAG DISPLAY UNDER  *
003800*                        UPSI-0, SAME CONVENTION AS PEPQCENT, SO *
003900*                        OPERATIONS CAN TRACE WHICH LEAF FASTA   *
004000*                        FILE IS CURRENTLY OPEN WITHOUT A RECOMP.*
004100*                                                                *
004200******************************************************************
004300
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-390.
004700 OBJECT-COMPUTER. IBM-390.
004800 SPECIAL-NAMES.
004900     CLASS VALID-RESIDUE-LETTER IS "A" THRU "Z"
005000     UPSI-0 ON STATUS IS WS-DIAG-SWITCH-ON
005100            OFF STATUS IS WS-DIAG-SWITCH-OFF.
005200
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT SYSOUT
005600     ASSIGN TO UT-S-SYSOUT
005700       ORGANIZATION IS SEQUENTIAL.
005800
005900     SELECT WKPUBLST
006000     ASSIGN TO UT-S-WKPUBLS
006100       ORGANIZATION IS SEQUENTIAL
006200       FILE STATUS IS PLCODE.
006300
006400     SELECT WKREFLST
006500     ASSIGN TO UT-S-WKREFLS
006600       ORGANIZATION IS SEQUENTIAL
006700       FILE STATUS IS RLCODE.
006800
006900****** ASSIGN-TO IS RESET AT RUN TIME FROM WS-DYNAMIC-FILENAME
007000****** BEFORE EACH OPEN - ONE LEAF FASTA FILE AT A TIME
007100     SELECT FASTA-FILE
007200     ASSIGN TO WS-DYNAMIC-FILENAME
007300       ORGANIZATION IS SEQUENTIAL
007400       FILE STATUS IS FFCODE.
007500
007600     SELECT WKPUBSEQ
007700     ASSIGN TO UT-S-WKPUBSQ
007800       ORGANIZATION IS SEQUENTIAL
007900       FILE STATUS IS WPCODE.
008000
008100     SELECT WKREFSEQ
008200     ASSIGN TO UT-S-WKREFSQ
008300       ORGANIZATION IS SEQUENTIAL
008400       FILE STATUS IS WRCODE.
008500
008600 DATA DIVISION.
008700 FILE SECTION.
008800 FD  SYSOUT
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD
009100     RECORD CONTAINS 130 CHARACTERS
009200     BLOCK CONTAINS 0 RECORDS
009300     DATA RECORD IS SYSOUT-REC.
009400 01  SYSOUT-REC                     PIC X(130).
009500
009600 FD  WKPUBLST
009700     RECORDING MODE IS F
009800     LABEL RECORDS ARE STANDARD
009900     RECORD CONTAINS 299 CHARACTERS
010000     BLOCK CONTAINS 0 RECORDS
010100     DATA RECORD IS WKPUBLST-REC.
010200     COPY DBFILMAP REPLACING ==PQF-FILE-LIST-REC==
010300                          BY ==WKPUBLST-REC==.
010400
010500 FD  WKREFLST
010600     RECORDING MODE IS F
010700     LABEL RECORDS ARE STANDARD
010800     RECORD CONTAINS 299 CHARACTERS
010900     BLOCK CONTAINS 0 RECORDS
011000     DATA RECORD IS WKREFLST-REC.
011100     COPY DBFILMAP REPLACING ==PQF-FILE-LIST-REC==
011200                          BY ==WKREFLST-REC==.
011300
011400****** THE LEAF FASTA FILE ITSELF - HEADER LINES AND SEQUENCE
011500****** LINES BOTH COME THROUGH HERE, DISTINGUISHED BY COLUMN 1
011600 FD  FASTA-FILE
011700     RECORDING MODE IS V
011800     LABEL RECORDS ARE STANDARD
011900     DATA RECORD IS FASTA-FILE-REC.
012000 01  FASTA-FILE-REC                 PIC X(4000).
012100
012200 FD  WKPUBSEQ
012300     RECORDING MODE IS F
012400     LABEL RECORDS ARE STANDARD
012500     RECORD CONTAINS 4047 CHARACTERS
012600     BLOCK CONTAINS 0 RECORDS
012700     DATA RECORD IS WKPUBSEQ-REC.
012800     COPY PROTSEQ REPLACING ==PQS-PROTEIN-SEQ-REC==
012900                        BY ==WKPUBSEQ-REC==.
013000
013100 FD  WKREFSEQ
013200     RECORDING MODE IS F
013300     LABEL RECORDS ARE STANDARD
013400     RECORD CONTAINS 4047 CHARACTERS
013500     BLOCK CONTAINS 0 RECORDS
013600     DATA RECORD IS WKREFSEQ-REC.
013700     COPY PROTSEQ REPLACING ==PQS-PROTEIN-SEQ-REC==
013800                        BY ==WKREFSEQ-REC==.
013900
014000** QSAM FILE
014100 WORKING-STORAGE SECTION.
014200
014250 77  WS-DYNAMIC-FILENAME         PIC X(250).
014400
014500 01  FILE-STATUS-CODES.
014600     05  PLCODE                  PIC X(2).
014700         88 NO-MORE-PUB-LIST  VALUE "10".
014800     05  RLCODE                  PIC X(2).
014900         88 NO-MORE-REF-LIST  VALUE "10".
015000     05  FFCODE                  PIC X(2).
015100         88 NO-MORE-FASTA-LINES  VALUE "10".
015200     05  WPCODE                  PIC X(2).
015300     05  WRCODE                  PIC X(2).
015400
015500****** ONE ACCUMULATING PROTEIN - RESET EVERY TIME A ">" HEADER
015600****** LINE IS SEEN, FLUSHED TO THE OUTPUT FILE BEFORE RESETTING
015700 01  WS-FASTA-WORK-AREA.
015800     05  WS-FASTA-SEQUENCE       PIC X(4000).
015900     05  WS-FASTA-CHARS REDEFINES WS-FASTA-SEQUENCE
016000             OCCURS 4000 TIMES
016100             PIC X(01).
016200     05  WS-FASTA-LEN            PIC 9(4)    COMP.
016300     05  WS-FASTA-PENDING-SW     PIC X(01).
016400         88  FASTA-ENTRY-PENDING     VALUE "Y".
016500         88  FASTA-NO-ENTRY-PENDING  VALUE "N".
016600     05  WS-FASTA-MODE-SW        PIC X(01).
016700         88  FASTA-MODE-PUBLIC       VALUE "P".
016800         88  FASTA-MODE-REFERENCE    VALUE "R".
016900
017000 01  WS-LINE-WORK-AREA.
017100     05  WS-LINE-TEXT            PIC X(4000).
017200     05  WS-LINE-CHARS REDEFINES WS-LINE-TEXT
017300             OCCURS 4000 TIMES
017400             PIC X(01).
017500     05  WS-LINE-LEN             PIC 9(4)    COMP.
017600
017700****** TRACE-DISPLAY VIEW ONLY - WS-ENTRY-ID-DISP LETS THE DIAG
017800****** DISPLAY BELOW SHOW THE PACKED FILE INDEX AS ZONED DIGITS
017900 01  WS-CURRENT-ENTRY-ID.
018000     05  WS-CURRENT-DATASET-KEY  PIC X(30).
018100     05  WS-CURRENT-FILE-INDEX   PIC 9(4)    COMP-3.
018200 01  WS-ENTRY-ID-DISP REDEFINES WS-CURRENT-ENTRY-ID.
018300     05  WS-ENTRY-ID-DISP-KEY    PIC X(30).
018400     05  WS-ENTRY-ID-DISP-IDX    PIC X(02).
018500
018600 01  COUNTERS-AND-ACCUMULATORS.
018700     05  PUB-FILES-OPENED        PIC S9(5)   COMP.
018800     05  PUB-PROTEINS-WRITTEN    PIC S9(7)   COMP.
018900     05  REF-FILES-OPENED        PIC S9(5)   COMP.
019000     05  REF-PROTEINS-WRITTEN    PIC S9(7)   COMP.
019100     05  WS-TRUNCATION-WARNINGS  PIC S9(5)   COMP.
019150     05  FILLER                  PIC X(04)   VALUE SPACES.
019160
019170 77  WS-SUB                      PIC 9(4)    COMP.
019300
019400 COPY ABENDREC.
019500
019600 PROCEDURE DIVISION.
019700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
019800     PERFORM 100-MAINLINE THRU 100-EXIT.
019900     PERFORM 900-CLEANUP THRU 900-EXIT.
020000     MOVE ZERO TO RETURN-CODE.
020100     GOBACK.
020200
020300 000-HOUSEKEEPING.
020400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
020500     DISPLAY "******** BEGIN JOB PEPQCFAS ********".
020600     OPEN INPUT  WKPUBLST, WKREFLST.
020700     OPEN OUTPUT WKPUBSEQ, WKREFSEQ, SYSOUT.
020800     INITIALIZE COUNTERS-AND-ACCUMULATORS.
020900 000-EXIT.
021000     EXIT.
021100
021200 100-MAINLINE.
021300     MOVE "100-MAINLINE" TO PARA-NAME.
021400     PERFORM 200-LOAD-PUBLIC-FASTA THRU 200-EXIT.
021500     PERFORM 400-LOAD-REFERENCE-FASTA THRU 400-EXIT.
021600 100-EXIT.
021700     EXIT.
021800
021900******************************************************************
022000*   200- LOAD EVERY FASTA FILE NAMED ON WKPUBLST                *
022100******************************************************************
022200 200-LOAD-PUBLIC-FASTA.
022300     MOVE "200-LOAD-PUBLIC-FASTA" TO PARA-NAME.
022400     READ WKPUBLST
022500         AT END SET NO-MORE-PUB-LIST TO TRUE
022600     END-READ.
022700     PERFORM 210-PROCESS-ONE-PUB-ENTRY THRU 210-EXIT
022800         UNTIL NO-MORE-PUB-LIST.
022900 200-EXIT.
023000     EXIT.
023100
023200 210-PROCESS-ONE-PUB-ENTRY.
023300     IF PQF-FILE-IS-VALID OF WKPUBLST-REC
023400         MOVE PQF-DATASET-KEY OF WKPUBLST-REC
023500             TO WS-CURRENT-DATASET-KEY
023600         MOVE PQF-FILE-INDEX OF WKPUBLST-REC
023700             TO WS-CURRENT-FILE-INDEX
023800         MOVE PQF-FILE-PATH OF WKPUBLST-REC
023900             TO WS-DYNAMIC-FILENAME
024000         ADD 1 TO PUB-FILES-OPENED
024100         IF WS-DIAG-SWITCH-ON
024200             DISPLAY "PUB FASTA KEY=" WS-CURRENT-DATASET-KEY
024300                     " IDX=" WS-CURRENT-FILE-INDEX
024400         END-IF
024500         SET FASTA-MODE-PUBLIC TO TRUE
024600         SET FASTA-NO-ENTRY-PENDING TO TRUE
024700         MOVE ZERO TO WS-FASTA-LEN
024800         OPEN INPUT FASTA-FILE
024900         READ FASTA-FILE INTO WS-LINE-TEXT
025000             AT END SET NO-MORE-FASTA-LINES TO TRUE
025100         END-READ
025200         PERFORM 220-PARSE-FASTA-RECORD THRU 220-EXIT
025300             UNTIL NO-MORE-FASTA-LINES
025400         PERFORM 240-FLUSH-PENDING-PUBLIC THRU 240-EXIT
025500         CLOSE FASTA-FILE
025600     END-IF.
025700     READ WKPUBLST
025800         AT END SET NO-MORE-PUB-LIST TO TRUE
025900     END-READ.
026000 210-EXIT.
026100     EXIT.
026200
026300 240-FLUSH-PENDING-PUBLIC.
026400     IF FASTA-ENTRY-PENDING AND WS-FASTA-LEN > 0
026500         INITIALIZE WKPUBSEQ-REC
026600         MOVE WS-CURRENT-DATASET-KEY TO
026700             PQS-DATASET-KEY OF WKPUBSEQ-REC
026800         MOVE WS-CURRENT-FILE-INDEX TO
026900             PQS-FILE-INDEX OF WKPUBSEQ-REC
027000         MOVE WS-FASTA-LEN TO
027100             PQS-SEQUENCE-LEN OF WKPUBSEQ-REC
027200         MOVE WS-FASTA-SEQUENCE TO
027300             PQS-SEQUENCE OF WKPUBSEQ-REC
027400         WRITE WKPUBSEQ-REC
027500         ADD 1 TO PUB-PROTEINS-WRITTEN
027600     END-IF.
027700     MOVE ZERO TO WS-FASTA-LEN.
027800     MOVE SPACES TO WS-FASTA-SEQUENCE.
027900     SET FASTA-NO-ENTRY-PENDING TO TRUE.
028000 240-EXIT.
028100     EXIT.
028200
028300******************************************************************
028400*   400- LOAD EVERY FASTA FILE NAMED ON WKREFLST                *
028500******************************************************************
028600 400-LOAD-REFERENCE-FASTA.
028700     MOVE "400-LOAD-REFERENCE-FASTA" TO PARA-NAME.
028800     READ WKREFLST
028900         AT END SET NO-MORE-REF-LIST TO TRUE
029000     END-READ.
029100     PERFORM 410-PROCESS-ONE-REF-ENTRY THRU 410-EXIT
029200         UNTIL NO-MORE-REF-LIST.
029300 400-EXIT.
029400     EXIT.
029500
029600 410-PROCESS-ONE-REF-ENTRY.
029700     IF PQF-FILE-IS-VALID OF WKREFLST-REC
029800         MOVE PQF-DATASET-KEY OF WKREFLST-REC
029900             TO WS-CURRENT-DATASET-KEY
030000         MOVE PQF-FILE-INDEX OF WKREFLST-REC
030100             TO WS-CURRENT-FILE-INDEX
030200         MOVE PQF-FILE-PATH OF WKREFLST-REC
030300             TO WS-DYNAMIC-FILENAME
030400         ADD 1 TO REF-FILES-OPENED
030500         IF WS-DIAG-SWITCH-ON
030600             DISPLAY "REF FASTA KEY=" WS-CURRENT-DATASET-KEY
030700                     " IDX=" WS-CURRENT-FILE-INDEX
030800         END-IF
030900         SET FASTA-MODE-REFERENCE TO TRUE
031000         SET FASTA-NO-ENTRY-PENDING TO TRUE
031100         MOVE ZERO TO WS-FASTA-LEN
031200         OPEN INPUT FASTA-FILE
031300         READ FASTA-FILE INTO WS-LINE-TEXT
031400             AT END SET NO-MORE-FASTA-LINES TO TRUE
031500         END-READ
031600         PERFORM 220-PARSE-FASTA-RECORD THRU 220-EXIT
031700             UNTIL NO-MORE-FASTA-LINES
031800         PERFORM 440-FLUSH-PENDING-REFERENCE THRU 440-EXIT
031900         CLOSE FASTA-FILE
032000     END-IF.
032100     READ WKREFLST
032200         AT END SET NO-MORE-REF-LIST TO TRUE
032300     END-READ.
032400 410-EXIT.
032500     EXIT.
032600
032700 440-FLUSH-PENDING-REFERENCE.
032800     IF FASTA-ENTRY-PENDING AND WS-FASTA-LEN > 0
032900         INITIALIZE WKREFSEQ-REC
033000         MOVE WS-CURRENT-DATASET-KEY TO
033100             PQS-DATASET-KEY OF WKREFSEQ-REC
033200         MOVE WS-CURRENT-FILE-INDEX TO
033300             PQS-FILE-INDEX OF WKREFSEQ-REC
033400         MOVE WS-FASTA-LEN TO
033500             PQS-SEQUENCE-LEN OF WKREFSEQ-REC
033600         MOVE WS-FASTA-SEQUENCE TO
033700             PQS-SEQUENCE OF WKREFSEQ-REC
033800         WRITE WKREFSEQ-REC
033900         ADD 1 TO REF-PROTEINS-WRITTEN
034000     END-IF.
034100     MOVE ZERO TO WS-FASTA-LEN.
034200     MOVE SPACES TO WS-FASTA-SEQUENCE.
034300     SET FASTA-NO-ENTRY-PENDING TO TRUE.
034400 440-EXIT.
034500     EXIT.
034600
034700******************************************************************
034800*   220- READ ONE LINE OF THE CURRENTLY OPEN FASTA FILE AND     *
034900*        EITHER START A NEW PROTEIN (">" HEADER) OR APPEND THE  *
035000*        LINE TO THE SEQUENCE CURRENTLY BEING ACCUMULATED.      *
035100*        THE CALLER FLUSHES THE LAST PENDING PROTEIN AFTER      *
035200*        THIS PARAGRAPH HITS END OF FILE (REQ-1260).            *
035300******************************************************************
035400 220-PARSE-FASTA-RECORD.
035500     IF WS-LINE-TEXT(1:1) = ">"
035600         PERFORM 225-START-NEW-PROTEIN THRU 225-EXIT
035700     ELSE
035800         PERFORM 230-APPEND-SEQUENCE-LINE THRU 230-EXIT
035900     END-IF.
036000     READ FASTA-FILE INTO WS-LINE-TEXT
036100         AT END SET NO-MORE-FASTA-LINES TO TRUE
036200     END-READ.
036300 220-EXIT.
036400     EXIT.
036500
036600 225-START-NEW-PROTEIN.
036700     IF FASTA-ENTRY-PENDING
036800         IF FASTA-MODE-PUBLIC
036900             PERFORM 240-FLUSH-PENDING-PUBLIC THRU 240-EXIT
037000         ELSE
037100             PERFORM 440-FLUSH-PENDING-REFERENCE THRU 440-EXIT
037200         END-IF
037300     END-IF.
037400     MOVE ZERO TO WS-FASTA-LEN.
037500     MOVE SPACES TO WS-FASTA-SEQUENCE.
037600     SET FASTA-ENTRY-PENDING TO TRUE.
037700 225-EXIT.
037800     EXIT.
037900
038000 230-APPEND-SEQUENCE-LINE.
038100     PERFORM 805-COMPUTE-LINE-LENGTH THRU 805-EXIT.
038200     SET FASTA-ENTRY-PENDING TO TRUE.
038300     IF WS-LINE-LEN > 0
038400         IF WS-FASTA-LEN + WS-LINE-LEN > 4000
038500             ADD 1 TO WS-TRUNCATION-WARNINGS
038600             DISPLAY "** WARNING - SEQUENCE TRUNCATED AT 4000 **"
038700         ELSE
038800             PERFORM 235-COPY-LINE-CHARS THRU 235-EXIT
038900         END-IF
039000     END-IF.
039100 230-EXIT.
039200     EXIT.
039300
039400 235-COPY-LINE-CHARS.
039500     PERFORM 237-COPY-ONE-CHAR THRU 237-EXIT
039600         VARYING WS-SUB FROM 1 BY 1
039700             UNTIL WS-SUB > WS-LINE-LEN.
039800 235-EXIT.
039900     EXIT.
040000
040100 237-COPY-ONE-CHAR.
040200     ADD 1 TO WS-FASTA-LEN.
040300     MOVE WS-LINE-CHARS(WS-SUB) TO WS-FASTA-CHARS(WS-FASTA-LEN).
040400 237-EXIT.
040500     EXIT.
040600
040700 805-COMPUTE-LINE-LENGTH.
040800****** FIND THE LAST NON-SPACE POSITION IN WS-LINE-TEXT - NO
040900****** INTRINSIC FUNCTION, COUNT BACKWARD FROM THE END
041000     MOVE 4000 TO WS-LINE-LEN.
041100     PERFORM 806-BACK-UP-ONE THRU 806-EXIT
041200         UNTIL WS-LINE-CHARS(WS-LINE-LEN) NOT = SPACE
041300            OR WS-LINE-LEN = 1.
041400     IF WS-LINE-CHARS(WS-LINE-LEN) = SPACE
041500         MOVE ZERO TO WS-LINE-LEN.
041600 805-EXIT.
041700     EXIT.
041800
041900 806-BACK-UP-ONE.
042000     SUBTRACT 1 FROM WS-LINE-LEN.
042100 806-EXIT.
042200     EXIT.
042300
042400 900-CLEANUP.
042500     MOVE "900-CLEANUP" TO PARA-NAME.
042600     CLOSE WKPUBLST, WKREFLST, WKPUBSEQ, WKREFSEQ, SYSOUT.
042700     DISPLAY "** PUBLIC FASTA FILES OPENED    **" PUB-FILES-OPENED.
042800     DISPLAY "** PUBLIC PROTEINS WRITTEN      **"
042900             PUB-PROTEINS-WRITTEN.
043000     DISPLAY "** REFERENCE FASTA FILES OPENED **" REF-FILES-OPENED.
043100     DISPLAY "** REFERENCE PROTEINS WRITTEN   **"
043200             REF-PROTEINS-WRITTEN.
043300     DISPLAY "** TRUNCATION WARNINGS          **"
043400             WS-TRUNCATION-WARNINGS.
043500     DISPLAY "******** NORMAL END OF JOB PEPQCFAS ********".
043600 900-EXIT.
043700     EXIT.
