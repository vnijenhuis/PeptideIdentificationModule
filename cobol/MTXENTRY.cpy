000100      ******************************************************************
000200      *                                                                *
000300      *   MEMBER  : MTXENTRY                                          *
000400      *   PURPOSE : ONE ROW OF AN OUTPUT COMPARISON MATRIX, BUILT AND *
000500      *             WRITTEN BY PEPQCMTX.  THE SAME LAYOUT SERVES BOTH *
000600      *             THE BY-PROTEIN-GROUP MATRIX (PROTEIN-GROUP-COUNT  *
000700      *             ALWAYS 1) AND THE BY-SEQUENCE MATRIX (MAY CARRY   *
000800      *             SEVERAL GROUPS) - SEE PEPQCMTX 500- AND 600-      *
000900      *             PARAGRAPHS.                                       *
001000      *                                                                *
001100      *   THE SAMPLE-INDEXED TABLES (PQM-SAMPLE-COUNTS/PQM-SAMPLE-    *
001200      *   SCORES) ARE SIZED BY PQM-SAMPLE-SIZE, WHICH PEPQCMTX SETS   *
001300      *   ONCE AT HOUSEKEEPING TIME TO THE WIDEST DATASET'S SAMPLE    *
001400      *   COUNT FOR THE CURRENT RUN - EVERY MATRIX ROW IN A GIVEN RUN *
001500      *   USES THE SAME WIDTH SO THE CSV REPORTS LINE UP COLUMN FOR   *
001600      *   COLUMN ACROSS DATASETS.                                     *
001700      *                                                                *
001800      ******************************************************************
001900       01  PQ-MATRIX-REC.
002000           05  PQM-SAMPLE-SIZE         PIC 9(3)    COMP-3.
002100      *         MUST BE MOVED IN BEFORE ANY OCCURS DEPENDING ON TABLE
002200      *         BELOW IS TOUCHED - SEE PEPQCMTX 000-HOUSEKEEPING.
002300
002400           05  PQM-SEQUENCE            PIC X(80).
002500           05  PQM-DATASET-NAME        PIC X(30).
002600
002700           05  PQM-GROUP-COUNT         PIC 9(3)    COMP-3.
002800           05  PQM-PROTEIN-GROUPS OCCURS 1 TO 50 TIMES
002900                   DEPENDING ON PQM-GROUP-COUNT
003000                   INDEXED BY PQM-GRP-IDX
003100                   PIC X(20).
003200
003300           05  PQM-ACCESSION-COUNT     PIC 9(3)    COMP-3.
003400           05  PQM-ACCESSIONS OCCURS 1 TO 100 TIMES
003500                   DEPENDING ON PQM-ACCESSION-COUNT
003600                   INDEXED BY PQM-ACC-IDX
003700                   ASCENDING KEY IS PQM-ACCESSIONS
003800                   PIC X(40).
003900      *         KEPT IN ASCENDING ORDER BY THE BUILD PARAGRAPHS
004000      *         THEMSELVES (A MERGE-INSERT, NOT A SORT VERB) -
004100      *         THE ASCENDING KEY CLAUSE DOCUMENTS THE INVARIANT AND
004200      *         LETS 550-/650- USE SEARCH ALL WHEN TESTING FOR AN
004300      *         ACCESSION ALREADY PRESENT.
004400
004500           05  PQM-UNIQUE-TO-GROUP-SW  PIC X(01).
004600               88  PQM-UNIQUE-TO-GROUP        VALUE "Y".
004700               88  PQM-NOT-UNIQUE-TO-GROUP    VALUE "N".
004800           05  PQM-UNIQUE-TO-DB-SW     PIC X(01).
004900               88  PQM-UNIQUE-TO-SAMPLE-DB    VALUE "Y".
005000               88  PQM-NOT-UNIQUE-TO-SAMPLE-DB VALUE "N".
005100
005200           05  PQM-MASS                PIC X(20).
005300           05  PQM-MASS-NUMERIC REDEFINES PQM-MASS
005400                                       PIC 9(14)V9(6).
005500           05  PQM-LENGTH              PIC 9(3)    COMP-3.
005600
005700           05  PQM-SAMPLE-COUNTS OCCURS 1 TO 200 TIMES
005800                   DEPENDING ON PQM-SAMPLE-SIZE
005900                   INDEXED BY PQM-SMP-CNT-IDX
006000                   PIC 9(6)    COMP-3.
006100      *         PER-SAMPLE SPECTRUM/PSM COUNT, SUBSCRIPTED BY
006200      *         SAMPLE-INDEX + 1 (COBOL TABLES ARE 1-BASED, THE
006300      *         SOURCE SAMPLE-INDEX IS 0-BASED - SEE 500-/600-).
006400           05  PQM-SAMPLE-SCORES OCCURS 1 TO 200 TIMES
006500                   DEPENDING ON PQM-SAMPLE-SIZE
006600                   INDEXED BY PQM-SMP-SCR-IDX
006700                   PIC 9(3)V9(2) COMP-3.
006800      *         PER-SAMPLE BEST (MAXIMUM) SCORE, SAME SUBSCRIPTING.
006900
007000           05  PQM-ROW-TOTAL-SPECTRA   PIC 9(8)    COMP-3.
007100      *         SUM OF EVERY PQM-SAMPLE-COUNTS ENTRY FOR THE ROW -
007200      *         COMPUTED JUST BEFORE THE ROW IS WRITTEN, NOT CARRIED
007300      *         FORWARD FROM ANY INPUT FIELD.
007400
007500           05  FILLER                  PIC X(30).
007600
007700      ******************************************************************
007800      *    FIELD USAGE NOTES                                          *
007900      ******************************************************************
008000      *
008100      *   A ROW WITH PQM-GROUP-COUNT OF 1 IS A BY-PROTEIN-GROUP ROW;
008200      *   A ROW MAY CARRY MORE THAN ONE GROUP ONLY IN THE BY-SEQUENCE
008300      *   MATRIX, WHERE PQM-PROTEIN-GROUPS HOLDS EVERY GROUP THE
008400      *   SEQUENCE WAS EVER SEEN UNDER FOR THE DATASET.
008500      *
008600      *   MOD REQ-1514 (SEE PEPQCMTX CHANGE LOG) ADDED PQM-SAMPLE-SIZE
008700      *   AS THE VERY FIRST FIELD IN THE RECORD SO THE OCCURS
008800      *   DEPENDING ON CLAUSES BELOW RESOLVE CORRECTLY REGARDLESS OF
008900      *   WHICH COPY OF THIS MEMBER A GIVEN COMPILE PICKS UP - DO NOT
009000      *   MOVE IT FURTHER DOWN IN THE RECORD.
009100      *
009200      ******************************************************************
