000100      ******************************************************************
000200      *                                                                *
000300      *   MEMBER  : ABENDREC                                          *
000400      *   PURPOSE : COMMON ABEND SIGNALLING BLOCK - INCLUDED BY EVERY  *
000500      *             PEPQC-FAMILY MAIN PROGRAM.  WHEN A PROGRAM DETECTS *
000600      *             AN UNRECOVERABLE CONDITION IT MOVES THE OFFENDING  *
000700      *             PARAGRAPH NAME AND A SHORT REASON INTO THIS BLOCK, *
000800      *             WRITES IT TO SYSOUT, THEN FORCES A SYSTEM ABEND BY *
000900      *             DIVIDING BY ZERO SO THE STEP CONDITION CODE SHOWS  *
001000      *             UP IN THE JOB LOG FOR THE OPERATOR.                *
001100      *                                                                *
001200      *   THIS MEMBER LIVES IN THE SHOP COPYLIB, NOT IN ANY ONE        *
001300      *   PROGRAM'S SOURCE - DO NOT HAND-KEY IT INTO A PROGRAM.        *
001400      *                                                                *
001500      ******************************************************************
001600       01  ABEND-REC.
001700           05  PARA-NAME               PIC X(30).
001800           05  ABEND-REASON            PIC X(60).
001900           05  EXPECTED-VAL            PIC X(20).
002000           05  ACTUAL-VAL              PIC X(20).
002100           05  FILLER                  PIC X(20).
002200
002300       01  ABEND-WORK-VALUES.
002400           05  ZERO-VAL                PIC 9       VALUE 0.
002500           05  ONE-VAL                 PIC 9       VALUE 1.
002600           05  FILLER                  PIC X(10)   VALUE SPACES.
