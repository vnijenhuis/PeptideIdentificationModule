000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  PEPQCPUB.
000400 AUTHOR. K. VANCE.
000500 INSTALLATION. PROTEOMICS CORE - DATA SYSTEMS.
000600 DATE-WRITTEN. 04/12/89.
000700 DATE-COMPILED. 04/12/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*                                                                *
001100*   CHANGE LOG                                                  *
001200*                                                                *
001300*   041289 KV  REQ-1315  ORIGINAL PROGRAM.  LOADS THE COMBINED   *
001400*                        PUBLIC PROTEIN DATABASE INTO MEMORY AND *
001500*                        DROPS ANY WORKING-RECORD PEPTIDE THAT   *
001600*                        SHOWS UP AS A SUBSTRING OF SOME PUBLIC  *
001700*                        PROTEIN - THOSE ARE ALREADY EXPLAINED   *
001800*                        BY KNOWN PUBLIC SEQUENCE AND ARE OF NO  *
001900*                        FURTHER INTEREST TO THE QC REVIEW.      *
002000*   091589 KV  REQ-1340  PUBLIC TABLE RAISED FROM 1000 TO 2000   *
002100*                        ENTRIES - TWO DATASETS' WORTH OF LEAF   *
002200*                        FASTA FILES NOW ROUTINELY EXCEED 1000   *
002300*                        DISTINCT PROTEINS COMBINED.             *
002400*   030590 DE  REQ-1402  STOP THE PUBLIC-TABLE SCAN AS SOON AS   *
002500*                        ONE MATCH IS FOUND INSTEAD OF SCANNING  *
002600*                        THE REST OF THE TABLE - NO NEED, THE    *
002700*                        RECORD IS DROPPED EITHER WAY.           *
002800*   112591 KV  REQ-1513  DIAGNOSTIC COUNTS NOW PRINTED PER       *
002900*                        DATASET/SAMPLE CONTROL BREAK INSTEAD OF *
003000*                        ONLY AT END OF JOB.                     *
003100*   061496 TN  REQ-1622  COMMENT REKEY AFTER THE COPYLIB MOVE TO *
003200*                        THE NEW LIBRARIAN.  NO LOGIC CHANGE.    *
003300*   112098 KV  Y2K-0041  YEAR 2000 READINESS REVIEW - PROGRAM    *
003400*                        CARRIES NO DATE FIELDS, NO YEAR LOGIC.  *
003500*                        NO CODE CHANGE REQUIRED, SIGNED OFF.    *
003600*   042500 DE  REQ-1735  ADDED THE UPSI-0 PER-RECORD DIAG        *
003700*                        DISPLAY, SAME CONVENTION AS PEPQCLOD.   *
003800*                                                                *
003900******************************************************************
004000
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-390.
004400 OBJECT-COMPUTER. IBM-390.
004500 SPECIAL-NAMES.
004600     UPSI-0 ON STATUS IS WS-DIAG-SWITCH-ON
004700            OFF STATUS IS WS-DIAG-SWITCH-OFF.
004800
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT SYSOUT
005200     ASSIGN TO UT-S-SYSOUT
005300       ORGANIZATION IS SEQUENTIAL.
005400
005500     SELECT WKPUBSEQ
005600     ASSIGN TO UT-S-WKPUBSQ
005700       ORGANIZATION IS SEQUENTIAL
005800       FILE STATUS IS PSCODE.
005900
006000     SELECT WKPPWORK
006100     ASSIGN TO UT-S-WKPPWRK
006200       ORGANIZATION IS SEQUENTIAL
006300       FILE STATUS IS WPCODE.
006400
006500     SELECT WKPUBSRV
006600     ASSIGN TO UT-S-WKPUBSV
006700       ORGANIZATION IS SEQUENTIAL
006800       FILE STATUS IS SVCODE.
006900
007000 DATA DIVISION.
007100 FILE SECTION.
007200 FD  SYSOUT
007300     RECORDING MODE IS F
007400     LABEL RECORDS ARE STANDARD
007500     RECORD CONTAINS 130 CHARACTERS
007600     BLOCK CONTAINS 0 RECORDS
007700     DATA RECORD IS SYSOUT-REC.
007800 01  SYSOUT-REC                     PIC X(130).
007900
008000****** THE COMBINED PUBLIC DATABASE - EVERY LEAF FASTA PROTEIN
008100****** PEPQCFAS FLATTENED OUT OF EVERY ENTRY ON THE PUBLIC LIST,
008200****** ALL RUN TOGETHER AS ONE POOL - THE DATASET KEY CARRIED ON
008300****** EACH RECORD IS NOT USED FOR SELECTION HERE
008400 FD  WKPUBSEQ
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD
008700     RECORD CONTAINS 4047 CHARACTERS
008800     BLOCK CONTAINS 0 RECORDS
008900     DATA RECORD IS WKPUBSEQ-REC.
009000     COPY PROTSEQ REPLACING ==PQS-PROTEIN-SEQ-REC==
009100                        BY ==WKPUBSEQ-REC==.
009200
009300 FD  WKPPWORK
009400     RECORDING MODE IS V
009500     LABEL RECORDS ARE STANDARD
009600     DATA RECORD IS WKPPWORK-REC.
009700     COPY PEPWKREC REPLACING ==PQ-WORK-REC== BY ==WKPPWORK-REC==.
009800
009900 FD  WKPUBSRV
010000     RECORDING MODE IS V
010100     LABEL RECORDS ARE STANDARD
010200     DATA RECORD IS WKPUBSRV-REC.
010300     COPY PEPWKREC REPLACING ==PQ-WORK-REC== BY ==WKPUBSRV-REC==.
010400
010500** QSAM FILE
010600 WORKING-STORAGE SECTION.
010700
010800 01  FILE-STATUS-CODES.
010900     05  PSCODE                  PIC X(2).
011000         88  PS-CODE-READ            VALUE SPACES.
011100         88  PS-NO-MORE-PUBLIC       VALUE "10".
011200     05  WPCODE                  PIC X(2).
011300         88  WP-CODE-READ            VALUE SPACES.
011400         88  WP-NO-MORE-WORK         VALUE "10".
011500     05  SVCODE                  PIC X(2).
011600         88  SV-CODE-WRITE           VALUE SPACES.
011700     05  FILLER                  PIC X(10)   VALUE SPACES.
011800
011900****** IN-MEMORY COPY OF THE COMBINED PUBLIC DATABASE - ONE ENTRY
012000****** PER DISTINCT PROTEIN SEQUENCE, BUILT ONCE AT HOUSEKEEPING
012100****** AND HELD FOR THE WHOLE RUN.  REQ-1340 RAISED THIS TO 2000.
012200 01  WS-PUBLIC-TABLE-CONTROL.
012300     05  WS-PUBLIC-TABLE-COUNT   PIC 9(4)    COMP.
012400     05  FILLER                  PIC X(10)   VALUE SPACES.
012500
012600 01  WS-PUBLIC-TABLE.
012700     05  WS-PUBLIC-ENTRY OCCURS 1 TO 2000 TIMES
012800             DEPENDING ON WS-PUBLIC-TABLE-COUNT
012900             INDEXED BY WS-PUB-IDX.
013000         10  WS-PUB-SEQUENCE      PIC X(4000).
013100         10  WS-PUB-SEQ-CHARS REDEFINES WS-PUB-SEQUENCE
013200                 OCCURS 4000 TIMES
013300                 PIC X(01).
013400         10  WS-PUB-SEQUENCE-LEN  PIC 9(4)    COMP.
013500
013600****** LOCAL CALL AREA FOR BOYRSRCH - SAME LAYOUT AS ITS OWN
013700****** LINKAGE SECTION
013800 01  BOYR-SEARCH-REC.
013900     05  BOYR-PROTEIN-SEQ        PIC X(4000).
014000     05  BOYR-PROTEIN-CHARS REDEFINES BOYR-PROTEIN-SEQ
014100             OCCURS 4000 TIMES
014200             PIC X(01).
014300     05  BOYR-PROTEIN-LEN        PIC 9(4)    COMP.
014400     05  BOYR-PEPTIDE-SEQ        PIC X(80).
014500     05  BOYR-PEPTIDE-CHARS REDEFINES BOYR-PEPTIDE-SEQ
014600             OCCURS 80 TIMES
014700             PIC X(01).
014800     05  BOYR-PEPTIDE-LEN        PIC 9(3)    COMP.
014900     05  BOYR-MATCH-SW           PIC X(01).
015000         88  BOYR-MATCH-FOUND        VALUE "Y".
015100         88  BOYR-NO-MATCH            VALUE "N".
015200     05  FILLER                  PIC X(10)   VALUE SPACES.
015300
015400 77  BOYR-RETURN-CODE            PIC S9(4)   COMP.
015500
015600 01  WS-MATCH-INDICATORS.
015700     05  WS-PUBLIC-MATCH-SW      PIC X(01).
015800         88  WS-PUBLIC-MATCH-FOUND    VALUE "Y".
015900         88  WS-PUBLIC-NO-MATCH       VALUE "N".
016000     05  FILLER                  PIC X(09)   VALUE SPACES.
016100
016200 01  WS-CONTROL-BREAK-FIELDS.
016300     05  WS-PRIOR-DATASET-KEY    PIC X(30)   VALUE SPACES.
016400     05  WS-PRIOR-SAMPLE-INDEX   PIC 9(4)    COMP-3 VALUE ZERO.
016500     05  FILLER                  PIC X(10)   VALUE SPACES.
016600
016700 01  COUNTERS-AND-ACCUMULATORS.
016800     05  WORK-RECS-READ          PIC S9(7)   COMP.
016900     05  WORK-RECS-DROPPED       PIC S9(7)   COMP.
017000     05  SURVIVOR-RECS-WRITTEN   PIC S9(7)   COMP.
017100     05  SAMPLE-SURVIVOR-COUNT   PIC S9(7)   COMP.
017200     05  FILLER                  PIC X(10)   VALUE SPACES.
017300
017400 COPY ABENDREC.
017500
017600 PROCEDURE DIVISION.
017700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
017800     PERFORM 050-LOAD-PUBLIC-TABLE THRU 050-EXIT
017900         UNTIL PS-NO-MORE-PUBLIC.
018000     PERFORM 100-MAINLINE THRU 100-EXIT
018100         UNTIL WP-NO-MORE-WORK.
018200     PERFORM 900-CLEANUP THRU 900-EXIT.
018300     MOVE ZERO TO RETURN-CODE.
018400     GOBACK.
018500
018600 000-HOUSEKEEPING.
018700     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
018800     INITIALIZE COUNTERS-AND-ACCUMULATORS WS-PUBLIC-TABLE-CONTROL.
018900     MOVE "N" TO WS-PUBLIC-MATCH-SW.
019000     OPEN INPUT WKPUBSEQ, WKPPWORK.
019100     OPEN OUTPUT WKPUBSRV, SYSOUT.
019200     READ WKPUBSEQ
019300         AT END
019400             SET PS-NO-MORE-PUBLIC TO TRUE
019500     END-READ.
019600     READ WKPPWORK
019700         AT END
019800             SET WP-NO-MORE-WORK TO TRUE
019900     END-READ.
020000 000-EXIT.
020100     EXIT.
020200
020300******************************************************************
020400*    050- LOAD EVERY WKPUBSEQ ENTRY INTO WS-PUBLIC-TABLE ONCE    *
020500*         BEFORE THE MAIN PASS STARTS.  REQ-1315 TABLE IS ALL   *
020600*         THE QC RUN NEEDS HELD IN MEMORY - THE MAIN PASS NEVER *
020700*         RE-READS WKPUBSEQ.                                    *
020800******************************************************************
020900 050-LOAD-PUBLIC-TABLE.
021000     MOVE "050-LOAD-PUBLIC-TABLE" TO PARA-NAME.
021100     IF WS-PUBLIC-TABLE-COUNT = 2000
021200         MOVE "PUBLIC PROTEIN TABLE FULL AT 2000 ENTRIES"
021300             TO ABEND-REASON
021400         DISPLAY "** ABEND - " PARA-NAME " - " ABEND-REASON
021500         MOVE 16 TO RETURN-CODE
021600         DIVIDE ZERO-VAL INTO ONE-VAL.
021700     ADD 1 TO WS-PUBLIC-TABLE-COUNT.
021800     MOVE SPACES TO WS-PUB-SEQUENCE(WS-PUBLIC-TABLE-COUNT).
021900     MOVE PQS-SEQUENCE TO WS-PUB-SEQUENCE(WS-PUBLIC-TABLE-COUNT).
022000     MOVE PQS-SEQUENCE-LEN TO WS-PUB-SEQUENCE-LEN(WS-PUBLIC-TABLE-COUNT).
022100     READ WKPUBSEQ
022200         AT END
022300             SET PS-NO-MORE-PUBLIC TO TRUE
022400     END-READ.
022500 050-EXIT.
022600     EXIT.
022700
022800******************************************************************
022900*    100- READ ONE WORKING RECORD, TEST IT AGAINST EVERY ENTRY  *
023000*         IN THE COMBINED PUBLIC TABLE, WRITE IT TO WKPUBSRV    *
023100*         ONLY IF NO PUBLIC PROTEIN CONTAINS IT.  THE CONTROL   *
023200*         BREAK ON DATASET KEY/SAMPLE INDEX IS FOR THE PER      *
023300*         SAMPLE DIAGNOSTIC COUNT ONLY - IT DOES NOT CHANGE      *
023400*         WHICH RECORDS ARE KEPT.                                *
023500******************************************************************
023600 100-MAINLINE.
023700     MOVE "100-MAINLINE" TO PARA-NAME.
023800     IF PQW-DATASET-KEY OF WKPPWORK-REC NOT = WS-PRIOR-DATASET-KEY
023900         OR PQW-SAMPLE-INDEX OF WKPPWORK-REC NOT = WS-PRIOR-SAMPLE-INDEX
024000         PERFORM 150-BREAK-ON-SAMPLE THRU 150-EXIT.
024100     ADD 1 TO WORK-RECS-READ.
024200     PERFORM 200-MATCH-AGAINST-PUBLIC THRU 200-EXIT.
024300     IF WS-PUBLIC-MATCH-FOUND
024400         ADD 1 TO WORK-RECS-DROPPED
024500     ELSE
024600         WRITE WKPUBSRV-REC FROM WKPPWORK-REC
024700         ADD 1 TO SURVIVOR-RECS-WRITTEN
024800         ADD 1 TO SAMPLE-SURVIVOR-COUNT.
024900     IF UPSI-0 IS SET
025000         DISPLAY "DIAG - " PQW-SEQUENCE OF WKPPWORK-REC
025100                 " MATCH=" WS-PUBLIC-MATCH-SW.
025200     IF WORK-RECS-READ / 2000 * 2000 = WORK-RECS-READ
025300         DISPLAY "** WORKING RECORDS PROCESSED **" WORK-RECS-READ.
025400     READ WKPPWORK
025500         AT END
025600             SET WP-NO-MORE-WORK TO TRUE
025700     END-READ.
025800 100-EXIT.
025900     EXIT.
026000
026100 150-BREAK-ON-SAMPLE.
026200     MOVE "150-BREAK-ON-SAMPLE" TO PARA-NAME.
026300     IF SAMPLE-SURVIVOR-COUNT > ZERO OR WS-PRIOR-DATASET-KEY NOT = SPACES
026400         DISPLAY "** SURVIVORS FOR " WS-PRIOR-DATASET-KEY
026500                 " SAMPLE " WS-PRIOR-SAMPLE-INDEX
026600                 " **" SAMPLE-SURVIVOR-COUNT.
026700     MOVE PQW-DATASET-KEY OF WKPPWORK-REC TO WS-PRIOR-DATASET-KEY.
026800     MOVE PQW-SAMPLE-INDEX OF WKPPWORK-REC TO WS-PRIOR-SAMPLE-INDEX.
026900     MOVE ZERO TO SAMPLE-SURVIVOR-COUNT.
027000 150-EXIT.
027100     EXIT.
027200
027300******************************************************************
027400*    200- BOYER-MOORE SUBSTRING TEST AGAINST EVERY PUBLIC TABLE *
027500*         ENTRY - STOPS AT THE FIRST MATCH (REQ-1402), SINCE    *
027600*         ONE HIT IS ENOUGH TO DROP THE RECORD EITHER WAY.       *
027700*         PQW-COMPARE-SEQUENCE (MOD-MASS-STRIPPED) IS THE        *
027800*         PEPTIDE SIDE OF THE SEARCH, NOT PQW-SEQUENCE.          *
027900******************************************************************
028000 200-MATCH-AGAINST-PUBLIC.
028100     MOVE "200-MATCH-AGAINST-PUBLIC" TO PARA-NAME.
028200     SET WS-PUBLIC-NO-MATCH TO TRUE.
028300     MOVE SPACES TO BOYR-PEPTIDE-SEQ.
028400     MOVE PQW-COMPARE-SEQUENCE OF WKPPWORK-REC TO BOYR-PEPTIDE-SEQ.
028500     PERFORM 210-COMPUTE-PEPTIDE-LEN THRU 210-EXIT.
028600     IF BOYR-PEPTIDE-LEN = ZERO
028700         GO TO 200-EXIT.
028800     PERFORM 220-TEST-ONE-PUBLIC-ENTRY THRU 220-EXIT
028900         VARYING WS-PUB-IDX FROM 1 BY 1
029000             UNTIL WS-PUB-IDX > WS-PUBLIC-TABLE-COUNT
029100                OR WS-PUBLIC-MATCH-FOUND.
029200 200-EXIT.
029300     EXIT.
029400
029500 210-COMPUTE-PEPTIDE-LEN.
029600     MOVE 80 TO BOYR-PEPTIDE-LEN.
029700     PERFORM 215-BACK-UP-PEPTIDE-LEN THRU 215-EXIT
029800         UNTIL BOYR-PEPTIDE-CHARS(BOYR-PEPTIDE-LEN) NOT = SPACE
029900            OR BOYR-PEPTIDE-LEN = 1.
030000     IF BOYR-PEPTIDE-CHARS(BOYR-PEPTIDE-LEN) = SPACE
030100         MOVE ZERO TO BOYR-PEPTIDE-LEN.
030200 210-EXIT.
030300     EXIT.
030400
030500 215-BACK-UP-PEPTIDE-LEN.
030600     SUBTRACT 1 FROM BOYR-PEPTIDE-LEN.
030700 215-EXIT.
030800     EXIT.
030900
031000 220-TEST-ONE-PUBLIC-ENTRY.
031100     MOVE SPACES TO BOYR-PROTEIN-SEQ.
031200     MOVE WS-PUB-SEQUENCE(WS-PUB-IDX) TO BOYR-PROTEIN-SEQ.
031300     MOVE WS-PUB-SEQUENCE-LEN(WS-PUB-IDX) TO BOYR-PROTEIN-LEN.
031400     MOVE ZERO TO BOYR-RETURN-CODE.
031500     CALL "BOYRSRCH" USING BOYR-SEARCH-REC, BOYR-RETURN-CODE.
031600     IF BOYR-MATCH-FOUND
031700         SET WS-PUBLIC-MATCH-FOUND TO TRUE.
031800 220-EXIT.
031900     EXIT.
032000
032100 900-CLEANUP.
032200     MOVE "900-CLEANUP" TO PARA-NAME.
032300     PERFORM 150-BREAK-ON-SAMPLE THRU 150-EXIT.
032400     CLOSE WKPUBSEQ, WKPPWORK, WKPUBSRV, SYSOUT.
032500     DISPLAY "** WORKING RECORDS READ **" WORK-RECS-READ.
032600     DISPLAY "** WORKING RECORDS DROPPED (PUBLIC MATCH) **"
032700             WORK-RECS-DROPPED.
032800     DISPLAY "** SURVIVOR RECORDS WRITTEN **" SURVIVOR-RECS-WRITTEN.
032900     DISPLAY "******** NORMAL END OF JOB PEPQCPUB ********".
033000 900-EXIT.
033100     EXIT.
